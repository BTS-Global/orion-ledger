000010********************************************
000020*                                          *
000030*  Common Environment Division Entries     *
000040*     For All General Ledger (GL) Modules  *
000050*                                          *
000060********************************************
000070*
000080* 11/04/88 vbc - Created, lifted out of gl000 so every GL module
000090*                picks up the same printer/switch assignments.
000100* 02/11/89 vbc - Added UPSI-1 for the overwrite-seed flag (gl000).
000110* 19/02/99 vbc - Y2K review - no century-sensitive literals held
000120*                here, CURRENT-DATE already returns a 4 digit yr.
000130* 07/06/03 jrt - Added CLASS GL-ALPHA for description edit checks.
000140    SOURCE-COMPUTER.  ACAS-HOST.
000150    OBJECT-COMPUTER.  ACAS-HOST.
000160    SPECIAL-NAMES.
000170        C01                   IS TOP-OF-FORM
000180        CLASS GL-ALPHA        IS "A" THRU "Z" "a" THRU "z" " "
000190        CLASS GL-NUMERIC-SGN  IS "0" THRU "9" "+" "-"
000200        UPSI-0                IS GL-RERUN-SWITCH
000210        UPSI-1                IS GL-OVERWRITE-SWITCH.
