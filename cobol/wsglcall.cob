000010********************************************
000020*                                          *
000030*  Common Linkage Area For The GL Callable *
000040*   Utility Subprograms (GL900, GL910)     *
000050*                                          *
000060********************************************
000070*
000080* 22/09/91 vbc - Created, lifted the shape from the old
000090*                WS-Calling-Data block used by the menu/cron
000100*                callers, trimmed down to what a batch CALL
000110*                actually needs to pass.
000120* 19/02/99 vbc - Y2K review - Cd-Rate-Date and Cd-As-Of-Date
000130*                widened to ccyymmdd years ago, no change.
000140* 03/04/06 jrt - Cd-Return-Code added so GL030 can tell a
000150*                "rate not found" from a "period closed" abend
000160*                without scanning the message text.
000165* 11/03/12 vbc - Cd-Function widened 8 -> 9, "PERDGUARD" was
000166*                being truncated to "PERDGUAR" on the GL910 call
000167*                and always failing the function test (ticket
000168*                GL-0138).
000170 01  WS-Gl-Call-Data.
000180     03  Cd-Function           pic x(9).
000190* "FXCONVRT" or "PERDGUARD"
000200     03  Cd-From-Ccy           pic x(3).
000210     03  Cd-To-Ccy             pic x(3).
000220     03  Cd-Rate-Date          pic 9(8).
000230* ccyymmdd, used by gl900 only
000240     03  Cd-Amount-In          pic s9(13)v99.
000250     03  Cd-Amount-Out         pic s9(13)v99.
000260     03  Cd-Acct-Code          pic x(4).
000270* used by gl910 only
000280     03  Cd-As-Of-Date         pic 9(8).
000290* ccyymmdd, used by gl910 only
000300     03  Cd-Return-Code        pic 99     comp.
000310         88  Cd-All-Ok             value 0.
000320         88  Cd-Rate-Not-Found     value 1.
000330         88  Cd-Future-Dated       value 2.
000340         88  Cd-Period-Closed      value 3.
000350         88  Cd-Out-Of-Sequence    value 4.
000360     03  filler                pic x(9).
000370*
