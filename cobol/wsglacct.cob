000010********************************************
000020*                                          *
000030*  Record Definition For GL Chart Of       *
000040*         Accounts Master File             *
000050*     Uses Acct-Code as key                *
000060********************************************
000070*  File size 60 bytes + 6 reserved = 66.
000080*
000090* 14/03/87 vbc - Created.
000100* 02/11/89 vbc - Added Acct-Parent-Code for group/posting
000110*                hierarchy per the new 55 account standard layout.
000120* 19/02/99 vbc - Y2K review - no date fields on this record, n/c.
000130* 07/06/03 jrt - Acct-Active added so a/c can be retired without
000140*                a physical delete (ticket GL-0041).
000150* 24/08/11 vbc - Reserved filler increased from 2 to 6 for the
000160*                planned multi-currency tag (never used, left in).
000170 01  GL-Account-Record.
000180     03  Acct-Code             pic x(4).
000190     03  Acct-Name             pic x(40).
000200     03  Acct-Type             pic x(9).
000210         88  Acct-Is-Asset        value "ASSET    ".
000220         88  Acct-Is-Liability    value "LIABILITY".
000230         88  Acct-Is-Equity       value "EQUITY   ".
000240         88  Acct-Is-Revenue      value "REVENUE  ".
000250         88  Acct-Is-Expense      value "EXPENSE  ".
000260     03  Acct-Parent-Code      pic x(4).
000270     03  Acct-Is-Group         pic x.
000280* Y = group, N = posting
000290         88  Acct-Group-Acct      value "Y".
000300         88  Acct-Posting-Acct    value "N".
000310     03  Acct-Normal-Bal       pic x.
000320* D = debit, C = credit
000330         88  Acct-Debit-Normal    value "D".
000340         88  Acct-Credit-Normal   value "C".
000350     03  Acct-Active           pic x.
000360* Y = active, N = retired
000370         88  Acct-Is-Active       value "Y".
000380     03  filler                pic x(6).
000390* reserved - was ccy tag
000400*
