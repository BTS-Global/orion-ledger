000010********************************************
000020*                                          *
000030*  File Control Entry - GL Control /      *
000040*       Company Parameter File            *
000050*                                          *
000060********************************************
000070*
000080* 23/03/87 vbc - Created.
000090* 19/09/90 vbc - No organization change, fields added to the
000100*                single record only.
000110* 14/02/01 vbc - Changed from sequential to relative so GL000 can
000120*                re-open i-o and re-write the one control record
000130*                without a full extract/rebuild (ticket GL-0019).
000140     select  GL-Param-File assign       "GLPARAM"
000150                            organization relative
000160                            access mode  random
000170                            relative key RRN
000180                            status       GL-Param-Status.
000190*
