000010********************************************
000020*                                          *
000030*  File Description - GL Raw              *
000040*       Transaction Input                 *
000050*                                          *
000060********************************************
000070*
000080* 19/03/87 vbc - Created.
000090* 03/09/90 vbc - GL010 reads this via GL-Trx-Raw-Record while the
000100*                dr/cr columns are still being resolved, then
000110*                rewrites it as GL-Trx-Record for GL020 onward.
000120 FD  GL-Trx-File.
000130 copy "wsgltrx.cob".
