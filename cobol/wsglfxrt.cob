000010********************************************
000020*                                          *
000030*  Record Definition For GL Exchange       *
000040*        Rate File                          *
000050*     Keyed conceptually by Ccy pair + Date *
000060*     loaded to table, see WS-Fx-Table      *
000070*     in gl900.                             *
000080********************************************
000090*  File size 32 bytes + 2 reserved = 34.
000100*
000110* 11/06/91 vbc - Created for the offshore/overseas supplier work.
000120* 04/12/96 vbc - Fx-Rate widened from 9(8)v9(4) to 9(12)v9(6) -
000130*                the old picture could not hold some of the
000140*                weak-currency rates being quoted to us.
000150* 19/02/99 vbc - Y2K review - Fx-Date already CCYYMMDD, n/c.
000160 01  GL-Fxrt-Record.
000170     03  Fx-From-Ccy           pic x(3).
000180     03  Fx-To-Ccy             pic x(3).
000190     03  Fx-Date               pic 9(8).
000200* ccyymmdd
000210     03  Fx-Rate               pic 9(12)v9(6).
000220     03  filler                pic x(2).
000230* reserved
000240*
