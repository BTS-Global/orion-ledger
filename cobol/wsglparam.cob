000010********************************************
000020*                                          *
000030*  Record Definition For GL Control /      *
000040*        Company Parameter File             *
000050*     Uses RRN = 1                          *
000060********************************************
000070*  File size 498 bytes padded to 600 by filler.
000080*
000090* 23/03/87 vbc - Created, company header fields only.
000100* 19/09/90 vbc - Added Pr1-Last-Closed-Date and Pr1-Last-Entry-No
000110*                so gl030/gl910 have somewhere to keep the posting
000120*                control numbers between runs.
000130* 14/02/94 vbc - Added Pr1-Snapshot block (60 entries) for the
000140*                balance-snapshot order guard requested by audit.
000150* 19/02/99 vbc - Y2K review - dates here already CCYYMMDD, n/c.
000160* 30/10/02 jrt - Added Pr1-Filer block for the IRS individual
000170*                return work (ticket GL-0112).
000180* 18/05/08 vbc - Pr1-Accounts-Seeded flag added for gl000.
000190 01  GL-Param-Record.
000200     03  Pr1-Company-Data.
000210         05  Pr1-Co-Name          pic x(40).
000220         05  Pr1-Co-Address-1     pic x(32).
000230         05  Pr1-Co-Address-2     pic x(32).
000240         05  Pr1-Co-Tax-Id        pic x(24).
000250     03  Pr1-Accounts-Seeded      pic x.
000260* Y once gl000 has run
000270     03  Pr1-Last-Closed-Date     pic 9(8).
000280* ccyymmdd, 0 = none
000290     03  Pr1-Last-Entry-No        pic 9(6)   comp.
000300     03  Pr1-Default-Contra-Acct  pic x(4).
000310* Acct-Code of Cash a/c
000320     03  Pr1-Report-Period-Start  pic 9(8).
000330     03  Pr1-Report-Period-End    pic 9(8).
000340     03  Pr1-Page-Lines           pic 99     comp.
000350* def 56
000360     03  Pr1-Page-Width           pic 999    comp.
000370* def 132
000380     03  Pr1-Currency-Sign        pic x.
000390* def "$"
000400*
000410* One snapshot-date slot per posting account (U10 snapshot guard).
000420* Indexed by Snp-Acct-Code, not by table position, since accounts
000430* can be retired/added and we do not want to renumber this table.
000440*
000450     03  Pr1-Snapshot-Block             occurs 60.
000460         05  Snp-Acct-Code        pic x(4).
000470         05  Snp-Last-Date        pic 9(8)   comp.
000480         05  Snp-Last-Time        pic 9(6)   comp.
000490*
000500* Single taxpayer record for U8 individual tax (Form 1040 style).
000510*
000520     03  Pr1-Filer.
000530         05  Filer-Name           pic x(32).
000540         05  Filer-Status         pic x(17).
000550             88  Filer-Single           value "SINGLE           ".
000560             88  Filer-Married-Joint    value "MARRIED_JOINT    ".
000570             88  Filer-Married-Separate value "MARRIED_SEPARATE ".
000580             88  Filer-Head-Of-House    value "HEAD_OF_HOUSEHOLD".
000590             88  Filer-Qualify-Widow    value "QUALIFYING_WIDOW ".
000600         05  Filer-Total-Income   pic s9(13)v99.
000610         05  Filer-Adjustments    pic s9(13)v99.
000620     03  filler                   pic x(40).
000630* reserved
000640*
