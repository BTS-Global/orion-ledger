000010********************************************
000020*                                          *
000030*  File Control Entry - GL Exchange       *
000040*       Rate File                         *
000050*                                          *
000060********************************************
000070*
000080* 11/06/91 vbc - Created for the offshore/overseas supplier work.
000090     select  GL-Fxrt-File  assign       "GLFXRT"
000100                            organization sequential
000110                            status       GL-Fxrt-Status.
000120*
