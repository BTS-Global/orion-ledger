000010********************************************
000020*                                          *
000030*  Working Storage - GL Keyword Pattern     *
000040*   Table Used By gl020 (Transaction        *
000050*   Classifier)                             *
000060*                                          *
000070*  Loaded at compile time by Filler/Value   *
000080*  then Redefined as a searchable table -   *
000090*  same trick as the old Ded-Sys table in   *
000100*  the payroll deduction file.              *
000110********************************************
000120*
000130* 02/05/89 vbc - Created - 11 starter patterns, matches the
000140*                keyword list handed over by the bookkeeping dept.
000150* 30/09/94 vbc - Widened keyword slot 16 -> 20 chars, "payment
000160*                received" and "transaction fee" did not fit.
000170* 19/02/99 vbc - Y2K review - no date fields in this table, n/c.
000180* 12/03/06 jrt - BANK-FEES pattern added (ticket GL-0098).
000190 01  WS-Ptrn-Literals.
000200     05  filler            pic x(16)  value "RENT".
000210     05  filler            pic x(4)   value "5240".
000220     05  filler            pic x(10)  value "monthly".
000230     05  filler            pic x(20)  value "rent".
000240     05  filler            pic x(20)  value "rental".
000250     05  filler            pic x(20)  value "lease".
000260     05  filler            pic x(20)  value "property".
000270     05  filler            pic x(20)  value spaces.
000280     05  filler            pic x(20)  value spaces.
000290     05  filler            pic x(16)  value "UTILITIES".
000300     05  filler            pic x(4)   value "5250".
000310     05  filler            pic x(10)  value "monthly".
000320     05  filler            pic x(20)  value "electric".
000330     05  filler            pic x(20)  value "gas".
000340     05  filler            pic x(20)  value "water".
000350     05  filler            pic x(20)  value "utility".
000360     05  filler            pic x(20)  value "power".
000370     05  filler            pic x(20)  value "energy".
000380     05  filler            pic x(16)  value "PAYROLL".
000390     05  filler            pic x(4)   value "5210".
000400     05  filler            pic x(10)  value "biweekly".
000410     05  filler            pic x(20)  value "salary".
000420     05  filler            pic x(20)  value "wage".
000430     05  filler            pic x(20)  value "payroll".
000440     05  filler            pic x(20)  value "compensation".
000450     05  filler            pic x(20)  value spaces.
000460     05  filler            pic x(20)  value spaces.
000470     05  filler            pic x(16)  value "INSURANCE".
000480     05  filler            pic x(4)   value "5260".
000490     05  filler            pic x(10)  value "monthly".
000500     05  filler            pic x(20)  value "insurance".
000510     05  filler            pic x(20)  value "policy".
000520     05  filler            pic x(20)  value "premium".
000530     05  filler            pic x(20)  value spaces.
000540     05  filler            pic x(20)  value spaces.
000550     05  filler            pic x(20)  value spaces.
000560     05  filler            pic x(16)  value "ADVERTISING".
000570     05  filler            pic x(4)   value "5290".
000580     05  filler            pic x(10)  value "variable".
000590     05  filler            pic x(20)  value "ads".
000600     05  filler            pic x(20)  value "advertising".
000610     05  filler            pic x(20)  value "marketing".
000620     05  filler            pic x(20)  value "promotion".
000630     05  filler            pic x(20)  value spaces.
000640     05  filler            pic x(20)  value spaces.
000650     05  filler            pic x(16)  value "SOFTWARE".
000660     05  filler            pic x(4)   value "5330".
000670     05  filler            pic x(10)  value "monthly".
000680     05  filler            pic x(20)  value "software".
000690     05  filler            pic x(20)  value "saas".
000700     05  filler            pic x(20)  value "subscription".
000710     05  filler            pic x(20)  value "hosting".
000720     05  filler            pic x(20)  value "cloud".
000730     05  filler            pic x(20)  value spaces.
000740     05  filler            pic x(16)  value "OFFICE-SUPPLIES".
000750     05  filler            pic x(4)   value "5310".
000760     05  filler            pic x(10)  value "variable".
000770     05  filler            pic x(20)  value "supplies".
000780     05  filler            pic x(20)  value "stationery".
000790     05  filler            pic x(20)  value "paper".
000800     05  filler            pic x(20)  value "printer".
000810     05  filler            pic x(20)  value spaces.
000820     05  filler            pic x(20)  value spaces.
000830     05  filler            pic x(16)  value "TRAVEL".
000840     05  filler            pic x(4)   value "5320".
000850     05  filler            pic x(10)  value "variable".
000860     05  filler            pic x(20)  value "travel".
000870     05  filler            pic x(20)  value "flight".
000880     05  filler            pic x(20)  value "hotel".
000890     05  filler            pic x(20)  value "airfare".
000900     05  filler            pic x(20)  value "airline".
000910     05  filler            pic x(20)  value spaces.
000920     05  filler            pic x(16)  value "BANK-FEES".
000930     05  filler            pic x(4)   value "5420".
000940     05  filler            pic x(10)  value "variable".
000950     05  filler            pic x(20)  value "bank fee".
000960     05  filler            pic x(20)  value "service charge".
000970     05  filler            pic x(20)  value "transaction fee".
000980     05  filler            pic x(20)  value "atm fee".
000990     05  filler            pic x(20)  value spaces.
001000     05  filler            pic x(20)  value spaces.
001010     05  filler            pic x(16)  value "INTEREST".
001020     05  filler            pic x(4)   value "4910".
001030     05  filler            pic x(10)  value "monthly".
001040     05  filler            pic x(20)  value "interest income".
001050     05  filler            pic x(20)  value "interest earned".
001060     05  filler            pic x(20)  value spaces.
001070     05  filler            pic x(20)  value spaces.
001080     05  filler            pic x(20)  value spaces.
001090     05  filler            pic x(20)  value spaces.
001100     05  filler            pic x(16)  value "SALES".
001110     05  filler            pic x(4)   value "4110".
001120     05  filler            pic x(10)  value "variable".
001130     05  filler            pic x(20)  value "sale".
001140     05  filler            pic x(20)  value "revenue".
001150     05  filler            pic x(20)  value "invoice".
001160     05  filler            pic x(20)  value "payment received".
001170     05  filler            pic x(20)  value spaces.
001180     05  filler            pic x(20)  value spaces.
001190*
001200 01  WS-Ptrn-Table redefines WS-Ptrn-Literals.
001210     03  Ptrn-Entry            occurs 11.
001220         05  Ptrn-Name         pic x(16).
001230         05  Ptrn-Acct-Code    pic x(4).
001240         05  Ptrn-Frequency    pic x(10).
001250         05  Ptrn-Keyword      pic x(20)  occurs 6.
001260*
