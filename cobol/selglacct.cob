000010********************************************
000020*                                          *
000030*  File Control Entry - GL Chart Of       *
000040*       Accounts Master                   *
000050*                                          *
000060********************************************
000070*
000080* 14/03/87 vbc - Created.
000090* 19/02/99 vbc - Y2K review - no change, status field already
000100*                two bytes.
000110     select  GL-Acct-File  assign       "GLACCT"
000120                            organization sequential
000130                            status       GL-Acct-Status.
000140*
