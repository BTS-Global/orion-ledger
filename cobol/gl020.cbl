000010****************************************************************
000020*                                                               *
000030*                General Ledger Transaction Classifier         *
000040*        Suggests An Account For Each Validated Transaction    *
000050*             And Reports A Batch Classification Summary       *
000060*                                                               *
000070****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120 program-id.         gl020.
000130*
000140*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000150*                        Applewood Computers.
000160*
000170*    Installation.      Applewood Computers Accounting System.
000180*
000190*    Date-Written.      09/05/87.
000200*
000210*    Date-Compiled.
000220*
000230*    Security.           Copyright (C) 1987-2026 & later, Vincent
000240*                        Bryan Coen.  Distributed under the GNU
000250*                        General Public License.  See the file
000260*                        COPYING for details.
000270*
000280*    Remarks.            General Ledger Transaction Classifier.
000290*                        Scans each validated transaction's text
000300*                        against the keyword pattern table, ranks
000310*                        the matches, writes up to
000320*                        3 suggested account codes to GL-Sug-File.
000330*                        Also scores the amount (round number,
000340*                        small/large, magnitude) and tracks the
000350*                        average gap between recurring postings of
000360*                        the same pattern.  Prints a batch summary
000370*                        on the print spool via Report Writer.
000380*
000390*    Version.            See Prog-Name in WS.
000400*
000410*    Called modules.     None.
000420*
000430*    Files used.
000440*                        gltrx.    Validated transaction feed.
000450*                        glacct.   Chart of Accounts master - for
000460*                                  the suggested account existence
000470*                                  check only.
000480*                        glsug.    Suggestion output.
000490*                        GLPRINT.  Classification summary (RW).
000500*
000510*    Error messages used.
000520*                        GL020 - GL023.
000530*
000540* Changes:
000550* 09/05/87 vbc - 1.0.00 Created.  11 starter patterns from the
000560*                       bookkeeping dept keyword list.
000570* 30/09/94 vbc - 1.1.00 Widened keyword slots to 20 chars in
000580*                       wsglptrn (ticket GL-0025) - n/c here.
000590* 19/02/99 vbc - 1.1.01 Y2K review - WS-Day-Calc-Date carried as
000600*                       CCYYMMDD throughout, no change required.
000610* 12/03/06 jrt - 1.2.00 BANK-FEES pattern added (ticket GL-0098) -
000620*                       no change here, table driven.
000630* 14/11/12 vbc - 1.2.01 Added the recurring-frequency gap check -
000640*                       bookkeeping wanted the suggested frequency
000650*                       to reflect actual posting, not just
000660*                       the pattern default (ticket GL-0107).
000670*
000680******************************************************************
000690*
000700* Copyright Notice.
000710* ****************
000720*
000730* These files and programs are part of the Applewood Computers
000740* Accounting System General Ledger module and are Copyright (c)
000750* Vincent B Coen. 1987-2026 and later.
000760*
000770* This program is free software; you can redistribute it and/or
000780* modify it under the terms of the GNU General Public License as
000790* published by the Free Software Foundation; version 3 and later,
000800* for personal usage only and that includes use within a business
000810* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000820*
000830* ACAS is distributed in the hope that it will be useful, but
000840* WITHOUT ANY WARRANTY; without even the implied warranty of
000850* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000860* GNU General Public License for more details.
000870*
000880******************************************************************
000890*
000900 environment             division.
000910*===============================
000920*
000930 copy "envdiv.cob".
000940*
000950 input-output            section.
000960 file-control.
000970 copy "selgltrx.cob".
000980 copy "selglacct.cob".
000990 copy "selglsug.cob".
001000 copy "selprint.cob".
001010*
001020 data                    division.
001030*===============================
001040*
001050 file section.
001060*
001070 copy "fdgltrx.cob".
001080 copy "fdglacct.cob".
001090 copy "fdglsug.cob".
001100*
001110 fd  Print-File
001120     reports are Classify-Summary-Report.
001130*
001140 working-storage section.
001150*------------------------
001160 77  Prog-Name           pic x(15)  value "GL020 (1.2.01)".
001170*
001180 copy "wsglptrn.cob".
001190*
001200 01  WS-File-Statuses.
001210     03  GL-Trx-Status       pic xx     value "00".
001220     03  GL-Acct-Status      pic xx     value "00".
001230     03  GL-Sug-Status       pic xx     value "00".
001240     03  WS-Print-Status     pic xx     value "00".
001250     03  filler              pic x(2).
001260*
001270 01  WS-Switches.
001280     03  WS-Trx-Eof-Sw       pic x      value "N".
001290         88  Trx-At-Eof          value "Y".
001300     03  WS-Round-Sw         pic x      value "N".
001310         88  Amt-Is-Round-Number value "Y".
001320     03  WS-Small-Sw         pic x      value "N".
001330         88  Amt-Is-Small        value "Y".
001340     03  WS-Large-Sw         pic x      value "N".
001350         88  Amt-Is-Large        value "Y".
001360     03  WS-Recur-Likely-Sw  pic x      value "N".
001370         88  Amt-Is-Likely-Recurring value "Y".
001380     03  WS-Kw-Found-Sw      pic x      value "N".
001390         88  Kw-Was-Found        value "Y".
001400     03  WS-Bound-Before-Sw  pic x      value "N".
001410         88  Bound-Before-Ok     value "Y".
001420     03  WS-Bound-After-Sw   pic x      value "N".
001430         88  Bound-After-Ok      value "Y".
001440     03  WS-Sort-Swap-Sw     pic x      value "N".
001450         88  Sort-Did-Swap       value "Y".
001460     03  WS-Recur-Freq-Known-Sw  pic x  value "N".
001470         88  Recur-Freq-Known    value "Y".
001480     03  WS-Acct-Found-Sw    pic x      value "N".
001490         88  Acct-Found          value "Y".
001500         88  Acct-Not-Found      value "N".
001510     03  filler              pic x(3).
001520*
001530 01  WS-Counters.
001540     03  WS-Analyzed-Count   pic 9(6)   comp.
001550     03  WS-High-Count       pic 9(6)   comp.
001560     03  WS-Medium-Count     pic 9(6)   comp.
001570     03  WS-Low-Count        pic 9(6)   comp.
001580     03  WS-Sug-Written      pic 9      comp.
001590     03  WS-Ptrn-Ix          pic 99     comp.
001600     03  WS-Kw-Ix            pic 9      comp.
001610     03  WS-Scan-Ix          pic 99     comp.
001620     03  WS-Kw-Len           pic 99     comp.
001630     03  WS-Kw-Pos           pic 99     comp.
001640     03  WS-Match-Start      pic 99     comp.
001650     03  WS-Match-End        pic 99     comp.
001660     03  WS-Match-Fill-Ix    pic 99     comp.
001670     03  WS-Match-Out-Ix     pic 99     comp.
001680     03  WS-Sort-Ix          pic 99     comp.
001690     03  WS-Freq-Ptrn-Ix     pic 99     comp.
001700     03  WS-Day-Number-Result pic 9(7)  comp.
001710     03  WS-Day-Number-Curr  pic 9(7)   comp.
001720     03  WS-Day-Number-Prev  pic 9(7)   comp.
001730     03  WS-Day-Yyyy-Less1   pic 9(4)   comp.
001740     03  WS-Gap-Days         pic s9(7)  comp.
001750     03  WS-Avg-Gap          pic 9(5)   comp.
001760     03  WS-Acct-Count       pic 9(3)   comp.
001770     03  WS-Rpt-Ptrn-Ix      pic 99     comp.
001780     03  WS-Div-Junk         pic 9(7)   comp.
001790     03  WS-Day-Leap4        pic 9(4)   comp.
001800     03  WS-Day-Leap100      pic 9(4)   comp.
001810     03  WS-Day-Leap400      pic 9(4)   comp.
001820     03  filler              pic x(4).
001830*
001840*  Per-pattern running totals - occurrence count for the batch
001850*  summary, plus the running gap-total/gap-count used to derive an
001860*  actual posting frequency once a pattern has been seen twice.
001870*
001880 01  WS-Pattern-Stats.
001890     03  WS-Pattern-Entry        occurs 11.
001900         05  WS-Pattern-Counts       pic 9(6) comp value zero.
001910         05  Ptrn-Stat-Last-Date     pic 9(8) comp value zero.
001920         05  Ptrn-Stat-Gap-Total     pic 9(7) comp value zero.
001930         05  Ptrn-Stat-Gap-Count     pic 9(5) comp value zero.
001940*
001950*  Calendar day-number table - cumulative days before the 1st of
001960*  each month, non-leap.  Loaded as Filler/Value then Redefined as
001970*  a searchable table - same trick as WS-Ptrn-Literals above.
001980*
001990 01  WS-Cum-Days-Literals.
002000     05  filler              pic 999    value 000.
002010     05  filler              pic 999    value 031.
002020     05  filler              pic 999    value 059.
002030     05  filler              pic 999    value 090.
002040     05  filler              pic 999    value 120.
002050     05  filler              pic 999    value 151.
002060     05  filler              pic 999    value 181.
002070     05  filler              pic 999    value 212.
002080     05  filler              pic 999    value 243.
002090     05  filler              pic 999    value 273.
002100     05  filler              pic 999    value 304.
002110     05  filler              pic 999    value 334.
002120 01  WS-Cum-Days-Tbl redefines WS-Cum-Days-Literals.
002130     03  WS-Cum-Days-Before-Month    pic 999    occurs 12.
002140*
002150 01  WS-Day-Calc-Date-Grp.
002160     03  WS-Day-Yyyy         pic 9(4).
002170     03  WS-Day-Mm           pic 99.
002180     03  WS-Day-Dd           pic 99.
002190 01  WS-Day-Calc-Date redefines WS-Day-Calc-Date-Grp
002200                            pic 9(8).
002210*
002220*  Amount-score work area - the Cents slice is byte-for-byte
002230*  of the last 2 digits of the combined value, avoiding a Divide
002240*  just to test for a round number (same trick as the date above).
002250*
002260 01  WS-Amt-Split.
002270     03  WS-Amt-Whole        pic 9(13).
002280     03  WS-Amt-Cents        pic 99.
002290 01  WS-Amt-Split-V99 redefines WS-Amt-Split
002300                            pic 9(13)v99.
002310*
002320 01  WS-Magnitude-Label      pic x(6)   value spaces.
002330 01  WS-Computed-Frequency   pic x(10)  value spaces.
002340*
002350*  Description-matching work area.
002360*
002370 01  WS-Lc-Desc              pic x(60).
002380 01  WS-Kw-Text              pic x(20).
002390 01  WS-Kw-Confidence        pic 9v99.
002400 01  WS-Primary-Confidence   pic 9v99.
002410*
002420*  Top-3 match table - filled by AA030, sorted descending by
002430*  confidence, read back by AA060 when the suggestion is written.
002440*
002450 01  WS-Match-Table.
002460     03  WS-Match-Entry          occurs 11.
002470         05  WS-Match-Ptrn-Ix        pic 99   comp.
002480         05  WS-Match-Confidence     pic 9v99.
002490 01  WS-Match-Temp.
002500     03  WS-Match-Temp-Ptrn-Ix   pic 99   comp.
002510     03  WS-Match-Temp-Conf      pic 9v99.
002520*
002530 01  WS-Lookup-Code          pic x(4).
002540*
002550*  In-memory copy of the Chart of Accounts, loaded once at Open
002560*  time and binary-searched (the master is kept in Acct-Code order
002570*  for exactly this reason) to confirm a suggested account still
002580*  exists before a suggestion is written.
002590*
002600 01  WS-Acct-Table.
002610     03  WS-Acct-Entry           occurs 1 to 200 times
002620                                  depending on WS-Acct-Count
002630                                  ascending key WS-Acct-Tbl-Code
002640                                  indexed by Acct-Ix.
002650         05  WS-Acct-Tbl-Code        pic x(4).
002660         05  WS-Acct-Tbl-Active      pic x.
002670*
002680 01  Error-Messages.
002690     03  GL020           pic x(40)  value
002700         "GL020 GL Trx file open error, status   ".
002710     03  GL021           pic x(40)  value
002720         "GL021 GL Acct file open error, status  ".
002730     03  GL022           pic x(40)  value
002740         "GL022 GL Sug file open error, status   ".
002750     03  GL023           pic x(40)  value
002760         "GL023 Print file open error, status    ".
002770     03  filler          pic x(8).
002780*
002790 01  Error-Code          pic 999.
002800*
002810 01  WS-Accuracy-Pct         pic 999v99 value zero.
002820*
002830*===========================================================
002840* Report Writer description - batch totals, per-pattern counts.
002850*===========================================================
002860*
002870 report section.
002880*****************
002890*
002900 RD  Classify-Summary-Report
002910     control      final
002920     page limit   60 lines
002930     heading      1
002940     first detail 5
002950     last  detail 55.
002960*
002970 01  Cls-Head-1      type page heading.
002980     03  line  1.
002990         05  col  1     pic x(15)   source Prog-Name.
003000         05  col 40     pic x(35)   value
003010             "Transaction Classification Summary".
003020     03  line  3.
003030         05  col  1     pic x(16)   value "Pattern".
003040         05  col 20     pic x(5)    value "Count".
003050*
003060 01  Cls-Ptrn-Detail     type detail.
003070     03  line + 1.
003080         05  col  1   pic x(16) source Ptrn-Name (WS-Rpt-Ptrn-Ix).
003090         05  col 20   pic zzzz9
003100                       source WS-Pattern-Counts (WS-Rpt-Ptrn-Ix).
003110*
003120 01  Cls-Totals-Footing  type control footing final.
003130     03  line + 2.
003140         05  col  1   pic x(24)  value "Transactions analyzed  :".
003150         05  col 26   pic zzzzz9 source WS-Analyzed-Count.
003160     03  line + 1.
003170         05  col  1   pic x(24)  value "High confidence (>=.80):".
003180         05  col 26   pic zzzzz9 source WS-High-Count.
003190     03  line + 1.
003200         05  col  1   pic x(24)  value "Medium confidence     :".
003210         05  col 26   pic zzzzz9 source WS-Medium-Count.
003220     03  line + 1.
003230         05  col  1   pic x(24)  value "Low confidence         :".
003240         05  col 26   pic zzzzz9 source WS-Low-Count.
003250     03  line + 2.
003260         05  col  1   pic x(24)  value "Accuracy rate %        :".
003270         05  col 26   pic zz9.99 source WS-Accuracy-Pct.
003280*
003290 procedure division.
003300*===================
003310*
003320 AA000-MAIN                   section.
003330*****************************
003340*
003350     perform  AA010-OPEN-FILES       thru  AA010-EXIT.
003360     perform  AA011-LOAD-ACCOUNTS    thru  AA011-EXIT.
003370     perform  AA015-READ-TRX         thru  AA015-EXIT.
003380     perform  AA020-CLASSIFY-RECORD  thru  AA020-EXIT
003390              until    Trx-At-Eof.
003400     if       WS-Analyzed-Count > zero
003410              compute  WS-Accuracy-Pct rounded =
003420                       (WS-High-Count / WS-Analyzed-Count) * 100
003430     end-if.
003440     initiate Classify-Summary-Report.
003450     perform  AA085-REPORT-PATTERN  thru  AA085-EXIT
003460              varying  WS-Rpt-Ptrn-Ix from 1 by 1
003470              until    WS-Rpt-Ptrn-Ix > 11.
003480     terminate
003490              Classify-Summary-Report.
003500     perform  AA090-CLOSE-FILES      thru  AA090-EXIT.
003510     stop     run.
003520*
003530 AA010-OPEN-FILES.
003540*****************
003550*
003560     open     input    GL-Trx-File.
003570     if       GL-Trx-Status not = "00"
003580              move     GL-Trx-Status to Error-Code
003590              display  GL020   upon console
003600              display  Error-Code upon console
003610              stop     run
003620     end-if.
003630     open     input    GL-Acct-File.
003640     if       GL-Acct-Status not = "00"
003650              move     GL-Acct-Status to Error-Code
003660              display  GL021   upon console
003670              close    GL-Trx-File
003680              stop     run
003690     end-if.
003700     open     output   GL-Sug-File.
003710     if       GL-Sug-Status not = "00"
003720              move     GL-Sug-Status to Error-Code
003730              display  GL022   upon console
003740              close    GL-Trx-File  GL-Acct-File
003750              stop     run
003760     end-if.
003770     open     output   Print-File.
003780     if       WS-Print-Status not = "00"
003790              move     WS-Print-Status to Error-Code
003800              display  GL023   upon console
003810              close    GL-Trx-File  GL-Acct-File  GL-Sug-File
003820              stop     run
003830     end-if.
003840 AA010-EXIT.
003850     exit.
003860*
003870 AA011-LOAD-ACCOUNTS.
003880********************
003890*
003900     move     zero to WS-Acct-Count.
003910     perform  AA012-READ-ONE-ACCOUNT  thru  AA012-EXIT
003920              until    GL-Acct-Status not = "00"
003930                    or WS-Acct-Count >= 200.
003940 AA011-EXIT.
003950     exit.
003960*
003970 AA012-READ-ONE-ACCOUNT.
003980***********************
003990*
004000     read     GL-Acct-File
004010              at end   move  "10" to GL-Acct-Status
004020     end-read.
004030     if       GL-Acct-Status = "00"
004040              add      1 to WS-Acct-Count
004050              move     Acct-Code
004060                           to WS-Acct-Tbl-Code (WS-Acct-Count)
004070              move     Acct-Active
004080                           to WS-Acct-Tbl-Active (WS-Acct-Count)
004090     end-if.
004100 AA012-EXIT.
004110     exit.
004120*
004130 AA015-READ-TRX.
004140***************
004150*
004160     perform  AA016-READ-ONE-TRX  thru  AA016-EXIT
004170              until    Trx-At-Eof or Trx-Is-Valid.
004180 AA015-EXIT.
004190     exit.
004200*
004210 AA016-READ-ONE-TRX.
004220*******************
004230*
004240     read     GL-Trx-File
004250              at end
004260                       set   Trx-At-Eof to true
004270     end-read.
004280 AA016-EXIT.
004290     exit.
004300*
004310 AA020-CLASSIFY-RECORD.
004320**********************
004330*
004340     add      1 to WS-Analyzed-Count.
004350     move     Trx-Desc to WS-Lc-Desc.
004360     inspect  WS-Lc-Desc converting
004370              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004380           to "abcdefghijklmnopqrstuvwxyz".
004390     perform  AA030-MATCH-PATTERNS   thru  AA030-EXIT.
004400     perform  AA040-SCORE-AMOUNT     thru  AA040-EXIT.
004410     if       WS-Match-Fill-Ix > zero
004420              move  WS-Match-Confidence (1)
004430                                to WS-Primary-Confidence
004440     else
004450              move  zero to WS-Primary-Confidence
004460     end-if.
004470     perform  AA080-BAND-COUNT       thru  AA080-EXIT.
004480     if       WS-Match-Fill-Ix > zero
004490              move     WS-Match-Ptrn-Ix (1) to WS-Freq-Ptrn-Ix
004500              add      1 to WS-Pattern-Counts (WS-Freq-Ptrn-Ix)
004510              move     "N" to WS-Recur-Freq-Known-Sw
004520              if       Amt-Is-Likely-Recurring
004530                       perform  AA050-FREQUENCY-CHECK
004540                                thru AA050-EXIT
004550              end-if
004560              perform  AA060-WRITE-SUGGESTIONS  thru  AA060-EXIT
004570     end-if.
004580     perform  AA015-READ-TRX  thru  AA015-EXIT.
004590 AA020-EXIT.
004600     exit.
004610*
004620 AA030-MATCH-PATTERNS.
004630*********************
004640*
004650     move     zero to WS-Match-Fill-Ix.
004660     perform  AA031-MATCH-ONE-PATTERN  thru  AA031-EXIT
004670              varying WS-Ptrn-Ix from 1 by 1
004680              until    WS-Ptrn-Ix > 11.
004690     if       WS-Match-Fill-Ix > 1
004700              perform  AA034-SORT-MATCHES  thru  AA034-EXIT
004710     end-if.
004720 AA030-EXIT.
004730     exit.
004740*
004750 AA031-MATCH-ONE-PATTERN.
004760************************
004770*
004780     move     "N" to WS-Kw-Found-Sw.
004790     move     zero to WS-Kw-Ix.
004800     perform  AA032-TEST-KEYWORD  thru  AA032-EXIT
004810              varying WS-Kw-Ix from 1 by 1
004820              until    WS-Kw-Ix > 6 or Kw-Was-Found.
004830     if       Kw-Was-Found
004840              add      1 to WS-Match-Fill-Ix
004850              move     WS-Ptrn-Ix
004860                           to WS-Match-Ptrn-Ix (WS-Match-Fill-Ix)
004870              move     WS-Kw-Confidence
004880                      to WS-Match-Confidence (WS-Match-Fill-Ix)
004890     end-if.
004900 AA031-EXIT.
004910     exit.
004920*
004930 AA032-TEST-KEYWORD.
004940*******************
004950*
004960     move     Ptrn-Keyword (WS-Ptrn-Ix WS-Kw-Ix) to WS-Kw-Text.
004970     if       WS-Kw-Text = spaces
004980              go to AA032-EXIT.
004990     move     zero to WS-Kw-Len.
005000     perform  AA033-FIND-KW-LEN  thru  AA033-EXIT
005010              varying WS-Scan-Ix from 20 by -1
005020              until    WS-Scan-Ix < 1.
005030     move     zero to WS-Kw-Pos.
005040     inspect  WS-Lc-Desc tallying WS-Kw-Pos
005050              for characters before initial
005060              WS-Kw-Text (1:WS-Kw-Len).
005070     if       WS-Kw-Pos >= 60
005080              go to AA032-EXIT.
005090     compute  WS-Match-Start = WS-Kw-Pos + 1.
005100     compute  WS-Match-End   = WS-Kw-Pos + WS-Kw-Len.
005110     if       WS-Match-Start = 1
005120              move     .95 to WS-Kw-Confidence
005130              set      Kw-Was-Found to true
005140              go to AA032-EXIT
005150     end-if.
005160     move     "N" to WS-Bound-Before-Sw.
005170     move     "N" to WS-Bound-After-Sw.
005180     if       WS-Lc-Desc (WS-Match-Start - 1:1) = space
005190              set      Bound-Before-Ok to true
005200     end-if.
005210     if       WS-Match-End = 60
005220              set      Bound-After-Ok to true
005230     else
005240              if       WS-Lc-Desc (WS-Match-End + 1:1) = space
005250                       set   Bound-After-Ok to true
005260              end-if
005270     end-if.
005280     if       Bound-Before-Ok and Bound-After-Ok
005290              move     .85 to WS-Kw-Confidence
005300     else
005310              move     .70 to WS-Kw-Confidence
005320     end-if.
005330     set      Kw-Was-Found to true.
005340 AA032-EXIT.
005350     exit.
005360*
005370 AA033-FIND-KW-LEN.
005380******************
005390*
005400     if       WS-Kw-Text (WS-Scan-Ix:1) not = space
005410              move     WS-Scan-Ix to WS-Kw-Len
005420     end-if.
005430 AA033-EXIT.
005440     exit.
005450*
005460 AA034-SORT-MATCHES.
005470*******************
005480*
005490     move     "Y" to WS-Sort-Swap-Sw.
005500     perform  AA035-ONE-PASS  thru  AA035-EXIT
005510              until    not Sort-Did-Swap.
005520 AA034-EXIT.
005530     exit.
005540*
005550 AA035-ONE-PASS.
005560***************
005570*
005580     move     "N" to WS-Sort-Swap-Sw.
005590     perform  AA036-COMPARE-PAIR  thru  AA036-EXIT
005600              varying WS-Sort-Ix from 1 by 1
005610              until    WS-Sort-Ix >= WS-Match-Fill-Ix.
005620 AA035-EXIT.
005630     exit.
005640*
005650 AA036-COMPARE-PAIR.
005660*******************
005670*
005680     if       WS-Match-Confidence (WS-Sort-Ix) <
005690              WS-Match-Confidence (WS-Sort-Ix + 1)
005700              move  WS-Match-Ptrn-Ix (WS-Sort-Ix)
005710                           to WS-Match-Temp-Ptrn-Ix
005720              move  WS-Match-Confidence (WS-Sort-Ix)
005730                           to WS-Match-Temp-Conf
005740              move  WS-Match-Ptrn-Ix (WS-Sort-Ix + 1)
005750                           to WS-Match-Ptrn-Ix (WS-Sort-Ix)
005760              move  WS-Match-Confidence (WS-Sort-Ix + 1)
005770                           to WS-Match-Confidence (WS-Sort-Ix)
005780              move  WS-Match-Temp-Ptrn-Ix
005790                           to WS-Match-Ptrn-Ix (WS-Sort-Ix + 1)
005800              move  WS-Match-Temp-Conf
005810                           to WS-Match-Confidence (WS-Sort-Ix + 1)
005820              set   Sort-Did-Swap to true
005830     end-if.
005840 AA036-EXIT.
005850     exit.
005860*
005870 AA040-SCORE-AMOUNT.
005880*******************
005890*
005900     move     "N" to WS-Round-Sw.
005910     move     "N" to WS-Small-Sw.
005920     move     "N" to WS-Large-Sw.
005930     move     "N" to WS-Recur-Likely-Sw.
005940     move     spaces to WS-Magnitude-Label.
005950     if       Trx-Amount < 0
005960              compute  WS-Amt-Split-V99 = Trx-Amount * -1
005970     else
005980              move     Trx-Amount to WS-Amt-Split-V99
005990     end-if.
006000     if       WS-Amt-Cents = zero
006010              set      Amt-Is-Round-Number to true
006020     end-if.
006030     if       WS-Amt-Split-V99 < 10
006040              set      Amt-Is-Small to true
006050     end-if.
006060     if       WS-Amt-Split-V99 > 10000
006070              set      Amt-Is-Large to true
006080     end-if.
006090     evaluate true
006100         when    WS-Amt-Split-V99 < 100
006110                 move  "SMALL " to WS-Magnitude-Label
006120         when    WS-Amt-Split-V99 < 1000
006130                 move  "MEDIUM" to WS-Magnitude-Label
006140         when    other
006150                 move  "LARGE " to WS-Magnitude-Label
006160     end-evaluate.
006170     if       Amt-Is-Round-Number and WS-Amt-Split-V99 > 100
006180              set      Amt-Is-Likely-Recurring to true
006190     end-if.
006200 AA040-EXIT.
006210     exit.
006220*
006230 AA050-FREQUENCY-CHECK.
006240**********************
006250*
006260     move     Trx-Date to WS-Day-Calc-Date.
006270     perform  AA052-CALC-DAY-NUMBER  thru  AA052-EXIT.
006280     move     WS-Day-Number-Result to WS-Day-Number-Curr.
006290     if       Ptrn-Stat-Last-Date (WS-Freq-Ptrn-Ix) not = zero
006300              move     Ptrn-Stat-Last-Date (WS-Freq-Ptrn-Ix)
006310                                to WS-Day-Calc-Date
006320              perform  AA052-CALC-DAY-NUMBER  thru  AA052-EXIT
006330              move     WS-Day-Number-Result to WS-Day-Number-Prev
006340              compute  WS-Gap-Days = WS-Day-Number-Curr -
006350                                      WS-Day-Number-Prev
006360              add      WS-Gap-Days
006370                      to Ptrn-Stat-Gap-Total (WS-Freq-Ptrn-Ix)
006380              add      1 to Ptrn-Stat-Gap-Count (WS-Freq-Ptrn-Ix)
006390              divide   Ptrn-Stat-Gap-Total (WS-Freq-Ptrn-Ix)
006400                       by Ptrn-Stat-Gap-Count (WS-Freq-Ptrn-Ix)
006410                       giving WS-Avg-Gap
006420              evaluate true
006430                  when  WS-Avg-Gap >= 25 and WS-Avg-Gap <= 35
006440                        move "monthly   "
006450                                     to WS-Computed-Frequency
006460                  when  WS-Avg-Gap >= 12 and WS-Avg-Gap <= 16
006470                        move "biweekly  "
006480                                     to WS-Computed-Frequency
006490                  when  WS-Avg-Gap >= 6  and WS-Avg-Gap <= 8
006500                        move "weekly    "
006510                                     to WS-Computed-Frequency
006520                  when  WS-Avg-Gap >= 85 and WS-Avg-Gap <= 95
006530                        move "quarterly "
006540                                     to WS-Computed-Frequency
006550                  when  other
006560                        move "unknown   "
006570                                     to WS-Computed-Frequency
006580              end-evaluate
006590              set      Recur-Freq-Known to true
006600     end-if.
006610     move     Trx-Date to Ptrn-Stat-Last-Date (WS-Freq-Ptrn-Ix).
006620 AA050-EXIT.
006630     exit.
006640*
006650 AA052-CALC-DAY-NUMBER.
006660**********************
006670*
006680* Day number is the Gregorian ordinal day of Calc-Date, used
006690* only to find the gap in days between two postings of the same
006700* pattern - leap days accumulated strictly before the year (year
006710* less 1) per the standard count, plus one more if the date falls
006720* after February in a leap year.
006730*
006740     subtract 1 from WS-Day-Yyyy giving WS-Day-Yyyy-Less1.
006750     divide   WS-Day-Yyyy-Less1 by 4
006760              giving   WS-Day-Leap4    remainder WS-Div-Junk.
006770     divide   WS-Day-Yyyy-Less1 by 100
006780              giving   WS-Day-Leap100  remainder WS-Div-Junk.
006790     divide   WS-Day-Yyyy-Less1 by 400
006800              giving   WS-Day-Leap400  remainder WS-Div-Junk.
006810     compute  WS-Day-Number-Result =
006820                   (WS-Day-Yyyy-Less1 * 365)
006830                 +  WS-Day-Leap4 - WS-Day-Leap100 + WS-Day-Leap400
006840                 +  WS-Cum-Days-Before-Month (WS-Day-Mm)
006850                 +  WS-Day-Dd.
006860     if       WS-Day-Mm > 2
006870              divide   WS-Day-Yyyy by 4
006880                  giving   WS-Day-Leap4   remainder WS-Div-Junk
006890              divide   WS-Day-Yyyy by 100
006900                  giving   WS-Day-Leap100 remainder WS-Div-Junk
006910              divide   WS-Day-Yyyy by 400
006920                  giving   WS-Day-Leap400 remainder WS-Div-Junk
006930              if       (WS-Day-Leap4 * 4 = WS-Day-Yyyy)
006940                  and  ((WS-Day-Leap100 * 100 not = WS-Day-Yyyy)
006950                     or (WS-Day-Leap400 * 400 = WS-Day-Yyyy))
006960                       add   1 to WS-Day-Number-Result
006970              end-if
006980     end-if.
006990 AA052-EXIT.
007000     exit.
007010*
007020 AA060-WRITE-SUGGESTIONS.
007030************************
007040*
007050     move     zero to WS-Sug-Written.
007060     perform  AA061-WRITE-ONE-SUGGESTION  thru  AA061-EXIT
007070              varying WS-Match-Out-Ix from 1 by 1
007080              until    WS-Match-Out-Ix > WS-Match-Fill-Ix
007090                    or WS-Sug-Written >= 3.
007100 AA060-EXIT.
007110     exit.
007120*
007130 AA061-WRITE-ONE-SUGGESTION.
007140***************************
007150*
007160     move     Ptrn-Acct-Code (WS-Match-Ptrn-Ix (WS-Match-Out-Ix))
007170                       to WS-Lookup-Code.
007180     perform  AA070-FIND-ACCOUNT  thru  AA070-EXIT.
007190     if       Acct-Not-Found
007200              go to AA061-EXIT.
007210     move     Trx-Id   to Sg-Trx-Id.
007220     move     Ptrn-Name (WS-Match-Ptrn-Ix (WS-Match-Out-Ix))
007230                       to Sg-Pattern.
007240     move     WS-Lookup-Code    to Sg-Acct-Code.
007250     move     WS-Match-Confidence (WS-Match-Out-Ix)
007260                       to Sg-Confidence.
007270     if       WS-Match-Out-Ix = 1 and Recur-Freq-Known
007280              move     WS-Computed-Frequency to Sg-Frequency
007290     else
007300              move     Ptrn-Frequency
007310                       (WS-Match-Ptrn-Ix (WS-Match-Out-Ix))
007320                                to Sg-Frequency
007330     end-if.
007340     write    GL-Sug-Record.
007350     add      1 to WS-Sug-Written.
007360 AA061-EXIT.
007370     exit.
007380*
007390 AA070-FIND-ACCOUNT.
007400*******************
007410*
007420     search   all WS-Acct-Entry
007430              at end
007440                       set   Acct-Not-Found to true
007450              when     WS-Acct-Tbl-Code (Acct-Ix) = WS-Lookup-Code
007460                       set   Acct-Found to true
007470     end-search.
007480 AA070-EXIT.
007490     exit.
007500*
007510 AA080-BAND-COUNT.
007520*****************
007530*
007540     if       WS-Primary-Confidence >= .80
007550              add      1 to WS-High-Count
007560     else
007570              if       WS-Primary-Confidence >= .60
007580                       add   1 to WS-Medium-Count
007590              else
007600                       add   1 to WS-Low-Count
007610              end-if
007620     end-if.
007630 AA080-EXIT.
007640     exit.
007650*
007660 AA085-REPORT-PATTERN.
007670*********************
007680*
007690     generate Cls-Ptrn-Detail.
007700 AA085-EXIT.
007710     exit.
007720*
007730 AA090-CLOSE-FILES.
007740******************
007750*
007760     close    GL-Trx-File.
007770     close    GL-Acct-File.
007780     close    GL-Sug-File.
007790     close    Print-File.
007800 AA090-EXIT.
007810     exit.
