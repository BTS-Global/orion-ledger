000010****************************************************************
000020*                                                               *
000030*                  General Ledger Start Of Day                 *
000040*         Seeds The Default Chart Of Accounts Into An          *
000050*                  Empty Company Ledger                        *
000060*                                                               *
000070****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120 program-id.         gl000.
000130*
000140*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000150*                        Applewood Computers.
000160*
000170*    Installation.      Applewood Computers Accounting System.
000180*
000190*    Date-Written.      23/03/87.
000200*
000210*    Date-Compiled.
000220*
000230*    Security.           Copyright (C) 1987-2026 & later, Vincent
000240*                        Bryan Coen.  Distributed under the GNU
000250*                        General Public License.  See the file
000260*                        COPYING for details.
000270*
000280*    Remarks.            General Ledger Start of Day.  Loads the
000290*                        58 account standard Chart of Accounts
000300*                        into GL-Acct-File the first time the
000310*                        ledger is run for a new company.  Run
000320*                        once only - a second run is a no-op
000330*                        reported as a warning, not an abend.
000340*
000350*    Version.            See Prog-Name in WS.
000360*
000370*    Called modules.     None.
000380*
000390*    Files used.
000400*                        glparam.  Control / company record.
000410*                        glacct.   Chart of Accounts master.
000420*
000430*    Error messages used.
000440*                        GL001 - GL003.
000450*
000460* Changes:
000470* 23/03/87 vbc - 1.0.00 Created, 41 starter accounts from the old
000480*                       manual ledger cards.
000490* 06/08/93 vbc - 1.1.00 Expanded to the full 58 account standard
000500*                       chart agreed with the auditors.
000510* 19/02/99 vbc - 1.1.01 Y2K review - no date arithmetic in this
000520*                       module, WSA-Date already accepted as
000530*                       ccyymmdd, no change required.
000540* 14/02/01 vbc - 1.1.02 Added the already-seeded guard (GL002) -
000550*                       second run on a live ledger duplicated
000560*                       every account (ticket GL-0019).
000570* 07/06/03 jrt - 1.2.00 Picks up Pr1-Default-Contra-Acct from the
000580*                       seeded Cash account (1110) so GL030 has a
000590*                       contra account to post against from day
000600*                       one.
000610* 18/05/08 vbc - 1.2.01 Pr1-Accounts-Seeded flag moved from a
000620*                       separate flag file into GL-Param-Record.
000630* 12/09/14 vbc - 1.2.02 GL003 added - GL-Acct-File open (output)
000640*                       failure was falling through silently.
000650*
000660******************************************************************
000670*
000680* Copyright Notice.
000690* ****************
000700*
000710* These files and programs are part of the Applewood Computers
000720* Accounting System General Ledger module and are Copyright (c)
000730* Vincent B Coen. 1987-2026 and later.
000740*
000750* This program is free software; you can redistribute it and/or
000760* modify it under the terms of the GNU General Public License as
000770* published by the Free Software Foundation; version 3 and later,
000780* for personal usage only and that includes use within a business
000790* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000800*
000810* ACAS is distributed in the hope that it will be useful, but
000820* WITHOUT ANY WARRANTY; without even the implied warranty of
000830* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000840* GNU General Public License for more details.
000850*
000860******************************************************************
000870*
000880 environment             division.
000890*===============================
000900*
000910 copy "envdiv.cob".
000920*
000930 input-output            section.
000940 file-control.
000950 copy "selglparam.cob".
000960 copy "selglacct.cob".
000970*
000980 data                    division.
000990*===============================
001000*
001010 file section.
001020*
001030 copy "fdglparam.cob".
001040 copy "fdglacct.cob".
001050*
001060 working-storage section.
001070*------------------------
001080 77  Prog-Name           pic x(15)  value "GL000 (1.2.02)".
001090*
001100 copy "wsglcoat.cob".
001110*
001120 01  WS-File-Statuses.
001130     03  GL-Param-Status     pic xx     value "00".
001140     03  GL-Acct-Status      pic xx     value "00".
001150     03  filler              pic x(4).
001160*
001170 01  WS-Switches.
001180     03  WS-Already-Seeded   pic x      value "N".
001190         88  Accts-Already-Seeded  value "Y".
001200     03  WS-Param-New-Sw     pic x      value "N".
001210         88  Param-Is-New           value "Y".
001220     03  filler              pic x(6).
001230*
001240 01  WS-Counters.
001250     03  WS-Coat-Ix          pic 99     comp.
001260     03  WS-Accts-Written    pic 9(4)   comp.
001270     03  RRN                 pic 9      comp.
001280     03  filler              pic x(3).
001290*
001300*  Run-date banner for the seed-run audit line - same UK/USA/Intl
001310*  shape every ACAS module carries, even though this shop has only
001320*  ever run GL in the UK form.
001330*
001340 01  WS-Run-Date.
001350     03  WS-Run-Days         pic 99.
001360     03  WS-Run-Month        pic 99.
001370     03  WS-Run-Year         pic 9(4).
001380 01  WS-Run-Date-UK redefines WS-Run-Date.
001390     03  WS-UK-Days          pic 99.
001400     03  WS-UK-Slash-1       pic x.
001410     03  WS-UK-Month         pic 99.
001420     03  WS-UK-Slash-2       pic x.
001430     03  WS-UK-Year          pic 9(4).
001440 01  WS-Run-Date-Intl redefines WS-Run-Date
001450                         pic 9(8).
001460*
001470 01  Error-Messages.
001480     03  GL001           pic x(40)  value
001490         "GL001 GL Param file open error, status ".
001500     03  GL002           pic x(48)  value
001510         "GL002 Accounts already seeded - run skipped".
001520     03  GL003           pic x(40)  value
001530         "GL003 GL Account file open error, status ".
001540*
001550 01  Error-Code          pic 999.
001560*
001570 procedure division.
001580*===================
001590*
001600 AA000-MAIN                   section.
001610*****************************
001620*
001630     perform  AA010-OPEN-FILES       thru  AA010-EXIT.
001640     perform  AA020-CHECK-SEEDED     thru  AA020-EXIT.
001650     if       Accts-Already-Seeded
001660              display  GL002  upon console
001670              go to    AA000-SKIP-SEED
001680     end-if.
001690     perform  AA030-SEED-ACCOUNTS    thru  AA030-EXIT.
001700     perform  AA050-UPDATE-PARAM     thru  AA050-EXIT.
001710 AA000-SKIP-SEED.
001720     perform  AA090-CLOSE-FILES      thru  AA090-EXIT.
001730     stop     run.
001740*
001750 AA010-OPEN-FILES.
001760*****************
001770*
001780     open     i-o      GL-Param-File.
001790     if       GL-Param-Status not = "00"
001800              move     GL-Param-Status to Error-Code
001810              display  GL001   upon console
001820              display  Error-Code upon console
001830              stop     run
001840     end-if.
001850     open     output   GL-Acct-File.
001860     if       GL-Acct-Status not = "00"
001870              move     GL-Acct-Status to Error-Code
001880              display  GL003   upon console
001890              close    GL-Param-File
001900              stop     run
001910     end-if.
001920 AA010-EXIT.
001930     exit.
001940*
001950 AA020-CHECK-SEEDED.
001960*******************
001970*
001980     move     1 to RRN.
001990     initialize         GL-Param-Record.
002000     read     GL-Param-File
002010              invalid key
002020                       set   Param-Is-New to true
002030     end-read.
002040     if       Pr1-Accounts-Seeded = "Y"
002050              set      Accts-Already-Seeded to true
002060     end-if.
002070 AA020-EXIT.
002080     exit.
002090*
002100 AA030-SEED-ACCOUNTS.
002110********************
002120*
002130* One Coat-Entry per output account record - see wsglcoat.cob for
002140* the 58 entry literal table (code, name, type, parent, group,
002150* normal-balance, carried forward unchanged from the chart-of-
002160* accounts generator this table was built from).
002170*
002180     move     zero to WS-Accts-Written.
002190     perform  AA040-DERIVE-ACCOUNT thru AA040-EXIT
002200              varying WS-Coat-Ix from 1 by 1
002210              until    WS-Coat-Ix > 58.
002220 AA030-EXIT.
002230     exit.
002240*
002250 AA040-DERIVE-ACCOUNT.
002260*********************
002270*
002280     move     spaces        to GL-Account-Record.
002290     move     Coat-Code     (WS-Coat-Ix) to Acct-Code.
002300     move     Coat-Name     (WS-Coat-Ix) to Acct-Name.
002310     move     Coat-Type     (WS-Coat-Ix) to Acct-Type.
002320     move     Coat-Parent-Code (WS-Coat-Ix) to Acct-Parent-Code.
002330     move     Coat-Is-Group (WS-Coat-Ix) to Acct-Is-Group.
002340     move     Coat-Normal-Bal (WS-Coat-Ix) to Acct-Normal-Bal.
002350     move     "Y"                         to Acct-Active.
002360     write    GL-Account-Record.
002370     add      1 to WS-Accts-Written.
002380*
002390* Account 1110 (Cash and Cash Equivalents) is the standard contra
002400* account used by GL030 when a transaction's counter-account is
002410* not otherwise determined.
002420*
002430     if       Acct-Code = "1110"
002440              move Acct-Code to Pr1-Default-Contra-Acct
002450     end-if.
002460 AA040-EXIT.
002470     exit.
002480*
002490 AA050-UPDATE-PARAM.
002500*******************
002510*
002520     move     "Y"   to Pr1-Accounts-Seeded.
002530     move     1     to RRN.
002540     if       Param-Is-New
002550              write    GL-Param-Record
002560     else
002570              rewrite  GL-Param-Record
002580     end-if.
002590 AA050-EXIT.
002600     exit.
002610*
002620 AA090-CLOSE-FILES.
002630******************
002640*
002650     close    GL-Param-File.
002660     close    GL-Acct-File.
002670 AA090-EXIT.
002680     exit.
002690*
002700 AA000-EXIT.
002710     exit.
