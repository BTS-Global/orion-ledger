000010********************************************
000020*                                          *
000030*  File Description - GL Control /        *
000040*       Company Parameter File            *
000050*                                          *
000060********************************************
000070*
000080* 23/03/87 vbc - Created.  One record file, read/rewritten at SOJ
000090*                and EOJ by every GL program that updates control
000100*                numbers (GL000, GL030, GL910).
000110 FD  GL-Param-File.
000120 copy "wsglparam.cob".
