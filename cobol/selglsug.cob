000010********************************************
000020*                                          *
000030*  File Control Entry - GL Account        *
000040*       Suggestion (Classifier Output)    *
000050*                                          *
000060********************************************
000070*
000080* 09/05/87 vbc - Created.
000090     select  GL-Sug-File   assign       "GLSUG"
000100                            organization sequential
000110                            status       GL-Sug-Status.
000120*
