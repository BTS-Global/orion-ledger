000010********************************************
000020*                                          *
000030*  Record Definition For GL Default       *
000040*       Chart Of Accounts Seed Table      *
000050*                                          *
000060********************************************
000070*
000080*  Working Storage - GL Default Chart Of Accounts
000090*   Seed Table, Used Once By gl000 To Load An
000100*   Empty Ledger On A New Company
000110*
000120*  Loaded at compile time by Filler/Value then
000130*  Redefined as a table - same trick as the old
000140*  Ded-Sys table in the payroll deduction file.
000150*
000160*  58 accounts, codes 1000-5910.  Layout per entry -
000170*     Coat-Code          pic x(4)
000180*     Coat-Name          pic x(40)
000190*     Coat-Type          pic x(9)
000200*     Coat-Parent-Code   pic x(4)  (spaces = top of tree)
000210*     Coat-Is-Group      pic x(1) (Y/N)
000220*     Coat-Normal-Bal    pic x(1) (D/C, derived from Coat-Type)
000230*
000240* 11/02/88 vbc - Created, 41 starter accounts from the old manual
000250*                ledger cards.
000260* 06/08/93 vbc - Expanded to the full 58 account standard chart
000270*                agreed with the auditors (adds the Financial
000280*                Expenses and Depreciation groups).
000290* 19/02/99 vbc - Y2K review - no date fields in this table, n/c.
000300* 14/11/04 jrt - Coat-Normal-Bal column added so gl040 does not
000310*                have to re-derive debit/credit sense from
000320*                Coat-Type every time it prints (ticket GL-0067).
000330 01  WS-Coat-Literals.
000340     05  filler            pic x(04)  value "1000".
000350    05  filler            pic x(40)  value
000360                       "Assets                                  ".
000370     05  filler            pic x(09)  value "ASSET    ".
000380     05  filler            pic x(04)  value "    ".
000390     05  filler            pic x(01)  value "Y".
000400     05  filler            pic x(01)  value "D".
000410     05  filler            pic x(04)  value "1100".
000420    05  filler            pic x(40)  value
000430                       "Current Assets                          ".
000440     05  filler            pic x(09)  value "ASSET    ".
000450     05  filler            pic x(04)  value "1000".
000460     05  filler            pic x(01)  value "Y".
000470     05  filler            pic x(01)  value "D".
000480     05  filler            pic x(04)  value "1110".
000490    05  filler            pic x(40)  value
000500                       "Cash and Cash Equivalents               ".
000510     05  filler            pic x(09)  value "ASSET    ".
000520     05  filler            pic x(04)  value "1100".
000530     05  filler            pic x(01)  value "N".
000540     05  filler            pic x(01)  value "D".
000550     05  filler            pic x(04)  value "1120".
000560    05  filler            pic x(40)  value
000570                       "Accounts Receivable                     ".
000580     05  filler            pic x(09)  value "ASSET    ".
000590     05  filler            pic x(04)  value "1100".
000600     05  filler            pic x(01)  value "N".
000610     05  filler            pic x(01)  value "D".
000620     05  filler            pic x(04)  value "1130".
000630    05  filler            pic x(40)  value
000640                       "Inventory                               ".
000650     05  filler            pic x(09)  value "ASSET    ".
000660     05  filler            pic x(04)  value "1100".
000670     05  filler            pic x(01)  value "N".
000680     05  filler            pic x(01)  value "D".
000690     05  filler            pic x(04)  value "1140".
000700    05  filler            pic x(40)  value
000710                       "Prepaid Expenses                        ".
000720     05  filler            pic x(09)  value "ASSET    ".
000730     05  filler            pic x(04)  value "1100".
000740     05  filler            pic x(01)  value "N".
000750     05  filler            pic x(01)  value "D".
000760     05  filler            pic x(04)  value "1200".
000770    05  filler            pic x(40)  value
000780                       "Fixed Assets                            ".
000790     05  filler            pic x(09)  value "ASSET    ".
000800     05  filler            pic x(04)  value "1000".
000810     05  filler            pic x(01)  value "Y".
000820     05  filler            pic x(01)  value "D".
000830     05  filler            pic x(04)  value "1210".
000840    05  filler            pic x(40)  value
000850                       "Property, Plant & Equipment             ".
000860     05  filler            pic x(09)  value "ASSET    ".
000870     05  filler            pic x(04)  value "1200".
000880     05  filler            pic x(01)  value "N".
000890     05  filler            pic x(01)  value "D".
000900     05  filler            pic x(04)  value "1220".
000910    05  filler            pic x(40)  value
000920                       "Accumulated Depreciation                ".
000930     05  filler            pic x(09)  value "ASSET    ".
000940     05  filler            pic x(04)  value "1200".
000950     05  filler            pic x(01)  value "N".
000960     05  filler            pic x(01)  value "D".
000970     05  filler            pic x(04)  value "2000".
000980    05  filler            pic x(40)  value
000990                       "Liabilities                             ".
001000     05  filler            pic x(09)  value "LIABILITY".
001010     05  filler            pic x(04)  value "    ".
001020     05  filler            pic x(01)  value "Y".
001030     05  filler            pic x(01)  value "C".
001040     05  filler            pic x(04)  value "2100".
001050    05  filler            pic x(40)  value
001060                       "Current Liabilities                     ".
001070     05  filler            pic x(09)  value "LIABILITY".
001080     05  filler            pic x(04)  value "2000".
001090     05  filler            pic x(01)  value "Y".
001100     05  filler            pic x(01)  value "C".
001110     05  filler            pic x(04)  value "2110".
001120    05  filler            pic x(40)  value
001130                       "Accounts Payable                        ".
001140     05  filler            pic x(09)  value "LIABILITY".
001150     05  filler            pic x(04)  value "2100".
001160     05  filler            pic x(01)  value "N".
001170     05  filler            pic x(01)  value "C".
001180     05  filler            pic x(04)  value "2120".
001190    05  filler            pic x(40)  value
001200                       "Credit Cards Payable                    ".
001210     05  filler            pic x(09)  value "LIABILITY".
001220     05  filler            pic x(04)  value "2100".
001230     05  filler            pic x(01)  value "N".
001240     05  filler            pic x(01)  value "C".
001250     05  filler            pic x(04)  value "2130".
001260    05  filler            pic x(40)  value
001270                       "Accrued Expenses                        ".
001280     05  filler            pic x(09)  value "LIABILITY".
001290     05  filler            pic x(04)  value "2100".
001300     05  filler            pic x(01)  value "N".
001310     05  filler            pic x(01)  value "C".
001320     05  filler            pic x(04)  value "2140".
001330    05  filler            pic x(40)  value
001340                       "Payroll Liabilities                     ".
001350     05  filler            pic x(09)  value "LIABILITY".
001360     05  filler            pic x(04)  value "2100".
001370     05  filler            pic x(01)  value "N".
001380     05  filler            pic x(01)  value "C".
001390     05  filler            pic x(04)  value "2200".
001400    05  filler            pic x(40)  value
001410                       "Long-term Liabilities                   ".
001420     05  filler            pic x(09)  value "LIABILITY".
001430     05  filler            pic x(04)  value "2000".
001440     05  filler            pic x(01)  value "Y".
001450     05  filler            pic x(01)  value "C".
001460     05  filler            pic x(04)  value "2210".
001470    05  filler            pic x(40)  value
001480                       "Long-term Debt                          ".
001490     05  filler            pic x(09)  value "LIABILITY".
001500     05  filler            pic x(04)  value "2200".
001510     05  filler            pic x(01)  value "N".
001520     05  filler            pic x(01)  value "C".
001530     05  filler            pic x(04)  value "3000".
001540    05  filler            pic x(40)  value
001550                       "Equity                                  ".
001560     05  filler            pic x(09)  value "EQUITY   ".
001570     05  filler            pic x(04)  value "    ".
001580     05  filler            pic x(01)  value "Y".
001590     05  filler            pic x(01)  value "C".
001600     05  filler            pic x(04)  value "3100".
001610    05  filler            pic x(40)  value
001620                       "Owner's Equity                          ".
001630     05  filler            pic x(09)  value "EQUITY   ".
001640     05  filler            pic x(04)  value "3000".
001650     05  filler            pic x(01)  value "N".
001660     05  filler            pic x(01)  value "C".
001670     05  filler            pic x(04)  value "3200".
001680    05  filler            pic x(40)  value
001690                       "Retained Earnings                       ".
001700     05  filler            pic x(09)  value "EQUITY   ".
001710     05  filler            pic x(04)  value "3000".
001720     05  filler            pic x(01)  value "N".
001730     05  filler            pic x(01)  value "C".
001740     05  filler            pic x(04)  value "3300".
001750    05  filler            pic x(40)  value
001760                       "Current Year Earnings                   ".
001770     05  filler            pic x(09)  value "EQUITY   ".
001780     05  filler            pic x(04)  value "3000".
001790     05  filler            pic x(01)  value "N".
001800     05  filler            pic x(01)  value "C".
001810     05  filler            pic x(04)  value "4000".
001820    05  filler            pic x(40)  value
001830                       "Revenue                                 ".
001840     05  filler            pic x(09)  value "REVENUE  ".
001850     05  filler            pic x(04)  value "    ".
001860     05  filler            pic x(01)  value "Y".
001870     05  filler            pic x(01)  value "C".
001880     05  filler            pic x(04)  value "4100".
001890    05  filler            pic x(40)  value
001900                       "Operating Revenue                       ".
001910     05  filler            pic x(09)  value "REVENUE  ".
001920     05  filler            pic x(04)  value "4000".
001930     05  filler            pic x(01)  value "Y".
001940     05  filler            pic x(01)  value "C".
001950     05  filler            pic x(04)  value "4110".
001960    05  filler            pic x(40)  value
001970                       "Sales Revenue                           ".
001980     05  filler            pic x(09)  value "REVENUE  ".
001990     05  filler            pic x(04)  value "4100".
002000     05  filler            pic x(01)  value "N".
002010     05  filler            pic x(01)  value "C".
002020     05  filler            pic x(04)  value "4120".
002030    05  filler            pic x(40)  value
002040                       "Service Revenue                         ".
002050     05  filler            pic x(09)  value "REVENUE  ".
002060     05  filler            pic x(04)  value "4100".
002070     05  filler            pic x(01)  value "N".
002080     05  filler            pic x(01)  value "C".
002090     05  filler            pic x(04)  value "4130".
002100    05  filler            pic x(40)  value
002110                       "Consulting Revenue                      ".
002120     05  filler            pic x(09)  value "REVENUE  ".
002130     05  filler            pic x(04)  value "4100".
002140     05  filler            pic x(01)  value "N".
002150     05  filler            pic x(01)  value "C".
002160     05  filler            pic x(04)  value "4900".
002170    05  filler            pic x(40)  value
002180                       "Other Revenue                           ".
002190     05  filler            pic x(09)  value "REVENUE  ".
002200     05  filler            pic x(04)  value "4000".
002210     05  filler            pic x(01)  value "Y".
002220     05  filler            pic x(01)  value "C".
002230     05  filler            pic x(04)  value "4910".
002240    05  filler            pic x(40)  value
002250                       "Interest Income                         ".
002260     05  filler            pic x(09)  value "REVENUE  ".
002270     05  filler            pic x(04)  value "4900".
002280     05  filler            pic x(01)  value "N".
002290     05  filler            pic x(01)  value "C".
002300     05  filler            pic x(04)  value "4920".
002310    05  filler            pic x(40)  value
002320                       "Miscellaneous Income                    ".
002330     05  filler            pic x(09)  value "REVENUE  ".
002340     05  filler            pic x(04)  value "4900".
002350     05  filler            pic x(01)  value "N".
002360     05  filler            pic x(01)  value "C".
002370     05  filler            pic x(04)  value "5000".
002380    05  filler            pic x(40)  value
002390                       "Expenses                                ".
002400     05  filler            pic x(09)  value "EXPENSE  ".
002410     05  filler            pic x(04)  value "    ".
002420     05  filler            pic x(01)  value "Y".
002430     05  filler            pic x(01)  value "D".
002440     05  filler            pic x(04)  value "5100".
002450    05  filler            pic x(40)  value
002460                       "Cost of Goods Sold                      ".
002470     05  filler            pic x(09)  value "EXPENSE  ".
002480     05  filler            pic x(04)  value "5000".
002490     05  filler            pic x(01)  value "Y".
002500     05  filler            pic x(01)  value "D".
002510     05  filler            pic x(04)  value "5110".
002520    05  filler            pic x(40)  value
002530                       "Materials                               ".
002540     05  filler            pic x(09)  value "EXPENSE  ".
002550     05  filler            pic x(04)  value "5100".
002560     05  filler            pic x(01)  value "N".
002570     05  filler            pic x(01)  value "D".
002580     05  filler            pic x(04)  value "5120".
002590    05  filler            pic x(40)  value
002600                       "Labor                                   ".
002610     05  filler            pic x(09)  value "EXPENSE  ".
002620     05  filler            pic x(04)  value "5100".
002630     05  filler            pic x(01)  value "N".
002640     05  filler            pic x(01)  value "D".
002650     05  filler            pic x(04)  value "5130".
002660    05  filler            pic x(40)  value
002670                       "Manufacturing Overhead                  ".
002680     05  filler            pic x(09)  value "EXPENSE  ".
002690     05  filler            pic x(04)  value "5100".
002700     05  filler            pic x(01)  value "N".
002710     05  filler            pic x(01)  value "D".
002720     05  filler            pic x(04)  value "5200".
002730    05  filler            pic x(40)  value
002740                       "Operating Expenses                      ".
002750     05  filler            pic x(09)  value "EXPENSE  ".
002760     05  filler            pic x(04)  value "5000".
002770     05  filler            pic x(01)  value "Y".
002780     05  filler            pic x(01)  value "D".
002790     05  filler            pic x(04)  value "5210".
002800    05  filler            pic x(40)  value
002810                       "Salaries and Wages                      ".
002820     05  filler            pic x(09)  value "EXPENSE  ".
002830     05  filler            pic x(04)  value "5200".
002840     05  filler            pic x(01)  value "N".
002850     05  filler            pic x(01)  value "D".
002860     05  filler            pic x(04)  value "5220".
002870    05  filler            pic x(40)  value
002880                       "Payroll Taxes                           ".
002890     05  filler            pic x(09)  value "EXPENSE  ".
002900     05  filler            pic x(04)  value "5200".
002910     05  filler            pic x(01)  value "N".
002920     05  filler            pic x(01)  value "D".
002930     05  filler            pic x(04)  value "5230".
002940    05  filler            pic x(40)  value
002950                       "Employee Benefits                       ".
002960     05  filler            pic x(09)  value "EXPENSE  ".
002970     05  filler            pic x(04)  value "5200".
002980     05  filler            pic x(01)  value "N".
002990     05  filler            pic x(01)  value "D".
003000     05  filler            pic x(04)  value "5240".
003010    05  filler            pic x(40)  value
003020                       "Rent Expense                            ".
003030     05  filler            pic x(09)  value "EXPENSE  ".
003040     05  filler            pic x(04)  value "5200".
003050     05  filler            pic x(01)  value "N".
003060     05  filler            pic x(01)  value "D".
003070     05  filler            pic x(04)  value "5250".
003080    05  filler            pic x(40)  value
003090                       "Utilities                               ".
003100     05  filler            pic x(09)  value "EXPENSE  ".
003110     05  filler            pic x(04)  value "5200".
003120     05  filler            pic x(01)  value "N".
003130     05  filler            pic x(01)  value "D".
003140     05  filler            pic x(04)  value "5260".
003150    05  filler            pic x(40)  value
003160                       "Insurance                               ".
003170     05  filler            pic x(09)  value "EXPENSE  ".
003180     05  filler            pic x(04)  value "5200".
003190     05  filler            pic x(01)  value "N".
003200     05  filler            pic x(01)  value "D".
003210     05  filler            pic x(04)  value "5280".
003220    05  filler            pic x(40)  value
003230                       "Professional Fees                       ".
003240     05  filler            pic x(09)  value "EXPENSE  ".
003250     05  filler            pic x(04)  value "5200".
003260     05  filler            pic x(01)  value "N".
003270     05  filler            pic x(01)  value "D".
003280     05  filler            pic x(04)  value "5290".
003290    05  filler            pic x(40)  value
003300                       "Marketing and Advertising               ".
003310     05  filler            pic x(09)  value "EXPENSE  ".
003320     05  filler            pic x(04)  value "5200".
003330     05  filler            pic x(01)  value "N".
003340     05  filler            pic x(01)  value "D".
003350     05  filler            pic x(04)  value "5300".
003360    05  filler            pic x(40)  value
003370                       "Office Expenses                         ".
003380     05  filler            pic x(09)  value "EXPENSE  ".
003390     05  filler            pic x(04)  value "5000".
003400     05  filler            pic x(01)  value "Y".
003410     05  filler            pic x(01)  value "D".
003420     05  filler            pic x(04)  value "5310".
003430    05  filler            pic x(40)  value
003440                       "Office Supplies                         ".
003450     05  filler            pic x(09)  value "EXPENSE  ".
003460     05  filler            pic x(04)  value "5300".
003470     05  filler            pic x(01)  value "N".
003480     05  filler            pic x(01)  value "D".
003490     05  filler            pic x(04)  value "5320".
003500    05  filler            pic x(40)  value
003510                       "Travel and Entertainment                ".
003520     05  filler            pic x(09)  value "EXPENSE  ".
003530     05  filler            pic x(04)  value "5300".
003540     05  filler            pic x(01)  value "N".
003550     05  filler            pic x(01)  value "D".
003560     05  filler            pic x(04)  value "5330".
003570    05  filler            pic x(40)  value
003580                       "Technology and Software                 ".
003590     05  filler            pic x(09)  value "EXPENSE  ".
003600     05  filler            pic x(04)  value "5300".
003610     05  filler            pic x(01)  value "N".
003620     05  filler            pic x(01)  value "D".
003630     05  filler            pic x(04)  value "5400".
003640    05  filler            pic x(40)  value
003650                       "Financial Expenses                      ".
003660     05  filler            pic x(09)  value "EXPENSE  ".
003670     05  filler            pic x(04)  value "5000".
003680     05  filler            pic x(01)  value "Y".
003690     05  filler            pic x(01)  value "D".
003700     05  filler            pic x(04)  value "5410".
003710    05  filler            pic x(40)  value
003720                       "Interest Expense                        ".
003730     05  filler            pic x(09)  value "EXPENSE  ".
003740     05  filler            pic x(04)  value "5400".
003750     05  filler            pic x(01)  value "N".
003760     05  filler            pic x(01)  value "D".
003770     05  filler            pic x(04)  value "5420".
003780    05  filler            pic x(40)  value
003790                       "Bank Fees                               ".
003800     05  filler            pic x(09)  value "EXPENSE  ".
003810     05  filler            pic x(04)  value "5400".
003820     05  filler            pic x(01)  value "N".
003830     05  filler            pic x(01)  value "D".
003840     05  filler            pic x(04)  value "5500".
003850    05  filler            pic x(40)  value
003860                       "Taxes                                   ".
003870     05  filler            pic x(09)  value "EXPENSE  ".
003880     05  filler            pic x(04)  value "5000".
003890     05  filler            pic x(01)  value "Y".
003900     05  filler            pic x(01)  value "D".
003910     05  filler            pic x(04)  value "5510".
003920    05  filler            pic x(40)  value
003930                       "Federal Income Tax                      ".
003940     05  filler            pic x(09)  value "EXPENSE  ".
003950     05  filler            pic x(04)  value "5500".
003960     05  filler            pic x(01)  value "N".
003970     05  filler            pic x(01)  value "D".
003980     05  filler            pic x(04)  value "5520".
003990    05  filler            pic x(40)  value
004000                       "State Income Tax                        ".
004010     05  filler            pic x(09)  value "EXPENSE  ".
004020     05  filler            pic x(04)  value "5500".
004030     05  filler            pic x(01)  value "N".
004040     05  filler            pic x(01)  value "D".
004050     05  filler            pic x(04)  value "5530".
004060    05  filler            pic x(40)  value
004070                       "Property Tax                            ".
004080     05  filler            pic x(09)  value "EXPENSE  ".
004090     05  filler            pic x(04)  value "5500".
004100     05  filler            pic x(01)  value "N".
004110     05  filler            pic x(01)  value "D".
004120     05  filler            pic x(04)  value "5700".
004130    05  filler            pic x(40)  value
004140                       "Depreciation and Amortization           ".
004150     05  filler            pic x(09)  value "EXPENSE  ".
004160     05  filler            pic x(04)  value "5000".
004170     05  filler            pic x(01)  value "Y".
004180     05  filler            pic x(01)  value "D".
004190     05  filler            pic x(04)  value "5710".
004200    05  filler            pic x(40)  value
004210                       "Depreciation Expense                    ".
004220     05  filler            pic x(09)  value "EXPENSE  ".
004230     05  filler            pic x(04)  value "5700".
004240     05  filler            pic x(01)  value "N".
004250     05  filler            pic x(01)  value "D".
004260     05  filler            pic x(04)  value "5900".
004270    05  filler            pic x(40)  value
004280                       "Other Expenses                          ".
004290     05  filler            pic x(09)  value "EXPENSE  ".
004300     05  filler            pic x(04)  value "5000".
004310     05  filler            pic x(01)  value "Y".
004320     05  filler            pic x(01)  value "D".
004330     05  filler            pic x(04)  value "5910".
004340    05  filler            pic x(40)  value
004350                       "Miscellaneous Expense                   ".
004360     05  filler            pic x(09)  value "EXPENSE  ".
004370     05  filler            pic x(04)  value "5900".
004380     05  filler            pic x(01)  value "N".
004390     05  filler            pic x(01)  value "D".
004400*
004410 01  WS-Coat-Table redefines WS-Coat-Literals.
004420     03  Coat-Entry            occurs 58.
004430         05  Coat-Code         pic x(4).
004440         05  Coat-Name         pic x(40).
004450         05  Coat-Type         pic x(9).
004460             88  Coat-Is-Asset        value "ASSET    ".
004470             88  Coat-Is-Liability    value "LIABILITY".
004480             88  Coat-Is-Equity       value "EQUITY   ".
004490             88  Coat-Is-Revenue      value "REVENUE  ".
004500             88  Coat-Is-Expense      value "EXPENSE  ".
004510         05  Coat-Parent-Code  pic x(4).
004520         05  Coat-Is-Group     pic x(1).
004530         05  Coat-Normal-Bal   pic x(1).
004540*
