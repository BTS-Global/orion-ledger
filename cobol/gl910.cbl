000010****************************************************************
000020*                                                               *
000030*               General Ledger Posting Period Guard            *
000040*         Callable Check - Future Dated, Closed Period         *
000050*              And Out Of Sequence Snapshot Entries            *
000060*                                                               *
000070****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120 program-id.         gl910.
000130*
000140*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000150*                        Applewood Computers.
000160*
000170*    Installation.      Applewood Computers Accounting System.
000180*
000190*    Date-Written.      22/09/91.
000200*
000210*    Date-Compiled.
000220*
000230*    Security.           Copyright (C) 1987-2026 & later, Vincent
000240*                        Bryan Coen.  Distributed under the GNU
000250*                        General Public License.  See the file
000260*                        COPYING for details.
000270*
000280*    Remarks.            Posting Period Guard.  Called before any
000290*                        journal entry is posted or any balance
000300*                        snapshot is taken, on the common linkage
000310*                        area shared with GL900.  Refuses a future
000320*                        dated entry, an entry on or before the
000330*                        last closed period, or a snapshot no
000340*                        later than one already on record for the
000350*                        account - Cd-Return-Code tells the caller
000360*                        which, if any, rule was broken.  The
000370*                        Param file is opened once, on first call,
000380*                        and left open for the rest of the run.
000390*
000400*    Version.            See Prog-Name in WS.
000410*
000420*    Called modules.     None.
000430*
000440*    Files used.
000450*                        glparam.  Control record - last closed
000460*                                  period date, snapshot dates.
000470*
000480*    Error messages used.
000490*                        None - status returned in Cd-Return-Code,
000500*                        nothing of this module's own is logged.
000510*
000520* Changes:
000530* 22/09/91 vbc - 1.0.00 Created for GL030, future-date and closed-
000540*                       period checks only.
000550* 14/02/94 vbc - 1.1.00 Cd-Out-Of-Sequence / snapshot check added
000560*                       alongside the new Pr1-Snapshot-Block in
000570*                       GL-Param-File (ticket GL-0027).
000580* 19/02/99 vbc - 1.1.01 Y2K review - WSA-Date style ACCEPT already
000590*                       gives a 4 digit century, no change.
000600* 03/04/06 jrt - 1.1.02 Unrecognised Cd-Function now leaves Cd-
000610*                       Return-Code untouched instead of forcing
000620*                       Cd-All-Ok, so a mis-routed GL900 call does
000630*                       not look like a passed guard (ticket
000640*                       GL-0061).
000650*
000660******************************************************************
000670*
000680* Copyright Notice.
000690* ****************
000700*
000710* These files and programs are part of the Applewood Computers
000720* Accounting System General Ledger module and are Copyright (c)
000730* Vincent B Coen. 1987-2026 and later.
000740*
000750* This program is free software; you can redistribute it and/or
000760* modify it under the terms of the GNU General Public License as
000770* published by the Free Software Foundation; version 3 and later,
000780* for personal usage only and that includes use within a business
000790* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000800*
000810* ACAS is distributed in the hope that it will be useful, but
000820* WITHOUT ANY WARRANTY; without even the implied warranty of
000830* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000840* GNU General Public License for more details.
000850*
000860******************************************************************
000870*
000880 environment             division.
000890*===============================
000900*
000910 copy "envdiv.cob".
000920*
000930 input-output            section.
000940 file-control.
000950 copy "selglparam.cob".
000960*
000970 data                    division.
000980*===============================
000990*
001000 file section.
001010*
001020 copy "fdglparam.cob".
001030*
001040 working-storage section.
001050*------------------------
001060 77  Prog-Name           pic x(15)  value "GL910 (1.1.02)".
001070*
001080 01  WS-File-Statuses.
001090     03  GL-Param-Status     pic xx     value "00".
001100     03  filler              pic x(4).
001110*
001120 01  WS-Switches.
001130     03  WS-First-Call-Sw    pic x      value "Y".
001140         88  First-Call          value "Y".
001150     03  filler              pic x(5).
001160*
001170 01  WS-Counters.
001180     03  Snp-Ix              pic 99     comp.
001190     03  WS-Func-Ix          pic 9      comp.
001200     03  RRN                 pic 9      comp.
001210     03  filler              pic x(3).
001220*
001230*  Today's date, taken fresh every call - ACCEPT FROM DATE gives a
001240*  four digit century the same way PY000 takes its session date,
001250*  so the YYYYMMDD compare below needs no windowing.
001260*
001270 01  WS-Today-Group.
001280     03  WS-Today-Cc         pic 99.
001290     03  WS-Today-Yy         pic 99.
001300     03  WS-Today-Mm         pic 99.
001310     03  WS-Today-Dd         pic 99.
001320 01  WS-Today redefines WS-Today-Group  pic 9(8).
001330*
001340*  Broken-out view of the last closed period date, used to put a
001350*  readable cc/yy/mm/dd line on the console when the closed-period
001360*  rule sends Cd-Period-Closed back to the caller.
001370*
001380 01  WS-Closed-Group.
001390     03  WS-Closed-Cc        pic 99.
001400     03  WS-Closed-Yy        pic 99.
001410     03  WS-Closed-Mm        pic 99.
001420     03  WS-Closed-Dd        pic 99.
001430 01  WS-Closed-Date-Alt redefines WS-Closed-Group  pic 9(8).
001440*
001450*  Function literal table - the two values this linkage area is
001460*  ever built for.  An unrecognised Cd-Function is a caller bug,
001470*  not one this guard can fix, so AA015 only uses the table to
001480*  decide whether to say so on the console.
001490*
001500 01  WS-Func-Literals.
001510     05  filler              pic x(9)   value "PERDGUARD".
001520     05  filler              pic x(9)   value "FXCONVRT ".
001530 01  WS-Func-Tbl redefines WS-Func-Literals.
001540     03  WS-Func-Name        pic x(9)   occurs 2.
001550*
001560 01  WS-Func-Known-Sw        pic x      value "N".
001570     88  Func-Is-Known           value "Y".
001580*
001590 01  Error-Code              pic 999.
001600*
001610 linkage                 section.
001620*------------------------
001630*
001640 copy "wsglcall.cob".
001650*
001660 procedure division      using WS-Gl-Call-Data.
001670*==============================================
001680*
001690 AA000-MAIN                   section.
001700*****************************
001710*
001720     if       First-Call
001730              perform  AA005-OPEN-PARAM   thru  AA005-EXIT
001740              move     "N" to WS-First-Call-Sw
001750     end-if.
001760     if       Cd-Function not = "PERDGUARD"
001770              perform  AA015-CHECK-FUNCTION  thru  AA015-EXIT
001780              go to    AA000-EXIT
001790     end-if.
001800     move     zero to Cd-Return-Code.
001810     move     1    to RRN.
001820     read     GL-Param-File.
001830     perform  AA020-CHECK-FUTURE         thru  AA020-EXIT.
001840     if       Cd-All-Ok
001850              perform  AA030-CHECK-CLOSED-PERIOD  thru  AA030-EXIT
001860     end-if.
001870     if       Cd-All-Ok
001880              perform  AA040-CHECK-SNAPSHOT       thru  AA040-EXIT
001890     end-if.
001900 AA000-EXIT.
001910     exit     program.
001920*
001930 AA005-OPEN-PARAM.
001940*****************
001950*
001960     open     input    GL-Param-File.
001970     if       GL-Param-Status not = "00"
001980              move     GL-Param-Status to Error-Code
001990              display  "GL910 GL Param file open error, status "
002000                       Error-Code  upon console
002010              move     99 to Cd-Return-Code
002020              go to    AA005-EXIT
002030     end-if.
002040     close    GL-Param-File.
002050     open     i-o      GL-Param-File.
002060 AA005-EXIT.
002070     exit.
002080*
002090 AA015-CHECK-FUNCTION.
002100*********************
002110*
002120     move     "N" to WS-Func-Known-Sw.
002130     perform  AA016-TEST-ONE-FUNC  thru  AA016-EXIT
002140              varying  WS-Func-Ix from 1 by 1
002150              until    WS-Func-Ix > 2
002160                    or Func-Is-Known.
002170     if       not Func-Is-Known
002180              display  "GL910 unrecognised Cd-Function "
002190                       Cd-Function  upon console
002200     end-if.
002210 AA015-EXIT.
002220     exit.
002230*
002240 AA016-TEST-ONE-FUNC.
002250********************
002260*
002270     if       WS-Func-Name (WS-Func-Ix) = Cd-Function
002280              set      Func-Is-Known to true
002290     end-if.
002300 AA016-EXIT.
002310     exit.
002320*
002330 AA020-CHECK-FUTURE.
002340*******************
002350*
002360     accept   WS-Today-Group from date YYYYMMDD.
002370     if       Cd-As-Of-Date > WS-Today
002380              set      Cd-Future-Dated to true
002390     end-if.
002400 AA020-EXIT.
002410     exit.
002420*
002430 AA030-CHECK-CLOSED-PERIOD.
002440**************************
002450*
002460     if       Pr1-Last-Closed-Date not = zero
002470       and    Cd-As-Of-Date <= Pr1-Last-Closed-Date
002480              move     Pr1-Last-Closed-Date to WS-Closed-Date-Alt
002490              set      Cd-Period-Closed to true
002500              display  "GL910 last closed period "
002510                       WS-Closed-Date-Alt  upon console
002520     end-if.
002530 AA030-EXIT.
002540     exit.
002550*
002560 AA040-CHECK-SNAPSHOT.
002570*********************
002580*
002590     if       Cd-Acct-Code = spaces
002600              go to    AA040-EXIT
002610     end-if.
002620     perform  AA041-TEST-ONE-SNAPSHOT  thru  AA041-EXIT
002630              varying  Snp-Ix from 1 by 1
002640              until    Snp-Ix > 60
002650                    or not Cd-All-Ok.
002660 AA040-EXIT.
002670     exit.
002680*
002690 AA041-TEST-ONE-SNAPSHOT.
002700************************
002710*
002720     if       Snp-Acct-Code (Snp-Ix) = Cd-Acct-Code
002730       and    Snp-Last-Date (Snp-Ix) >= Cd-As-Of-Date
002740              set      Cd-Out-Of-Sequence to true
002750     end-if.
002760 AA041-EXIT.
002770     exit.
