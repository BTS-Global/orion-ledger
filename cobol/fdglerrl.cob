000010********************************************
000020*                                          *
000030*  File Description - GL Error /          *
000040*       Audit Log                         *
000050*                                          *
000060********************************************
000070*
000080* 06/04/87 vbc - Created.
000090* 19/02/99 vbc - Y2K review - no date field on this line, n/c.
000100* 11/05/07 jrt - Erl-Error-Code widened 4 -> 5 to take the new
000110*                GL0nn range introduced for the classifier (ticket
000120*                GL-0052).
000130 FD  GL-Errl-File.
000140 01  GL-Errl-Record.
000150     03  Erl-Trx-Id            pic 9(6).
000160     03  filler                pic x(1).
000170     03  Erl-Error-Code        pic x(5).
000180*  GL001 thru GL099 - see AA090-Evaluate-Message in each gl0nn
000190     03  filler                pic x(1).
000200     03  Erl-Error-Text        pic x(60).
000210     03  filler                pic x(59).
