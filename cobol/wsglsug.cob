000010********************************************
000020*                                          *
000030*  Record Definition For GL Account        *
000040*   Suggestion (Classifier Output) File     *
000050*     Sequential file, no formal key        *
000060********************************************
000070*  File size 40 bytes.
000080*
000090* 09/05/87 vbc - Created.
000100* 21/01/92 vbc - Sg-Frequency widened 8 -> 10 to fit "quarterly".
000110 01  GL-Sug-Record.
000120     03  Sg-Trx-Id             pic 9(6).
000130     03  Sg-Pattern            pic x(16).
000140     03  Sg-Acct-Code          pic x(4).
000150     03  Sg-Confidence         pic 9v99.
000160     03  Sg-Frequency          pic x(10).
000170     03  filler                pic x.
000180*
