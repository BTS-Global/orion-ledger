000010********************************************
000020*                                          *
000030*  File Control Entry - GL Journal        *
000040*       Line (Posted Ledger)              *
000050*                                          *
000060********************************************
000070*
000080* 02/04/87 vbc - Created.
000090* 14/07/91 vbc - No organization change, Debit/Credit split only
000100*                affected the record layout.
000110     select  GL-Jlnl-File  assign       "GLJLNL"
000120                            organization sequential
000130                            status       GL-Jlnl-Status.
000140*
