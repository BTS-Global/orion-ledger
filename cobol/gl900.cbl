000010****************************************************************
000020*                                                               *
000030*             General Ledger Foreign Exchange Convert          *
000040*         Exact Date, Earlier Date, Inverse Pair Lookup        *
000050*                                                               *
000060****************************************************************
000070*
000080 identification          division.
000090*===============================
000100*
000110 program-id.         gl900.
000120*
000130*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000140*                        Applewood Computers.
000150*
000160*    Installation.      Applewood Computers Accounting System.
000170*
000180*    Date-Written.      11/06/91.
000190*
000200*    Date-Compiled.
000210*
000220*    Security.           Copyright (C) 1987-2026 & later, Vincent
000230*                        Bryan Coen.  Distributed under the GNU
000240*                        General Public License.  See the file
000250*                        COPYING for details.
000260*
000270*    Remarks.            Foreign Exchange Convert.  Given an
000280*                        amount, a from and to currency and a
000290*                        date, on the common linkage area shared
000300*                        with GL910, hands back the converted
000310*                        amount.  Same currency needs no rate.
000320*                        Failing that, the exact dated rate for
000330*                        the pair, then the latest rate dated on
000340*                        or before the wanted date, then the
000350*                        exact dated rate for the reversed pair,
000360*                        inverted.  No rate anywhere at all means
000370*                        Cd-Rate-Not-Found.
000380*                        GL-Fxrt-File is loaded whole into a table
000390*                        on the first call and kept in WS for the
000400*                        rest of the run.
000410*
000420*    Version.            See Prog-Name in WS.
000430*
000440*    Called modules.     None.
000450*
000460*    Files used.
000470*                        glfxrt.   Exchange rate file - loaded to
000480*                                  WS-Fx-Table, see AA010.
000490*
000500*    Error messages used.
000510*                        None - status returned in Cd-Return-Code,
000520*                        nothing of this module's own is logged.
000530*
000540* Changes:
000550* 11/06/91 vbc - 1.0.00 Created for the offshore/overseas supplier
000560*                       work.  Exact date lookup only.
000570* 14/02/94 vbc - 1.1.00 Earlier-date fallback added - suppliers
000580*                       quoting invoices dated over a weekend had
000590*                       no Friday close rate on file (ticket
000600*                       GL-0028).
000610* 04/12/96 vbc - 1.1.01 Fx-Rate widened 9(8)v9(4) -> 9(12)v9(6) to
000620*                       match the new GL-Fxrt-File layout.
000630* 19/02/99 vbc - 1.1.02 Y2K review - Fx-Date, Cd-Rate-Date already
000640*                       CCYYMMDD, no change.
000650* 03/04/06 jrt - 1.2.00 Inverse-pair fallback added, plus the
000660*                       known currency sanity table, so a rate
000670*                       quoted one way only no longer abends the
000680*                       caller (ticket GL-0062).
000690*
000700******************************************************************
000710*
000720* Copyright Notice.
000730* ****************
000740*
000750* These files and programs are part of the Applewood Computers
000760* Accounting System General Ledger module and are Copyright (c)
000770* Vincent B Coen. 1987-2026 and later.
000780*
000790* This program is free software; you can redistribute it and/or
000800* modify it under the terms of the GNU General Public License as
000810* published by the Free Software Foundation; version 3 and later,
000820* for personal usage only and that includes use within a business
000830* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000840*
000850* ACAS is distributed in the hope that it will be useful, but
000860* WITHOUT ANY WARRANTY; without even the implied warranty of
000870* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000880* GNU General Public License for more details.
000890*
000900******************************************************************
000910*
000920 environment             division.
000930*===============================
000940*
000950 copy "envdiv.cob".
000960*
000970 input-output            section.
000980 file-control.
000990 copy "selglfxrt.cob".
001000*
001010 data                    division.
001020*===============================
001030*
001040 file section.
001050*
001060 copy "fdglfxrt.cob".
001070*
001080 working-storage section.
001090*------------------------
001100 77  Prog-Name           pic x(15)  value "GL900 (1.2.00)".
001110*
001120 01  WS-File-Statuses.
001130     03  GL-Fxrt-Status      pic xx     value "00".
001140     03  filler              pic x(4).
001150*
001160 01  WS-Switches.
001170     03  WS-First-Call-Sw    pic x      value "Y".
001180         88  First-Call          value "Y".
001190     03  WS-Fxrt-Eof-Sw      pic x      value "N".
001200         88  Fxrt-At-Eof         value "Y".
001210     03  WS-Rate-Found-Sw    pic x      value "N".
001220         88  Rate-Found          value "Y".
001230     03  filler              pic x(5).
001240*
001250 01  WS-Counters.
001260     03  WS-Fx-Count         pic 9(3)   comp.
001270     03  Fx-Ix               pic 9(3)   comp.
001280     03  WS-Ccy-Ix           pic 9      comp.
001290     03  filler              pic x(4).
001300*
001310*  Rate table - loaded whole off GL-Fxrt-File at the first call of
001320*  a run, then scanned in full on every lookup - the pair + date
001330*  key is not a simple ascending one so binary search buys little.
001340*
001350 01  WS-Fx-Table.
001360     03  WS-Fx-Entry             occurs 1 to 500 times
001370                                 depending on WS-Fx-Count
001380                                 indexed by Fx-Ix.
001390         05  WS-Fx-Tbl-From      pic x(3).
001400         05  WS-Fx-Tbl-To        pic x(3).
001410         05  WS-Fx-Tbl-Date      pic 9(8).
001420         05  WS-Fx-Tbl-Rate      pic 9(12)v9(6).
001430*
001440 01  WS-Rate-Work.
001450     03  WS-Fx-Rate              pic 9(12)v9(6)  value zero.
001460 01  WS-Rate-Work-Alt redefines WS-Rate-Work.
001470     03  WS-Fx-Rate-Whole        pic 9(12).
001480     03  WS-Fx-Rate-Frac         pic 9(6).
001490*
001500*  Best earlier-date candidate found so far by AA030 - broken out
001510*  so a "no rate at all" diagnostic can show a readable date.
001520*
001530 01  WS-Best-Group.
001540     03  WS-Best-Cc              pic 99      value zero.
001550     03  WS-Best-Yy              pic 99      value zero.
001560     03  WS-Best-Mm              pic 99      value zero.
001570     03  WS-Best-Dd              pic 99      value zero.
001580 01  WS-Best-Date redefines WS-Best-Group     pic 9(8).
001590*
001600*  Known currency codes - sanity check only, a pair outside this
001610*  list does not stop the lookup, it just gets a console note so
001620*  Accounts can chase up why a new currency was never added here.
001630*
001640 01  WS-Ccy-Literals.
001650     05  filler                  pic x(3)    value "USD".
001660     05  filler                  pic x(3)    value "GBP".
001670     05  filler                  pic x(3)    value "EUR".
001680     05  filler                  pic x(3)    value "JPY".
001690 01  WS-Ccy-Tbl redefines WS-Ccy-Literals.
001700     03  WS-Ccy-Code             pic x(3)    occurs 4.
001710*
001720 01  WS-Ccy-Known-Sw             pic x       value "N".
001730     88  Ccy-Is-Known                value "Y".
001740*
001750 01  Error-Code                  pic 999.
001760*
001770 linkage                 section.
001780*------------------------
001790*
001800 copy "wsglcall.cob".
001810*
001820 procedure division      using WS-Gl-Call-Data.
001830*==============================================
001840*
001850 AA000-MAIN                   section.
001860*****************************
001870*
001880     if       First-Call
001890              perform  AA010-LOAD-RATES  thru  AA010-EXIT
001900              move     "N" to WS-First-Call-Sw
001910     end-if.
001920     if       Cd-Function not = "FXCONVRT"
001930              go to    AA000-EXIT
001940     end-if.
001950     move     zero to Cd-Return-Code.
001960     perform  AA016-CHECK-CCY  thru  AA016-EXIT
001970              varying  WS-Ccy-Ix from 1 by 1
001980              until    WS-Ccy-Ix > 4.
001990     move     "N" to WS-Rate-Found-Sw.
002000     if       Cd-From-Ccy = Cd-To-Ccy
002010              move     1.000000 to WS-Fx-Rate
002020              set      Rate-Found to true
002030     else
002040              perform  AA020-LOOKUP-EXACT    thru  AA020-EXIT
002050              if       not Rate-Found
002060                       perform  AA030-LOOKUP-EARLIER
002070                                thru AA030-EXIT
002080              end-if
002090              if       not Rate-Found
002100                       perform  AA040-LOOKUP-INVERSE
002110                                thru AA040-EXIT
002120              end-if
002130     end-if.
002140     if       Rate-Found
002150              compute  Cd-Amount-Out rounded =
002160                       Cd-Amount-In * WS-Fx-Rate
002170     else
002180              set      Cd-Rate-Not-Found to true
002190     end-if.
002200 AA000-EXIT.
002210     exit     program.
002220*
002230 AA010-LOAD-RATES.
002240*****************
002250*
002260     open     input    GL-Fxrt-File.
002270     if       GL-Fxrt-Status not = "00"
002280              move     GL-Fxrt-Status to Error-Code
002290              display  "GL900 GL Fxrt file open error, status "
002300                       Error-Code  upon console
002310              go to    AA010-EXIT
002320     end-if.
002330     move     zero to WS-Fx-Count.
002340     perform  AA011-READ-ONE-RATE  thru  AA011-EXIT
002350              until    Fxrt-At-Eof.
002360     close    GL-Fxrt-File.
002370 AA010-EXIT.
002380     exit.
002390*
002400 AA011-READ-ONE-RATE.
002410********************
002420*
002430     read     GL-Fxrt-File
002440              at end   move "10" to GL-Fxrt-Status
002450                       set  Fxrt-At-Eof to true
002460                       go to AA011-EXIT
002470     end-read.
002480     add      1 to WS-Fx-Count.
002490     move     Fx-From-Ccy  to WS-Fx-Tbl-From (WS-Fx-Count).
002500     move     Fx-To-Ccy    to WS-Fx-Tbl-To   (WS-Fx-Count).
002510     move     Fx-Date      to WS-Fx-Tbl-Date (WS-Fx-Count).
002520     move     Fx-Rate      to WS-Fx-Tbl-Rate (WS-Fx-Count).
002530 AA011-EXIT.
002540     exit.
002550*
002560 AA016-CHECK-CCY.
002570****************
002580*
002590     if       WS-Ccy-Code (WS-Ccy-Ix) = Cd-From-Ccy
002600        or    WS-Ccy-Code (WS-Ccy-Ix) = Cd-To-Ccy
002610              set      Ccy-Is-Known to true
002620     end-if.
002630 AA016-EXIT.
002640     exit.
002650*
002660 AA020-LOOKUP-EXACT.
002670*******************
002680*
002690     perform  AA021-TEST-EXACT  thru  AA021-EXIT
002700              varying  Fx-Ix from 1 by 1
002710              until    Fx-Ix > WS-Fx-Count
002720                    or Rate-Found.
002730 AA020-EXIT.
002740     exit.
002750*
002760 AA021-TEST-EXACT.
002770*****************
002780*
002790     if       WS-Fx-Tbl-From (Fx-Ix) = Cd-From-Ccy
002800       and    WS-Fx-Tbl-To   (Fx-Ix) = Cd-To-Ccy
002810       and    WS-Fx-Tbl-Date (Fx-Ix) = Cd-Rate-Date
002820              move     WS-Fx-Tbl-Rate (Fx-Ix) to WS-Fx-Rate
002830              set      Rate-Found to true
002840     end-if.
002850 AA021-EXIT.
002860     exit.
002870*
002880 AA030-LOOKUP-EARLIER.
002890*********************
002900*
002910     move     zero to WS-Best-Date.
002920     perform  AA031-TEST-EARLIER  thru  AA031-EXIT
002930              varying  Fx-Ix from 1 by 1
002940              until    Fx-Ix > WS-Fx-Count.
002950     if       WS-Best-Date not = zero
002960              set      Rate-Found to true
002970     end-if.
002980 AA030-EXIT.
002990     exit.
003000*
003010 AA031-TEST-EARLIER.
003020*******************
003030*
003040     if       WS-Fx-Tbl-From (Fx-Ix) = Cd-From-Ccy
003050       and    WS-Fx-Tbl-To   (Fx-Ix) = Cd-To-Ccy
003060       and    WS-Fx-Tbl-Date (Fx-Ix) < Cd-Rate-Date
003070       and    WS-Fx-Tbl-Date (Fx-Ix) > WS-Best-Date
003080              move     WS-Fx-Tbl-Date (Fx-Ix) to WS-Best-Date
003090              move     WS-Fx-Tbl-Rate (Fx-Ix) to WS-Fx-Rate
003100     end-if.
003110 AA031-EXIT.
003120     exit.
003130*
003140 AA040-LOOKUP-INVERSE.
003150*********************
003160*
003170     perform  AA041-TEST-INVERSE  thru  AA041-EXIT
003180              varying  Fx-Ix from 1 by 1
003190              until    Fx-Ix > WS-Fx-Count
003200                    or Rate-Found.
003210 AA040-EXIT.
003220     exit.
003230*
003240 AA041-TEST-INVERSE.
003250*******************
003260*
003270     if       WS-Fx-Tbl-From (Fx-Ix) = Cd-To-Ccy
003280       and    WS-Fx-Tbl-To   (Fx-Ix) = Cd-From-Ccy
003290       and    WS-Fx-Tbl-Date (Fx-Ix) = Cd-Rate-Date
003300              divide   1 by WS-Fx-Tbl-Rate (Fx-Ix)
003310                       giving WS-Fx-Rate rounded
003320              set      Rate-Found to true
003330     end-if.
003340 AA041-EXIT.
003350     exit.
