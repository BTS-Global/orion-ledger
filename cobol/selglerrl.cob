000010********************************************
000020*                                          *
000030*  File Control Entry - GL Error /        *
000040*       Audit Log                         *
000050*                                          *
000060********************************************
000070*
000080* 06/04/87 vbc - Created, one line per rejected transaction or
000090*                validation warning, for the end of run summary.
000100     select  GL-Errl-File  assign       "GLERRL"
000110                            organization line sequential
000120                            status       GL-Errl-Status.
000130*
