000010****************************************************************
000020*                                                               *
000030*        General Ledger Financial Statements - Manual Print    *
000040*      Income Statement, Balance Sheet, Cash Flow Summary      *
000050*                                                               *
000060****************************************************************
000070*
000080 identification          division.
000090*===============================
000100*
000110 program-id.         gl050.
000120*
000130*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000140*                        Applewood Computers.
000150*
000160*    Installation.      Applewood Computers Accounting System.
000170*
000180*    Date-Written.      03/11/87.
000190*
000200*    Date-Compiled.
000210*
000220*    Security.           Copyright (C) 1987-2026 & later, Vincent
000230*                        Bryan Coen.  Distributed under the GNU
000240*                        General Public License.  See the file
000250*                        COPYING for details.
000260*
000270*    Remarks.            Financial Statements.  Loads the Chart
000280*                        of Accounts into WS-Bal-Table, then makes
000290*                        three separate passes of GL-Jlnl-File -
000300*                        period (income statement), from-the-start
000310*                        through period end (balance sheet), and
000320*                        before-period-start (cash flow opening
000330*                        balance) - printing each statement as its
000340*                        own pass completes.  No Report Writer -
000350*                        lines are built in WS and written direct
000360*                        to the print file, GL040's other style.
000370*
000380*    Version.            See Prog-Name in WS.
000390*
000400*    Called modules.     None.
000410*
000420*    Files used.
000430*                        glparam.  Report period start/end dates,
000440*                                  company name.
000450*                        glacct.   Chart of Accounts master.
000460*                        gljlnl.   Posted ledger lines.
000470*                        GLPRINT.  Statements (manual print).
000480*
000490*    Error messages used.
000500*                        GL050 - GL053.
000510*
000520* Changes:
000530* 03/11/87 vbc - 1.0.00 Created, income statement and balance
000540*                       sheet only.
000550* 11/05/92 vbc - 1.1.00 Cash flow summary added - beginning/ending
000560*                       cash balance and net change (ticket
000570*                       GL-0021).
000580* 19/02/99 vbc - 1.1.01 Y2K review - all dates CCYYMMDD already,
000590*                       no change.
000600* 08/09/05 jrt - 1.1.02 Contra-asset accounts (credit balance on a
000610*                       debit-normal code) now print as a negative
000620*                       amount instead of being mistaken for zero
000630*                       and dropped (ticket GL-0058).
000640*
000650******************************************************************
000660*
000670* Copyright Notice.
000680* ****************
000690*
000700* These files and programs are part of the Applewood Computers
000710* Accounting System General Ledger module and are Copyright (c)
000720* Vincent B Coen. 1987-2026 and later.
000730*
000740* This program is free software; you can redistribute it and/or
000750* modify it under the terms of the GNU General Public License as
000760* published by the Free Software Foundation; version 3 and later,
000770* for personal usage only and that includes use within a business
000780* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000790*
000800* ACAS is distributed in the hope that it will be useful, but
000810* WITHOUT ANY WARRANTY; without even the implied warranty of
000820* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000830* GNU General Public License for more details.
000840*
000850******************************************************************
000860*
000870 environment             division.
000880*===============================
000890*
000900 copy "envdiv.cob".
000910*
000920 input-output            section.
000930 file-control.
000940 copy "selglparam.cob".
000950 copy "selglacct.cob".
000960 copy "selgljlnl.cob".
000970 copy "selprint.cob".
000980*
000990 data                    division.
001000*===============================
001010*
001020 file section.
001030*
001040 copy "fdglparam.cob".
001050 copy "fdglacct.cob".
001060 copy "fdgljlnl.cob".
001070 copy "fdprint.cob".
001080*
001090 working-storage section.
001100*------------------------
001110 77  Prog-Name           pic x(15)  value "GL050 (1.1.02)".
001120*
001130 01  WS-File-Statuses.
001140     03  GL-Param-Status     pic xx     value "00".
001150     03  GL-Acct-Status      pic xx     value "00".
001160     03  GL-Jlnl-Status      pic xx     value "00".
001170     03  WS-Print-Status     pic xx     value "00".
001180     03  filler              pic x(2).
001190*
001200 01  WS-Switches.
001210     03  WS-Jlnl-Eof-Sw      pic x      value "N".
001220         88  Jlnl-At-Eof         value "Y".
001230     03  WS-Slot-Found-Sw    pic x      value "N".
001240         88  Slot-Found          value "Y".
001250     03  WS-Before-Start-Sw  pic x      value "N".
001260         88  Before-Start-Pass   value "Y".
001270     03  filler              pic x(5).
001280*
001290 01  WS-Counters.
001300     03  WS-Acct-Count       pic 9(3)   comp.
001310     03  Bal-Ix              pic 9(3)   comp.
001320     03  WS-Tally-Cash       pic 99     comp.
001330     03  WS-Tally-Bank       pic 99     comp.
001340     03  RRN                 pic 9      comp.
001350     03  filler              pic x(1).
001360*
001370*  Report period - zero start means "from the beginning", zero end
001380*  means "no upper limit" - same convention as GL040.
001390*
001400 01  WS-Start-Group.
001410     03  WS-Start-Cc         pic 99      value zero.
001420     03  WS-Start-Yy         pic 99      value zero.
001430     03  WS-Start-Mm         pic 99      value zero.
001440     03  WS-Start-Dd         pic 99      value zero.
001450 01  WS-Period-Start redefines WS-Start-Group  pic 9(8).
001460*
001470 01  WS-End-Group.
001480     03  WS-End-Cc           pic 99      value zero.
001490     03  WS-End-Yy           pic 99      value zero.
001500     03  WS-End-Mm           pic 99      value zero.
001510     03  WS-End-Dd           pic 99      value zero.
001520 01  WS-Period-End redefines WS-End-Group      pic 9(8).
001530*
001540*  Accumulation range in force for the current pass of GL-Jlnl-
001550*  File - not always the same as the report period, see AA030.
001560*
001570 01  WS-Range-Start          pic 9(8)   value zero.
001580 01  WS-Range-End            pic 9(8)   value zero.
001590*
001600 01  WS-Co-Name              pic x(40)  value spaces.
001610*
001620*  Chart of Accounts loaded to table once; re-accumulated three
001630*  times over three different date ranges, see AA030/AA031.
001640*
001650 01  WS-Bal-Table.
001660     03  WS-Bal-Entry            occurs 1 to 200 times
001670                                 depending on WS-Acct-Count
001680                                 ascending key WS-Bal-Code
001690                                 indexed by Bal-Ix.
001700         05  WS-Bal-Code         pic x(4).
001710         05  WS-Bal-Name         pic x(40).
001720         05  WS-Bal-Type         pic x(9).
001730             88  Bal-Is-Asset        value "ASSET".
001740             88  Bal-Is-Liability    value "LIABILITY".
001750             88  Bal-Is-Equity       value "EQUITY".
001760             88  Bal-Is-Revenue      value "REVENUE".
001770             88  Bal-Is-Expense      value "EXPENSE".
001780         05  WS-Bal-Normal       pic x.
001790             88  Bal-Debit-Normal    value "D".
001800             88  Bal-Credit-Normal   value "C".
001810         05  WS-Bal-Active       pic x.
001820             88  Bal-Is-Active       value "Y".
001830         05  WS-Bal-Cash-Sw      pic x.
001840             88  Bal-Is-Cash         value "Y".
001850         05  WS-Bal-Debit        pic 9(13)v99   value zero.
001860         05  WS-Bal-Credit       pic 9(13)v99   value zero.
001870*
001880 01  WS-Name-Upper           pic x(40)  value spaces.
001890*
001900*  Raw balance work area and its signed REDEFINES, used both to
001910*  test the sign and to print a true negative when a normal-side
001920*  account carries an opposite balance (ticket GL-0058).
001930*
001940 01  WS-Raw-Work.
001950     03  WS-Raw-Balance      pic 9(13)v99   value zero.
001960 01  WS-Raw-Balance-Signed redefines WS-Raw-Work
001970                         pic s9(13)v99.
001980*
001990 01  WS-Total-Revenue        pic s9(13)v99  value zero.
002000 01  WS-Total-Expense        pic s9(13)v99  value zero.
002010 01  WS-Net-Income           pic s9(13)v99  value zero.
002020 01  WS-Total-Assets         pic s9(13)v99  value zero.
002030 01  WS-Total-Liabilities    pic s9(13)v99  value zero.
002040 01  WS-Total-Equity         pic s9(13)v99  value zero.
002050 01  WS-Beginning-Cash       pic s9(13)v99  value zero.
002060 01  WS-Ending-Cash          pic s9(13)v99  value zero.
002070 01  WS-Net-Change           pic s9(13)v99  value zero.
002080*
002090 01  WS-Oob-Work.
002100     03  WS-Oob-Diff         pic 9(13)v99   value zero.
002110 01  WS-Oob-Work-Signed redefines WS-Oob-Work
002120                         pic s9(13)v99.
002130*
002140*  One print line layout for a labelled amount, one for a heading
002150*  line - both REDEFINED flat so they can be moved straight to
002160*  Print-Text (131 bytes) in fdprint.cob.
002170*
002180 01  WS-Stmt-Detail.
002190     03  WS-SD-Label         pic x(44)  value spaces.
002200     03  WS-SD-Amount-Ed     pic z,zzz,zzz,zz9.99-.
002210     03  filler              pic x(83).
002220 01  WS-Stmt-Detail-Alt redefines WS-Stmt-Detail
002230                         pic x(131).
002240*
002250 01  WS-Stmt-Heading.
002260     03  WS-SH-Title         pic x(40)  value spaces.
002270     03  WS-SH-Label         pic x(14)  value spaces.
002280     03  WS-SH-Date-Ed       pic 9999/99/99.
002290     03  filler              pic x(67).
002300 01  WS-Stmt-Heading-Alt redefines WS-Stmt-Heading
002310                         pic x(131).
002320*
002330 01  Error-Messages.
002340     03  GL050           pic x(40)  value
002350         "GL050 GL Param file open error, status ".
002360     03  GL051           pic x(40)  value
002370         "GL051 GL Acct file open error, status  ".
002380     03  GL052           pic x(40)  value
002390         "GL052 GL Jlnl file open error, status  ".
002400     03  GL053           pic x(40)  value
002410         "GL053 Print file open error, status    ".
002420     03  filler          pic x(8).
002430*
002440 01  Error-Code              pic 999.
002450*
002460 procedure division.
002470*===================
002480*
002490 AA000-MAIN                   section.
002500*****************************
002510*
002520     perform  AA010-OPEN-FILES          thru  AA010-EXIT.
002530     perform  AA013-READ-PARAM          thru  AA013-EXIT.
002540     perform  AA015-LOAD-ACCOUNTS       thru  AA015-EXIT.
002550*
002560*    Pass 1 - the report period itself - income statement.
002570*
002580     perform  AA020-ZERO-ACCUM          thru  AA020-EXIT.
002590     move     "N" to WS-Before-Start-Sw.
002600     move     WS-Period-Start to WS-Range-Start.
002610     move     WS-Period-End   to WS-Range-End.
002620     perform  AA030-ACCUMULATE-RANGE    thru  AA030-EXIT.
002630     perform  AA040-BUILD-INCOME-STMT   thru  AA040-EXIT.
002640*
002650*    Pass 2 - from the start of the ledger through period end -
002660*    balance sheet, and the ending cash total for the cash flow.
002670*
002680     perform  AA020-ZERO-ACCUM          thru  AA020-EXIT.
002690     move     "N" to WS-Before-Start-Sw.
002700     move     zero            to WS-Range-Start.
002710     move     WS-Period-End   to WS-Range-End.
002720     perform  AA030-ACCUMULATE-RANGE    thru  AA030-EXIT.
002730     perform  AA050-BUILD-BALANCE-SHEET thru  AA050-EXIT.
002740*
002750*    Pass 3 - strictly before period start - opening cash total.
002760*
002770     perform  AA020-ZERO-ACCUM          thru  AA020-EXIT.
002780     move     "Y" to WS-Before-Start-Sw.
002790     move     WS-Period-Start to WS-Range-Start.
002800     perform  AA030-ACCUMULATE-RANGE    thru  AA030-EXIT.
002810     perform  AA060-BUILD-CASH-FLOW     thru  AA060-EXIT.
002820*
002830     perform  AA090-CLOSE-FILES         thru  AA090-EXIT.
002840     stop     run.
002850*
002860 AA010-OPEN-FILES.
002870*****************
002880*
002890     open     input    GL-Param-File.
002900     if       GL-Param-Status not = "00"
002910              move     GL-Param-Status to Error-Code
002920              display  GL050   upon console
002930              display  Error-Code upon console
002940              stop     run
002950     end-if.
002960     open     input    GL-Acct-File.
002970     if       GL-Acct-Status not = "00"
002980              move     GL-Acct-Status to Error-Code
002990              display  GL051   upon console
003000              close    GL-Param-File
003010              stop     run
003020     end-if.
003030     open     output   Print-File.
003040     if       WS-Print-Status not = "00"
003050              move     WS-Print-Status to Error-Code
003060              display  GL053   upon console
003070              close    GL-Param-File  GL-Acct-File
003080              stop     run
003090     end-if.
003100 AA010-EXIT.
003110     exit.
003120*
003130 AA013-READ-PARAM.
003140*****************
003150*
003160     move     1 to RRN.
003170     read     GL-Param-File.
003180     move     Pr1-Report-Period-Start to WS-Period-Start.
003190     move     Pr1-Report-Period-End   to WS-Period-End.
003200     move     Pr1-Co-Name             to WS-Co-Name.
003210 AA013-EXIT.
003220     exit.
003230*
003240 AA015-LOAD-ACCOUNTS.
003250********************
003260*
003270     move     zero to WS-Acct-Count.
003280     perform  AA016-READ-ONE-ACCOUNT  thru  AA016-EXIT
003290              until    GL-Acct-Status not = "00"
003300                    or WS-Acct-Count >= 200.
003310 AA015-EXIT.
003320     exit.
003330*
003340 AA016-READ-ONE-ACCOUNT.
003350***********************
003360*
003370     read     GL-Acct-File
003380              at end   move  "10" to GL-Acct-Status
003390     end-read.
003400     if       GL-Acct-Status = "00"
003410              add      1 to WS-Acct-Count
003420              move     Acct-Code   to WS-Bal-Code (WS-Acct-Count)
003430              move     Acct-Name   to WS-Bal-Name (WS-Acct-Count)
003440              move     Acct-Type   to WS-Bal-Type (WS-Acct-Count)
003450              move     Acct-Normal-Bal
003460                           to WS-Bal-Normal (WS-Acct-Count)
003470              move     Acct-Active
003480                           to WS-Bal-Active (WS-Acct-Count)
003490              move     zero to WS-Bal-Debit  (WS-Acct-Count)
003500              move     zero to WS-Bal-Credit (WS-Acct-Count)
003510              move     "N" to WS-Bal-Cash-Sw (WS-Acct-Count)
003520              if       Acct-Is-Asset and Acct-Active = "Y"
003530                       perform  AA017-TEST-CASH-NAME
003540                                thru  AA017-EXIT
003550              end-if
003560     end-if.
003570 AA016-EXIT.
003580     exit.
003590*
003600 AA017-TEST-CASH-NAME.
003610*********************
003620*
003630     move     Acct-Name to WS-Name-Upper.
003640     inspect  WS-Name-Upper converting
003650              "abcdefghijklmnopqrstuvwxyz"
003660           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003670     move     zero to WS-Tally-Cash  WS-Tally-Bank.
003680     inspect  WS-Name-Upper tallying WS-Tally-Cash for all "CASH".
003690     inspect  WS-Name-Upper tallying WS-Tally-Bank for all "BANK".
003700     if       WS-Tally-Cash > zero or WS-Tally-Bank > zero
003710              move     "Y" to WS-Bal-Cash-Sw (WS-Acct-Count)
003720     end-if.
003730 AA017-EXIT.
003740     exit.
003750*
003760 AA020-ZERO-ACCUM.
003770*****************
003780*
003790     perform  AA021-ZERO-ONE-SLOT  thru  AA021-EXIT
003800              varying  Bal-Ix from 1 by 1
003810              until    Bal-Ix > WS-Acct-Count.
003820 AA020-EXIT.
003830     exit.
003840*
003850 AA021-ZERO-ONE-SLOT.
003860********************
003870*
003880     move     zero to WS-Bal-Debit  (Bal-Ix).
003890     move     zero to WS-Bal-Credit (Bal-Ix).
003900 AA021-EXIT.
003910     exit.
003920*
003930 AA030-ACCUMULATE-RANGE.
003940***********************
003950*
003960     close    GL-Jlnl-File.
003970     open     input    GL-Jlnl-File.
003980     if       GL-Jlnl-Status not = "00"
003990              move     GL-Jlnl-Status to Error-Code
004000              display  GL052   upon console
004010              stop     run
004020     end-if.
004030     move     "N" to WS-Jlnl-Eof-Sw.
004040     perform  AA031-READ-ONE-JLNL  thru  AA031-EXIT
004050              until    Jlnl-At-Eof.
004060 AA030-EXIT.
004070     exit.
004080*
004090 AA031-READ-ONE-JLNL.
004100********************
004110*
004120     read     GL-Jlnl-File
004130              at end   set   Jlnl-At-Eof to true
004140                       go to AA031-EXIT
004150     end-read.
004160     if       Before-Start-Pass
004170              if       Jl-Date not < WS-Range-Start
004180                       go to    AA031-EXIT
004190              end-if
004200     else
004210              if       WS-Range-Start not = zero
004220                and    Jl-Date < WS-Range-Start
004230                       go to    AA031-EXIT
004240              end-if
004250              if       WS-Range-End   not = zero
004260                and    Jl-Date > WS-Range-End
004270                       go to    AA031-EXIT
004280              end-if
004290     end-if.
004300     perform  AA032-FIND-BAL-SLOT  thru  AA032-EXIT.
004310     if       Slot-Found
004320              add      Jl-Debit  to WS-Bal-Debit  (Bal-Ix)
004330              add      Jl-Credit to WS-Bal-Credit (Bal-Ix)
004340     end-if.
004350 AA031-EXIT.
004360     exit.
004370*
004380 AA032-FIND-BAL-SLOT.
004390********************
004400*
004410     search   all WS-Bal-Entry
004420              at end
004430                       set   WS-Slot-Found-Sw to "N"
004440              when     WS-Bal-Code (Bal-Ix) = Jl-Acct-Code
004450                       set   Slot-Found to true
004460     end-search.
004470 AA032-EXIT.
004480     exit.
004490*
004500 AA040-BUILD-INCOME-STMT.
004510************************
004520*
004530     move     zero to WS-Total-Revenue  WS-Total-Expense.
004540     move     spaces to WS-Stmt-Heading.
004550     move     "INCOME STATEMENT" to WS-SH-Title.
004560     move     "Period ending " to WS-SH-Label.
004570     move     WS-Period-End    to WS-SH-Date-Ed.
004580     move     WS-Stmt-Heading-Alt to Print-Text.
004590     move     "1" to Print-CC-Byte.
004600     write    Print-Record.
004610     move     spaces to WS-Stmt-Detail.
004620     move     "REVENUES" to WS-SD-Label.
004630     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
004640     perform  AA041-REPORT-REVENUE  thru  AA041-EXIT
004650              varying  Bal-Ix from 1 by 1
004660              until    Bal-Ix > WS-Acct-Count.
004670     move     spaces to WS-Stmt-Detail.
004680     move     "TOTAL REVENUES" to WS-SD-Label.
004690     move     WS-Total-Revenue to WS-SD-Amount-Ed.
004700     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
004710     move     spaces to WS-Stmt-Detail.
004720     move     "EXPENSES" to WS-SD-Label.
004730     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
004740     perform  AA042-REPORT-EXPENSE  thru  AA042-EXIT
004750              varying  Bal-Ix from 1 by 1
004760              until    Bal-Ix > WS-Acct-Count.
004770     move     spaces to WS-Stmt-Detail.
004780     move     "TOTAL EXPENSES" to WS-SD-Label.
004790     move     WS-Total-Expense to WS-SD-Amount-Ed.
004800     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
004810     compute  WS-Net-Income = WS-Total-Revenue - WS-Total-Expense.
004820     move     spaces to WS-Stmt-Detail.
004830     move     "NET INCOME" to WS-SD-Label.
004840     move     WS-Net-Income to WS-SD-Amount-Ed.
004850     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
004860 AA040-EXIT.
004870     exit.
004880*
004890 AA041-REPORT-REVENUE.
004900*********************
004910*
004920     if       not Bal-Is-Revenue (Bal-Ix)
004930       or     not Bal-Is-Active  (Bal-Ix)
004940              go to    AA041-EXIT
004950     end-if.
004960     compute  WS-Raw-Balance = WS-Bal-Credit (Bal-Ix)
004970                              - WS-Bal-Debit  (Bal-Ix).
004980     if       WS-Raw-Balance-Signed = zero
004990              go to    AA041-EXIT
005000     end-if.
005010     add      WS-Raw-Balance-Signed to WS-Total-Revenue.
005020     move     spaces to WS-Stmt-Detail.
005030     move     WS-Bal-Name (Bal-Ix) to WS-SD-Label.
005040     move     WS-Raw-Balance-Signed to WS-SD-Amount-Ed.
005050     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005060 AA041-EXIT.
005070     exit.
005080*
005090 AA042-REPORT-EXPENSE.
005100*********************
005110*
005120     if       not Bal-Is-Expense (Bal-Ix)
005130       or     not Bal-Is-Active  (Bal-Ix)
005140              go to    AA042-EXIT
005150     end-if.
005160     compute  WS-Raw-Balance = WS-Bal-Debit  (Bal-Ix)
005170                              - WS-Bal-Credit (Bal-Ix).
005180     if       WS-Raw-Balance-Signed = zero
005190              go to    AA042-EXIT
005200     end-if.
005210     add      WS-Raw-Balance-Signed to WS-Total-Expense.
005220     move     spaces to WS-Stmt-Detail.
005230     move     WS-Bal-Name (Bal-Ix) to WS-SD-Label.
005240     move     WS-Raw-Balance-Signed to WS-SD-Amount-Ed.
005250     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005260 AA042-EXIT.
005270     exit.
005280*
005290 AA050-BUILD-BALANCE-SHEET.
005300**************************
005310*
005320     move     zero to WS-Total-Assets  WS-Total-Liabilities.
005330     move     zero to WS-Total-Equity  WS-Ending-Cash.
005340     move     spaces to WS-Stmt-Heading.
005350     move     "BALANCE SHEET" to WS-SH-Title.
005360     move     "As of " to WS-SH-Label.
005370     move     WS-Period-End to WS-SH-Date-Ed.
005380     move     WS-Stmt-Heading-Alt to Print-Text.
005390     move     "1" to Print-CC-Byte.
005400     write    Print-Record.
005410     move     spaces to WS-Stmt-Detail.
005420     move     "ASSETS" to WS-SD-Label.
005430     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005440     perform  AA051-REPORT-ASSET  thru  AA051-EXIT
005450              varying  Bal-Ix from 1 by 1
005460              until    Bal-Ix > WS-Acct-Count.
005470     move     spaces to WS-Stmt-Detail.
005480     move     "TOTAL ASSETS" to WS-SD-Label.
005490     move     WS-Total-Assets to WS-SD-Amount-Ed.
005500     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005510     move     spaces to WS-Stmt-Detail.
005520     move     "LIABILITIES" to WS-SD-Label.
005530     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005540     perform  AA052-REPORT-LIABILITY  thru  AA052-EXIT
005550              varying  Bal-Ix from 1 by 1
005560              until    Bal-Ix > WS-Acct-Count.
005570     move     spaces to WS-Stmt-Detail.
005580     move     "TOTAL LIABILITIES" to WS-SD-Label.
005590     move     WS-Total-Liabilities to WS-SD-Amount-Ed.
005600     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005610     move     spaces to WS-Stmt-Detail.
005620     move     "EQUITY" to WS-SD-Label.
005630     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005640     perform  AA053-REPORT-EQUITY  thru  AA053-EXIT
005650              varying  Bal-Ix from 1 by 1
005660              until    Bal-Ix > WS-Acct-Count.
005670     if       WS-Net-Income not = zero
005680              move     spaces to WS-Stmt-Detail
005690              move     "NET INCOME (CURRENT PERIOD)"
005700                            to WS-SD-Label
005710              move     WS-Net-Income to WS-SD-Amount-Ed
005720              perform  AA091-WRITE-DETAIL  thru  AA091-EXIT
005730              add      WS-Net-Income to WS-Total-Equity
005740     end-if.
005750     move     spaces to WS-Stmt-Detail.
005760     move     "TOTAL EQUITY" to WS-SD-Label.
005770     move     WS-Total-Equity to WS-SD-Amount-Ed.
005780     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005790     move     spaces to WS-Stmt-Detail.
005800     move     "TOTAL LIABILITIES AND EQUITY" to WS-SD-Label.
005810     compute  WS-Oob-Work-Signed =
005820              WS-Total-Liabilities + WS-Total-Equity.
005830     move     WS-Oob-Work-Signed to WS-SD-Amount-Ed.
005840     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005850     compute  WS-Oob-Work-Signed = WS-Total-Assets
005860            - WS-Total-Liabilities - WS-Total-Equity.
005870     if       WS-Oob-Work-Signed < zero
005880              compute  WS-Oob-Diff = WS-Oob-Work-Signed * -1
005890     end-if.
005900     move     spaces to WS-Stmt-Detail.
005910     if       WS-Oob-Diff < .01
005920              move     "BALANCED" to WS-SD-Label
005930     else
005940              move     "OUT OF BALANCE" to WS-SD-Label
005950              move     WS-Oob-Diff to WS-SD-Amount-Ed
005960     end-if.
005970     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
005980 AA050-EXIT.
005990     exit.
006000*
006010 AA051-REPORT-ASSET.
006020*******************
006030*
006040     if       not Bal-Is-Asset  (Bal-Ix)
006050       or     not Bal-Is-Active (Bal-Ix)
006060              go to    AA051-EXIT
006070     end-if.
006080     compute  WS-Raw-Balance = WS-Bal-Debit  (Bal-Ix)
006090                              - WS-Bal-Credit (Bal-Ix).
006100     if       Bal-Is-Cash (Bal-Ix)
006110              add      WS-Raw-Balance-Signed to WS-Ending-Cash
006120     end-if.
006130     if       WS-Raw-Balance-Signed = zero
006140              go to    AA051-EXIT
006150     end-if.
006160     add      WS-Raw-Balance-Signed to WS-Total-Assets.
006170     move     spaces to WS-Stmt-Detail.
006180     move     WS-Bal-Name (Bal-Ix) to WS-SD-Label.
006190     move     WS-Raw-Balance-Signed to WS-SD-Amount-Ed.
006200     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
006210 AA051-EXIT.
006220     exit.
006230*
006240 AA052-REPORT-LIABILITY.
006250***********************
006260*
006270     if       not Bal-Is-Liability (Bal-Ix)
006280       or     not Bal-Is-Active    (Bal-Ix)
006290              go to    AA052-EXIT
006300     end-if.
006310     compute  WS-Raw-Balance = WS-Bal-Credit (Bal-Ix)
006320                              - WS-Bal-Debit  (Bal-Ix).
006330     if       WS-Raw-Balance-Signed = zero
006340              go to    AA052-EXIT
006350     end-if.
006360     add      WS-Raw-Balance-Signed to WS-Total-Liabilities.
006370     move     spaces to WS-Stmt-Detail.
006380     move     WS-Bal-Name (Bal-Ix) to WS-SD-Label.
006390     move     WS-Raw-Balance-Signed to WS-SD-Amount-Ed.
006400     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
006410 AA052-EXIT.
006420     exit.
006430*
006440 AA053-REPORT-EQUITY.
006450********************
006460*
006470     if       not Bal-Is-Equity  (Bal-Ix)
006480       or     not Bal-Is-Active  (Bal-Ix)
006490              go to    AA053-EXIT
006500     end-if.
006510     compute  WS-Raw-Balance = WS-Bal-Credit (Bal-Ix)
006520                              - WS-Bal-Debit  (Bal-Ix).
006530     if       WS-Raw-Balance-Signed = zero
006540              go to    AA053-EXIT
006550     end-if.
006560     add      WS-Raw-Balance-Signed to WS-Total-Equity.
006570     move     spaces to WS-Stmt-Detail.
006580     move     WS-Bal-Name (Bal-Ix) to WS-SD-Label.
006590     move     WS-Raw-Balance-Signed to WS-SD-Amount-Ed.
006600     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
006610 AA053-EXIT.
006620     exit.
006630*
006640 AA060-BUILD-CASH-FLOW.
006650**********************
006660*
006670     move     zero to WS-Beginning-Cash.
006680     perform  AA061-ACCUM-BEG-CASH  thru  AA061-EXIT
006690              varying  Bal-Ix from 1 by 1
006700              until    Bal-Ix > WS-Acct-Count.
006710     compute  WS-Net-Change = WS-Ending-Cash - WS-Beginning-Cash.
006720     move     spaces to WS-Stmt-Heading.
006730     move     "CASH FLOW STATEMENT" to WS-SH-Title.
006740     move     "Period ending " to WS-SH-Label.
006750     move     WS-Period-End    to WS-SH-Date-Ed.
006760     move     WS-Stmt-Heading-Alt to Print-Text.
006770     move     "1" to Print-CC-Byte.
006780     write    Print-Record.
006790     move     spaces to WS-Stmt-Detail.
006800     move     "OPERATING ACTIVITIES - NET INCOME" to WS-SD-Label.
006810     move     WS-Net-Income to WS-SD-Amount-Ed.
006820     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
006830     move     spaces to WS-Stmt-Detail.
006840     move     "INVESTING ACTIVITIES" to WS-SD-Label.
006850     move     zero to WS-SD-Amount-Ed.
006860     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
006870     move     spaces to WS-Stmt-Detail.
006880     move     "FINANCING ACTIVITIES" to WS-SD-Label.
006890     move     zero to WS-SD-Amount-Ed.
006900     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
006910     move     spaces to WS-Stmt-Detail.
006920     move     "BEGINNING CASH BALANCE" to WS-SD-Label.
006930     move     WS-Beginning-Cash to WS-SD-Amount-Ed.
006940     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
006950     move     spaces to WS-Stmt-Detail.
006960     move     "NET CHANGE IN CASH" to WS-SD-Label.
006970     move     WS-Net-Change to WS-SD-Amount-Ed.
006980     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
006990     move     spaces to WS-Stmt-Detail.
007000     move     "ENDING CASH BALANCE" to WS-SD-Label.
007010     move     WS-Ending-Cash to WS-SD-Amount-Ed.
007020     perform  AA091-WRITE-DETAIL  thru  AA091-EXIT.
007030 AA060-EXIT.
007040     exit.
007050*
007060 AA061-ACCUM-BEG-CASH.
007070*********************
007080*
007090     if       Bal-Is-Cash (Bal-Ix) and Bal-Is-Active (Bal-Ix)
007100              compute  WS-Raw-Balance = WS-Bal-Debit  (Bal-Ix)
007110                                       - WS-Bal-Credit (Bal-Ix)
007120              add      WS-Raw-Balance-Signed to WS-Beginning-Cash
007130     end-if.
007140 AA061-EXIT.
007150     exit.
007160*
007170 AA090-CLOSE-FILES.
007180******************
007190*
007200     close    GL-Param-File.
007210     close    GL-Acct-File.
007220     close    GL-Jlnl-File.
007230     close    Print-File.
007240 AA090-EXIT.
007250     exit.
007260*
007270 AA091-WRITE-DETAIL.
007280*******************
007290*
007300     move     WS-Stmt-Detail-Alt to Print-Text.
007310     move     space to Print-CC-Byte.
007320     write    Print-Record.
007330 AA091-EXIT.
007340     exit.
