000010********************************************
000020*                                          *
000030*  File Description - GL Chart Of         *
000040*       Accounts Master                   *
000050*                                          *
000060********************************************
000070*
000080* 14/03/87 vbc - Created.
000090 FD  GL-Acct-File.
000100 copy "wsglacct.cob".
