000010********************************************
000020*                                          *
000030*  File Control Entry - GL Raw            *
000040*       Transaction Input                 *
000050*                                          *
000060********************************************
000070*
000080* 19/03/87 vbc - Created for the bank statement import batch.
000090* 11/05/07 jrt - No organization change, desc widened in the
000100*                record only.
000110     select  GL-Trx-File   assign       "GLTRX"
000120                            organization sequential
000130                            status       GL-Trx-Status.
000140*
