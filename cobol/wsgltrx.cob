000010********************************************
000020*                                          *
000030*  Record Definition For GL Raw            *
000040*      Transaction Input File               *
000050*     Uses Trx-Id as key                    *
000060********************************************
000070*  File size 95 bytes + 5 reserved = 100.
000080*
000090* 19/03/87 vbc - Created for the bank statement import batch.
000100* 03/09/90 vbc - Trx-Validated added so gl020/gl030 do not have
000110*                to re-run the gl010 edits a second time.
000120* 19/02/99 vbc - Y2K review - Trx-Date already held CCYYMMDD, n/c.
000130* 11/05/07 jrt - Widened Trx-Desc from 40 to 60 for the longer
000140*                descriptions coming off the new bank feed.
000150 01  GL-Trx-Record.
000160     03  Trx-Id                pic 9(6).
000170     03  Trx-Date              pic 9(8).
000180* ccyymmdd
000190     03  Trx-Desc              pic x(60).
000200     03  Trx-Amount            pic s9(13)v99.
000210     03  Trx-Acct-Code         pic x(4).
000220* spaces = not assigned
000230     03  Trx-Validated         pic x.
000240         88  Trx-Is-Valid         value "Y".
000250         88  Trx-Is-Invalid       value "N".
000260     03  filler                pic x(5).
000270* reserved
000280*
000290* Raw input layout before Trx-Amount is resolved - used only by
000300* gl010 while it is still deciding between a single amount column
000310* and separate debit/credit columns on the inbound feed.
000320*
000330 01  GL-Trx-Raw-Record.
000340     03  TrxR-Id               pic 9(6).
000350     03  TrxR-Date-Text        pic x(10).
000360     03  TrxR-Desc             pic x(60).
000370     03  TrxR-Amount-Text      pic x(16).
000380     03  TrxR-Debit-Text       pic x(16).
000390     03  TrxR-Credit-Text      pic x(16).
000400     03  TrxR-Type             pic x(6).
000410* DEBIT / CREDIT / spaces
000420*
