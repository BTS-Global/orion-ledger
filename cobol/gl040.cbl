000010****************************************************************
000020*                                                               *
000030*            General Ledger Balance / Trial Balance            *
000040*         One Accumulation Pass, One Report Writer Pass        *
000050*                                                               *
000060****************************************************************
000070*
000080 identification          division.
000090*===============================
000100*
000110 program-id.         gl040.
000120*
000130*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000140*                        Applewood Computers.
000150*
000160*    Installation.      Applewood Computers Accounting System.
000170*
000180*    Date-Written.      05/08/87.
000190*
000200*    Date-Compiled.
000210*
000220*    Security.           Copyright (C) 1987-2026 & later, Vincent
000230*                        Bryan Coen.  Distributed under the GNU
000240*                        General Public License.  See the file
000250*                        COPYING for details.
000260*
000270*    Remarks.            Balance / Trial Balance.  Loads the Chart
000280*                        of Accounts into WS-Balance-Table, makes
000290*                        one pass of GL-Jlnl-File adding each line
000300*                        within the report period into the account
000310*                        it belongs to, then walks the table in
000320*                        account-code order printing one line per
000330*                        nonzero active account, split debit or
000340*                        credit by the account's normal balance
000350*                        side, with a grand total and a balanced
000360*                        or out-of-balance trailer.
000370*
000380*    Version.            See Prog-Name in WS.
000390*
000400*    Called modules.     None.
000410*
000420*    Files used.
000430*                        glparam.  Report period start/end dates.
000440*                        glacct.   Chart of Accounts master.
000450*                        gljlnl.   Posted ledger lines.
000460*                        GLPRINT.  Trial balance (Report Writer).
000470*
000480*    Error messages used.
000490*                        GL040 - GL043.
000500*
000510* Changes:
000520* 05/08/87 vbc - 1.0.00 Created.  Whole file re-read once per
000530*                       account - fine at the volumes of the day.
000540* 19/08/91 vbc - 1.1.00 Switched to the single accumulation pass
000550*                       into WS-Balance-Table - posting volumes
000560*                       had grown past what the old per-account
000570*                       re-read could manage overnight (ticket
000580*                       GL-0015).
000590* 19/02/99 vbc - 1.1.01 Y2K review - Jl-Date, Pr1-Report-Period-
000600*                       Start/End already CCYYMMDD, no change.
000610* 21/07/04 jrt - 1.1.02 Zero-balance accounts dropped from the
000620*                       printed report per Accounts' request -
000630*                       previously every posting account printed
000640*                       even with nothing outstanding (ticket
000650*                       GL-0052).
000660*
000670******************************************************************
000680*
000690* Copyright Notice.
000700* ****************
000710*
000720* These files and programs are part of the Applewood Computers
000730* Accounting System General Ledger module and are Copyright (c)
000740* Vincent B Coen. 1987-2026 and later.
000750*
000760* This program is free software; you can redistribute it and/or
000770* modify it under the terms of the GNU General Public License as
000780* published by the Free Software Foundation; version 3 and later,
000790* for personal usage only and that includes use within a business
000800* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000810*
000820* ACAS is distributed in the hope that it will be useful, but
000830* WITHOUT ANY WARRANTY; without even the implied warranty of
000840* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000850* GNU General Public License for more details.
000860*
000870******************************************************************
000880*
000890 environment             division.
000900*===============================
000910*
000920 copy "envdiv.cob".
000930*
000940 input-output            section.
000950 file-control.
000960 copy "selglparam.cob".
000970 copy "selglacct.cob".
000980 copy "selgljlnl.cob".
000990 copy "selprint.cob".
001000*
001010 data                    division.
001020*===============================
001030*
001040 file section.
001050*
001060 copy "fdglparam.cob".
001070 copy "fdglacct.cob".
001080 copy "fdgljlnl.cob".
001090*
001100 fd  Print-File
001110     reports are Trial-Balance-Report.
001120*
001130 working-storage section.
001140*------------------------
001150 77  Prog-Name           pic x(15)  value "GL040 (1.1.02)".
001160*
001170 01  WS-File-Statuses.
001180     03  GL-Param-Status     pic xx     value "00".
001190     03  GL-Acct-Status      pic xx     value "00".
001200     03  GL-Jlnl-Status      pic xx     value "00".
001210     03  WS-Print-Status     pic xx     value "00".
001220     03  filler              pic x(2).
001230*
001240 01  WS-Switches.
001250     03  WS-Acct-Eof-Sw      pic x      value "N".
001260         88  Acct-At-Eof         value "Y".
001270     03  WS-Jlnl-Eof-Sw      pic x      value "N".
001280         88  Jlnl-At-Eof         value "Y".
001290     03  WS-Slot-Found-Sw    pic x      value "N".
001300         88  Slot-Found          value "Y".
001310     03  filler              pic x(5).
001320*
001330 01  WS-Counters.
001340     03  WS-Acct-Count       pic 9(3)   comp.
001350     03  Bal-Ix              pic 9(3)   comp.
001360     03  RRN                 pic 9      comp.
001370     03  filler              pic x(3).
001380*
001390*  Report period - zero start means "from the beginning", zero end
001400*  means "no upper limit" - both tested before every line compare.
001410*
001420 01  WS-Start-Group.
001430     03  WS-Start-Cc         pic 99      value zero.
001440     03  WS-Start-Yy         pic 99      value zero.
001450     03  WS-Start-Mm         pic 99      value zero.
001460     03  WS-Start-Dd         pic 99      value zero.
001470 01  WS-Period-Start redefines WS-Start-Group  pic 9(8).
001480*
001490 01  WS-End-Group.
001500     03  WS-End-Cc           pic 99      value zero.
001510     03  WS-End-Yy           pic 99      value zero.
001520     03  WS-End-Mm           pic 99      value zero.
001530     03  WS-End-Dd           pic 99      value zero.
001540 01  WS-Period-End redefines WS-End-Group      pic 9(8).
001550*
001560*  Chart of Accounts loaded to table once, then added to in a
001570*  single pass of GL-Jlnl-File - see the note in wsgljlnl.cob.
001580*
001590 01  WS-Balance-Table.
001600     03  WS-Bal-Entry            occurs 1 to 200 times
001610                                 depending on WS-Acct-Count
001620                                 ascending key WS-Bal-Code
001630                                 indexed by Bal-Ix.
001640         05  WS-Bal-Code         pic x(4).
001650         05  WS-Bal-Name         pic x(40).
001660         05  WS-Bal-Normal       pic x.
001670             88  Bal-Debit-Normal    value "D".
001680             88  Bal-Credit-Normal   value "C".
001690         05  WS-Bal-Active       pic x.
001700             88  Bal-Is-Active       value "Y".
001710         05  WS-Bal-Debit        pic 9(13)v99   value zero.
001720         05  WS-Bal-Credit       pic 9(13)v99   value zero.
001730*
001740*  Raw balance work area and its signed REDEFINES, used to test
001750*  the sign once instead of comparing debit/credit sums twice.
001760*
001770 01  WS-Raw-Work.
001780     03  WS-Raw-Balance      pic 9(13)v99   value zero.
001790 01  WS-Raw-Balance-Signed redefines WS-Raw-Work
001800                         pic s9(13)v99.
001810*
001820 01  WS-TB-Debit             pic 9(13)v99   value zero.
001830 01  WS-TB-Credit            pic 9(13)v99   value zero.
001840 01  WS-Total-Debit-Col      pic 9(13)v99   value zero.
001850 01  WS-Total-Credit-Col     pic 9(13)v99   value zero.
001860*
001870 01  WS-Oob-Work.
001880     03  WS-Oob-Diff         pic 9(13)v99   value zero.
001890 01  WS-Oob-Work-Signed redefines WS-Oob-Work
001900                         pic s9(13)v99.
001910*
001920 01  WS-Oob-Diff-Ed          pic zzz,zzz,zz9.99.
001930 01  WS-Balance-Line         pic x(30)      value spaces.
001940*
001950 01  Error-Messages.
001960     03  GL040           pic x(40)  value
001970         "GL040 GL Param file open error, status ".
001980     03  GL041           pic x(40)  value
001990         "GL041 GL Acct file open error, status  ".
002000     03  GL042           pic x(40)  value
002010         "GL042 GL Jlnl file open error, status  ".
002020     03  GL043           pic x(40)  value
002030         "GL043 Print file open error, status    ".
002040     03  filler          pic x(8).
002050*
002060 01  Error-Code              pic 999.
002070*
002080*===========================================================
002090* Report Writer description - trial balance detail and totals.
002100*===========================================================
002110*
002120 report section.
002130*****************
002140*
002150 RD  Trial-Balance-Report
002160     control      final
002170     page limit   60 lines
002180     heading      1
002190     first detail 5
002200     last  detail 55.
002210*
002220 01  TB-Head-1       type page heading.
002230     03  line  1.
002240         05  col  1     pic x(15)   source Prog-Name.
002250         05  col 40     pic x(40)   source Pr1-Co-Name.
002260     03  line  2.
002270         05  col  1     pic x(20)   value "Period ending       ".
002280         05  col 21     pic 9999/99/99
002290                                     source WS-Period-End.
002300     03  line  3.
002310         05  col  1     pic x(13)   value "TRIAL BALANCE".
002320     03  line  4.
002330         05  col  1     pic x(4)    value "Code".
002340         05  col  8     pic x(12)   value "Account Name".
002350         05  col 50     pic x(5)    value "Debit".
002360         05  col 66     pic x(6)    value "Credit".
002370*
002380 01  TB-Detail       type detail.
002390     03  line + 1.
002400         05  col  1   pic x(4)     source WS-Bal-Code (Bal-Ix).
002410         05  col  8   pic x(40)    source WS-Bal-Name (Bal-Ix).
002420         05  col 50   pic zzz,zzz,zz9.99   source WS-TB-Debit.
002430         05  col 66   pic zzz,zzz,zz9.99   source WS-TB-Credit.
002440*
002450 01  TB-Totals-Footing   type control footing final.
002460     03  line + 2.
002470         05  col  1   pic x(8)   value "TOTAL".
002480         05  col 50   pic zzz,zzz,zz9.99
002490                             source WS-Total-Debit-Col.
002500         05  col 66   pic zzz,zzz,zz9.99
002510                             source WS-Total-Credit-Col.
002520     03  line + 2.
002530         05  col  1   pic x(30)  source WS-Balance-Line.
002540*
002550 procedure division.
002560*===================
002570*
002580 AA000-MAIN                   section.
002590*****************************
002600*
002610     perform  AA010-OPEN-FILES          thru  AA010-EXIT.
002620     perform  AA013-READ-PARAM          thru  AA013-EXIT.
002630     perform  AA015-LOAD-ACCOUNTS       thru  AA015-EXIT.
002640     perform  AA030-ACCUMULATE-ACCOUNT  thru  AA030-EXIT.
002650     initiate Trial-Balance-Report.
002660     perform  AA050-REPORT-ONE-ACCOUNT  thru  AA050-EXIT
002670              varying  Bal-Ix from 1 by 1
002680              until    Bal-Ix > WS-Acct-Count.
002690     perform  AA060-SET-BALANCE-LINE    thru  AA060-EXIT.
002700     terminate
002710              Trial-Balance-Report.
002720     perform  AA090-CLOSE-FILES         thru  AA090-EXIT.
002730     stop     run.
002740*
002750 AA010-OPEN-FILES.
002760*****************
002770*
002780     open     input    GL-Param-File.
002790     if       GL-Param-Status not = "00"
002800              move     GL-Param-Status to Error-Code
002810              display  GL040   upon console
002820              display  Error-Code upon console
002830              stop     run
002840     end-if.
002850     open     input    GL-Acct-File.
002860     if       GL-Acct-Status not = "00"
002870              move     GL-Acct-Status to Error-Code
002880              display  GL041   upon console
002890              close    GL-Param-File
002900              stop     run
002910     end-if.
002920     open     input    GL-Jlnl-File.
002930     if       GL-Jlnl-Status not = "00"
002940              move     GL-Jlnl-Status to Error-Code
002950              display  GL042   upon console
002960              close    GL-Param-File  GL-Acct-File
002970              stop     run
002980     end-if.
002990     open     output   Print-File.
003000     if       WS-Print-Status not = "00"
003010              move     WS-Print-Status to Error-Code
003020              display  GL043   upon console
003030              close    GL-Param-File  GL-Acct-File  GL-Jlnl-File
003040              stop     run
003050     end-if.
003060 AA010-EXIT.
003070     exit.
003080*
003090 AA013-READ-PARAM.
003100*****************
003110*
003120     move     1 to RRN.
003130     read     GL-Param-File.
003140     move     Pr1-Report-Period-Start to WS-Period-Start.
003150     move     Pr1-Report-Period-End   to WS-Period-End.
003160     if       WS-Period-Start not = zero
003170       and    WS-Period-End   not = zero
003180       and    WS-Period-Start > WS-Period-End
003190              display  "GL040 report period start after end, "
003200                        "printing with no date limit"
003210                                 upon console
003220              move     zero to WS-Period-Start
003230              move     zero to WS-Period-End
003240     end-if.
003250 AA013-EXIT.
003260     exit.
003270*
003280 AA015-LOAD-ACCOUNTS.
003290********************
003300*
003310     move     zero to WS-Acct-Count.
003320     perform  AA016-READ-ONE-ACCOUNT  thru  AA016-EXIT
003330              until    GL-Acct-Status not = "00"
003340                    or WS-Acct-Count >= 200.
003350 AA015-EXIT.
003360     exit.
003370*
003380 AA016-READ-ONE-ACCOUNT.
003390***********************
003400*
003410     read     GL-Acct-File
003420              at end   move  "10" to GL-Acct-Status
003430     end-read.
003440     if       GL-Acct-Status = "00"
003450              add      1 to WS-Acct-Count
003460              move     Acct-Code   to WS-Bal-Code (WS-Acct-Count)
003470              move     Acct-Name   to WS-Bal-Name (WS-Acct-Count)
003480              move     Acct-Normal-Bal
003490                           to WS-Bal-Normal (WS-Acct-Count)
003500              move     Acct-Active
003510                           to WS-Bal-Active (WS-Acct-Count)
003520              move     zero to WS-Bal-Debit  (WS-Acct-Count)
003530              move     zero to WS-Bal-Credit (WS-Acct-Count)
003540     end-if.
003550 AA016-EXIT.
003560     exit.
003570*
003580 AA030-ACCUMULATE-ACCOUNT.
003590*************************
003600*
003610     perform  AA031-READ-ONE-JLNL  thru  AA031-EXIT
003620              until    Jlnl-At-Eof.
003630 AA030-EXIT.
003640     exit.
003650*
003660 AA031-READ-ONE-JLNL.
003670********************
003680*
003690     read     GL-Jlnl-File
003700              at end   set   Jlnl-At-Eof to true
003710                       go to AA031-EXIT
003720     end-read.
003730     if       WS-Period-Start not = zero
003740       and    Jl-Date < WS-Period-Start
003750              go to    AA031-EXIT
003760     end-if.
003770     if       WS-Period-End   not = zero
003780       and    Jl-Date > WS-Period-End
003790              go to    AA031-EXIT
003800     end-if.
003810     perform  AA032-FIND-BAL-SLOT  thru  AA032-EXIT.
003820     if       Slot-Found
003830              add      Jl-Debit  to WS-Bal-Debit  (Bal-Ix)
003840              add      Jl-Credit to WS-Bal-Credit (Bal-Ix)
003850     end-if.
003860 AA031-EXIT.
003870     exit.
003880*
003890 AA032-FIND-BAL-SLOT.
003900********************
003910*
003920     search   all WS-Bal-Entry
003930              at end
003940                       set   WS-Slot-Found-Sw to "N"
003950              when     WS-Bal-Code (Bal-Ix) = Jl-Acct-Code
003960                       set   Slot-Found to true
003970     end-search.
003980 AA032-EXIT.
003990     exit.
004000*
004010 AA050-REPORT-ONE-ACCOUNT.
004020*************************
004030*
004040     if       not Bal-Is-Active (Bal-Ix)
004050              go to    AA050-EXIT
004060     end-if.
004070     if       Bal-Debit-Normal (Bal-Ix)
004080              compute  WS-Raw-Balance = WS-Bal-Debit (Bal-Ix)
004090                                      - WS-Bal-Credit (Bal-Ix)
004100     else
004110              compute  WS-Raw-Balance = WS-Bal-Credit (Bal-Ix)
004120                                      - WS-Bal-Debit (Bal-Ix)
004130     end-if.
004140     if       WS-Raw-Balance = zero
004150              go to    AA050-EXIT
004160     end-if.
004170     perform  AA040-SPLIT-COLUMNS  thru  AA040-EXIT.
004180     generate TB-Detail.
004190     add      WS-TB-Debit  to WS-Total-Debit-Col.
004200     add      WS-TB-Credit to WS-Total-Credit-Col.
004210 AA050-EXIT.
004220     exit.
004230*
004240 AA040-SPLIT-COLUMNS.
004250********************
004260*
004270     move     zero to WS-TB-Debit.
004280     move     zero to WS-TB-Credit.
004290     if       Bal-Debit-Normal (Bal-Ix)
004300              if       WS-Raw-Balance-Signed not < zero
004310                       move     WS-Raw-Balance to WS-TB-Debit
004320              else
004330                       compute  WS-TB-Credit = WS-Raw-Balance * -1
004340              end-if
004350     else
004360              if       WS-Raw-Balance-Signed not < zero
004370                       move     WS-Raw-Balance to WS-TB-Credit
004380              else
004390                       compute  WS-TB-Debit = WS-Raw-Balance * -1
004400              end-if
004410     end-if.
004420 AA040-EXIT.
004430     exit.
004440*
004450 AA060-SET-BALANCE-LINE.
004460***********************
004470*
004480     compute  WS-Oob-Diff = WS-Total-Debit-Col
004490                          - WS-Total-Credit-Col.
004500     if       WS-Oob-Work-Signed < zero
004510              compute  WS-Oob-Diff = WS-Oob-Diff * -1
004520     end-if.
004530     if       WS-Oob-Diff < .01
004540              move     "BALANCED" to WS-Balance-Line
004550     else
004560              move     WS-Oob-Diff to WS-Oob-Diff-Ed
004570              string   "OUT OF BALANCE "  delimited by size
004580                       WS-Oob-Diff-Ed     delimited by size
004590                       into WS-Balance-Line
004600     end-if.
004610 AA060-EXIT.
004620     exit.
004630*
004640 AA090-CLOSE-FILES.
004650******************
004660*
004670     close    GL-Param-File.
004680     close    GL-Acct-File.
004690     close    GL-Jlnl-File.
004700     close    Print-File.
004710 AA090-EXIT.
004720     exit.
