000010********************************************
000020*                                          *
000030*  File Description - GL Exchange         *
000040*       Rate File                         *
000050*                                          *
000060********************************************
000070*
000080* 11/06/91 vbc - Created.  Loaded whole into WS-Fx-Table by
000090*                gl900 at first call, see AA010-LOAD-RATES.
000100 FD  GL-Fxrt-File.
000110 copy "wsglfxrt.cob".
