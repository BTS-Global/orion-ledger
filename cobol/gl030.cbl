000010****************************************************************
000020*                                                               *
000030*              General Ledger Journal Posting                  *
000040*       Turns Each Validated, Coded Transaction Into A         *
000050*            Balanced Two Line Journal Entry                   *
000060*                                                               *
000070****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120 program-id.         gl030.
000130*
000140*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000150*                        Applewood Computers.
000160*
000170*    Installation.      Applewood Computers Accounting System.
000180*
000190*    Date-Written.      16/06/87.
000200*
000210*    Date-Compiled.
000220*
000230*    Security.           Copyright (C) 1987-2026 & later, Vincent
000240*                        Bryan Coen.  Distributed under the GNU
000250*                        General Public License.  See the file
000260*                        COPYING for details.
000270*
000280*    Remarks.            General Ledger Journal Posting.  Reads
000290*                        GL-Trx-File for records that GL010 has
000300*                        validated and GL020 (or the user) has
000310*                        given an account code, looks up the
000320*                        account and the standing cash contra
000330*                        account, gets GL910's say-so on the
000340*                        posting date, then writes the two
000350*                        GL-Jlnl-File lines of the balanced entry.
000360*                        Entry numbers are taken from, and handed
000370*                        back to, the one control record in
000380*                        GL-Param-File.
000390*
000400*    Version.            See Prog-Name in WS.
000410*
000420*    Called modules.     GL910 (period guard).
000430*
000440*    Files used.
000450*                        glparam.  Control record - last entry no,
000460*                                  last closed period.
000470*                        glacct.   Chart of Accounts master.
000480*                        gltrx.    Validated, coded transactions.
000490*                        gljlnl.   Posted ledger lines - output.
000500*                        glerrl.   Reject / audit log.
000510*
000520*    Error messages used.
000530*                        GL030 - GL039.
000540*
000550* Changes:
000560* 16/06/87 vbc - 1.0.00 Created.  One cash contra account only,
000570*                       found fresh off GL-Acct-File every run.
000580* 24/01/89 vbc - 1.0.01 Contra search widened from an exact name
000590*                       match on "CASH" to "name contains cash",
000600*                       account 1120 Petty Cash was being missed.
000610* 19/02/99 vbc - 1.0.02 Y2K review - Jl-Date and Trx-Date already
000620*                       CCYYMMDD, no change required.
000630* 03/04/06 jrt - 1.1.00 GL910 period guard call added ahead of
000640*                       posting - future and closed period entries
000650*                       were going straight on the ledger, ticket
000660*                       GL-0061.
000670* 17/03/12 vbc - 1.1.01 Matching fix for the GL910 call - see the
000680*                       Cd-Function note in wsglcall.cob (ticket
000690*                       GL-0138).
000700*
000710******************************************************************
000720*
000730* Copyright Notice.
000740* ****************
000750*
000760* These files and programs are part of the Applewood Computers
000770* Accounting System General Ledger module and are Copyright (c)
000780* Vincent B Coen. 1987-2026 and later.
000790*
000800* This program is free software; you can redistribute it and/or
000810* modify it under the terms of the GNU General Public License as
000820* published by the Free Software Foundation; version 3 and later,
000830* for personal usage only and that includes use within a business
000840* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000850*
000860* ACAS is distributed in the hope that it will be useful, but
000870* WITHOUT ANY WARRANTY; without even the implied warranty of
000880* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000890* GNU General Public License for more details.
000900*
000910******************************************************************
000920*
000930 environment             division.
000940*===============================
000950*
000960 copy "envdiv.cob".
000970*
000980 input-output            section.
000990 file-control.
001000 copy "selglparam.cob".
001010 copy "selglacct.cob".
001020 copy "selgltrx.cob".
001030 copy "selgljlnl.cob".
001040 copy "selglerrl.cob".
001050*
001060 data                    division.
001070*===============================
001080*
001090 file section.
001100*
001110 copy "fdglparam.cob".
001120 copy "fdglacct.cob".
001130 copy "fdgltrx.cob".
001140 copy "fdgljlnl.cob".
001150 copy "fdglerrl.cob".
001160*
001170 working-storage section.
001180*------------------------
001190 77  Prog-Name           pic x(15)  value "GL030 (1.1.01)".
001200*
001210 copy "wsglcall.cob".
001220*
001230 01  WS-File-Statuses.
001240     03  GL-Param-Status     pic xx     value "00".
001250     03  GL-Acct-Status      pic xx     value "00".
001260     03  GL-Trx-Status       pic xx     value "00".
001270     03  GL-Jlnl-Status      pic xx     value "00".
001280     03  GL-Errl-Status      pic xx     value "00".
001290     03  filler              pic x(2).
001300*
001310 01  WS-Switches.
001320     03  WS-Trx-Eof-Sw       pic x      value "N".
001330         88  Trx-At-Eof          value "Y".
001340     03  WS-Contra-Sw        pic x      value "N".
001350         88  Contra-Found        value "Y".
001360         88  Contra-Not-Found    value "N".
001370     03  WS-Acct-Found-Sw    pic x      value "N".
001380         88  Acct-Found          value "Y".
001390         88  Acct-Not-Found      value "N".
001400     03  WS-Debit-Side-Sw    pic x      value "N".
001410         88  Named-Acct-Is-Debit value "Y".
001420     03  filler              pic x(4).
001430*
001440 01  WS-Counters.
001450     03  WS-Acct-Count       pic 9(3)   comp.
001460     03  WS-Entry-No         pic 9(6)   comp.
001470     03  WS-Entries-Posted   pic 9(6)   comp.
001480     03  WS-Skipped-Count    pic 9(6)   comp.
001490     03  WS-Scan-Pos         pic 99     comp.
001500     03  RRN                 pic 9      comp.
001510     03  filler              pic x(4).
001520*
001530*  Amount work area - the absolute value posted to both legs of
001540*  the entry, and its sign-based REDEFINES view used only to test
001550*  the sign (zero amount entries are rejected - see GL037).
001560*
001570 01  WS-Amt-Work.
001580     03  WS-Amt-Abs          pic 9(13)v99   value zero.
001590 01  WS-Amt-Work-Signed redefines WS-Amt-Work
001600                         pic s9(13)v99.
001610*
001620 01  WS-Total-Debits         pic 9(13)v99   value zero.
001630 01  WS-Total-Credits        pic 9(13)v99   value zero.
001640*
001650*  Run-end sanity check only - every posted entry moves equal
001660*  amounts to Jl-Debit/Jl-Credit so the two totals above should
001670*  never differ, but the house rule from GL040/GL050 is carried
001680*  here too in case a future change to AA050 breaks that.
001690*
001700 01  WS-Oob-Work.
001710     03  WS-Oob-Amt          pic 9(13)v99   value zero.
001720 01  WS-Oob-Amt-Signed redefines WS-Oob-Work
001730                         pic s9(13)v99.
001740*
001750*  In memory Chart of Accounts, built once per run and searched
001760*  both by code (GL-Acct-File is sequential, sorted by Acct-Code,
001770*  so a table loaded in file order is already ascending) and, for
001780*  the contra search only, by a full table scan.
001790*
001800 01  WS-Acct-Table.
001810     03  WS-Acct-Entry           occurs 1 to 200 times
001820                                 depending on WS-Acct-Count
001830                                 ascending key WS-Acct-Tbl-Code
001840                                 indexed by Acct-Ix.
001850         05  WS-Acct-Tbl-Code        pic x(4).
001860         05  WS-Acct-Tbl-Name        pic x(40).
001870         05  WS-Acct-Tbl-Type        pic x(9).
001880             88  Tbl-Type-Asset          value "ASSET    ".
001890             88  Tbl-Type-Liability      value "LIABILITY".
001900             88  Tbl-Type-Equity         value "EQUITY   ".
001910             88  Tbl-Type-Revenue        value "REVENUE  ".
001920             88  Tbl-Type-Expense        value "EXPENSE  ".
001930         05  WS-Acct-Tbl-Active      pic x.
001940             88  Tbl-Acct-Is-Active      value "Y".
001950*
001960 01  WS-Lookup-Code          pic x(4).
001970 01  WS-Contra-Acct-Code     pic x(4).
001980*
001990*  Upper-cased copy of an account name, scanned for "cash" using
002000*  the same INSPECT TALLYING BEFORE INITIAL idiom GL020 uses on a
002010*  description - the position returned is the offset of the first
002020*  occurrence, or the full field length when not found.
002030*
002040 01  WS-Lc-Name              pic x(40).
002050*
002060 01  Error-Messages.
002070     03  GL030           pic x(40)  value
002080         "GL030 GL Param file open error, status ".
002090     03  GL031           pic x(40)  value
002100         "GL031 GL Acct file open error, status  ".
002110     03  GL032           pic x(40)  value
002120         "GL032 GL Trx file open error, status   ".
002130     03  GL033           pic x(40)  value
002140         "GL033 GL Jlnl file open error, status  ".
002150     03  GL034           pic x(40)  value
002160         "GL034 GL Errl file open error, status  ".
002170     03  GL035           pic x(40)  value
002180         "GL035 No active cash contra account    ".
002190     03  GL036           pic x(40)  value
002200         "GL036 Posted account not on GL master  ".
002210     03  GL037           pic x(40)  value
002220         "GL037 Zero amount entry rejected       ".
002230     03  GL038           pic x(40)  value
002240         "GL038 Future dated entry rejected      ".
002250     03  GL039           pic x(40)  value
002260         "GL039 Entry in a closed period rejected".
002270*
002280 01  Error-Code          pic 999.
002290*
002300 procedure division.
002310*===================
002320*
002330 AA000-MAIN                   section.
002340*****************************
002350*
002360     perform  AA010-OPEN-FILES       thru  AA010-EXIT.
002370     perform  AA011-LOAD-ACCOUNTS    thru  AA011-EXIT.
002380     perform  AA013-READ-PARAM       thru  AA013-EXIT.
002390     perform  AA040-FIND-CONTRA      thru  AA040-EXIT.
002400     perform  AA015-READ-TRX         thru  AA015-EXIT.
002410     perform  AA020-POST-RECORD      thru  AA020-EXIT
002420              until    Trx-At-Eof.
002430     perform  AA095-UPDATE-PARAM     thru  AA095-EXIT.
002440     perform  AA090-CLOSE-FILES      thru  AA090-EXIT.
002450     display  "GL030 posted  " WS-Entries-Posted  upon console.
002460     display  "GL030 skipped " WS-Skipped-Count   upon console.
002470     display  "GL030 debits  " WS-Total-Debits    upon console.
002480     display  "GL030 credits " WS-Total-Credits   upon console.
002490     compute  WS-Oob-Amt-Signed =
002500              WS-Total-Debits - WS-Total-Credits.
002510     if       WS-Oob-Amt-Signed < zero
002520              compute  WS-Oob-Amt-Signed = WS-Oob-Amt-Signed * -1
002530     end-if.
002540     if       WS-Oob-Amt > .009
002550              display  "GL030 WARNING run out of balance "
002560                       WS-Oob-Amt  upon console
002570     end-if.
002580     stop     run.
002590*
002600 AA010-OPEN-FILES.
002610*****************
002620*
002630     open     i-o      GL-Param-File.
002640     if       GL-Param-Status not = "00"
002650              move     GL-Param-Status to Error-Code
002660              display  GL030   upon console
002670              display  Error-Code upon console
002680              stop     run
002690     end-if.
002700     open     input    GL-Acct-File.
002710     if       GL-Acct-Status not = "00"
002720              move     GL-Acct-Status to Error-Code
002730              display  GL031   upon console
002740              close    GL-Param-File
002750              stop     run
002760     end-if.
002770     open     input    GL-Trx-File.
002780     if       GL-Trx-Status not = "00"
002790              move     GL-Trx-Status to Error-Code
002800              display  GL032   upon console
002810              close    GL-Param-File  GL-Acct-File
002820              stop     run
002830     end-if.
002840     open     output   GL-Jlnl-File.
002850     if       GL-Jlnl-Status not = "00"
002860              move     GL-Jlnl-Status to Error-Code
002870              display  GL033   upon console
002880              close    GL-Param-File  GL-Acct-File  GL-Trx-File
002890              stop     run
002900     end-if.
002910     open     output   GL-Errl-File.
002920     if       GL-Errl-Status not = "00"
002930              move     GL-Errl-Status to Error-Code
002940              display  GL034   upon console
002950              close    GL-Param-File  GL-Acct-File  GL-Trx-File
002960                       GL-Jlnl-File
002970              stop     run
002980     end-if.
002990 AA010-EXIT.
003000     exit.
003010*
003020 AA011-LOAD-ACCOUNTS.
003030********************
003040*
003050     move     zero to WS-Acct-Count.
003060     perform  AA012-READ-ONE-ACCOUNT  thru  AA012-EXIT
003070              until    GL-Acct-Status not = "00"
003080                    or WS-Acct-Count >= 200.
003090 AA011-EXIT.
003100     exit.
003110*
003120 AA012-READ-ONE-ACCOUNT.
003130***********************
003140*
003150     read     GL-Acct-File
003160              at end   move  "10" to GL-Acct-Status
003170     end-read.
003180     if       GL-Acct-Status = "00"
003190              add      1 to WS-Acct-Count
003200              move     Acct-Code
003210                           to WS-Acct-Tbl-Code (WS-Acct-Count)
003220              move     Acct-Name
003230                           to WS-Acct-Tbl-Name (WS-Acct-Count)
003240              move     Acct-Type
003250                           to WS-Acct-Tbl-Type (WS-Acct-Count)
003260              move     Acct-Active
003270                           to WS-Acct-Tbl-Active (WS-Acct-Count)
003280     end-if.
003290 AA012-EXIT.
003300     exit.
003310*
003320 AA013-READ-PARAM.
003330*****************
003340*
003350     move     1 to RRN.
003360     read     GL-Param-File.
003370     move     Pr1-Last-Entry-No to WS-Entry-No.
003380 AA013-EXIT.
003390     exit.
003400*
003410 AA015-READ-TRX.
003420***************
003430*
003440     perform  AA016-READ-ONE-TRX  thru  AA016-EXIT
003450              until    Trx-At-Eof
003460                    or (Trx-Is-Valid
003470                    and Trx-Acct-Code not = spaces).
003480 AA015-EXIT.
003490     exit.
003500*
003510 AA016-READ-ONE-TRX.
003520*******************
003530*
003540     read     GL-Trx-File
003550              at end
003560                       set   Trx-At-Eof to true
003570     end-read.
003580 AA016-EXIT.
003590     exit.
003600*
003610 AA020-POST-RECORD.
003620******************
003630*
003640     move     Trx-Acct-Code to WS-Lookup-Code.
003650     perform  AA044-FIND-ACCOUNT  thru  AA044-EXIT.
003660     if       Acct-Not-Found
003670              move     "GL036" to Erl-Error-Code
003680              move     GL036   to Erl-Error-Text
003690              move     Trx-Id  to Erl-Trx-Id
003700              write    GL-Errl-Record
003710              go to    AA020-SKIP
003720     end-if.
003730     if       not Contra-Found
003740              move     "GL035" to Erl-Error-Code
003750              move     GL035   to Erl-Error-Text
003760              move     Trx-Id  to Erl-Trx-Id
003770              write    GL-Errl-Record
003780              go to    AA020-SKIP
003790     end-if.
003800     if       Trx-Amount = zero
003810              move     "GL037" to Erl-Error-Code
003820              move     GL037   to Erl-Error-Text
003830              move     Trx-Id  to Erl-Trx-Id
003840              write    GL-Errl-Record
003850              go to    AA020-SKIP
003860     end-if.
003870     perform  AA045-CALL-PERIOD-GUARD  thru  AA045-EXIT.
003880     if       not Cd-All-Ok
003890              evaluate true
003900                  when  Cd-Future-Dated
003910                        move  "GL038" to Erl-Error-Code
003920                        move  GL038   to Erl-Error-Text
003930                  when  other
003940                        move  "GL039" to Erl-Error-Code
003950                        move  GL039   to Erl-Error-Text
003960              end-evaluate
003970              move     Trx-Id  to Erl-Trx-Id
003980              write    GL-Errl-Record
003990              go to    AA020-SKIP
004000     end-if.
004010     perform  AA050-BUILD-ENTRY  thru  AA050-EXIT.
004020     go       to AA020-CONTINUE.
004030 AA020-SKIP.
004040     add      1 to WS-Skipped-Count.
004050 AA020-CONTINUE.
004060     perform  AA015-READ-TRX  thru  AA015-EXIT.
004070 AA020-EXIT.
004080     exit.
004090*
004100 AA040-FIND-CONTRA.
004110******************
004120*
004130*  House rule is "first active ASSET account whose name contains
004140*  'cash', else the first active ASSET account" - tried as two
004150*  separate table scans, cash names first, so a Petty Cash or Cash
004160*  At Bank account always wins over a plain fixed-asset account.
004170*
004180     set      Contra-Not-Found to true.
004190     perform  AA041-SCAN-FOR-CASH  thru  AA041-EXIT
004200              varying  Acct-Ix from 1 by 1
004210              until    Acct-Ix > WS-Acct-Count
004220                    or Contra-Found.
004230     if       not Contra-Found
004240              perform  AA042-SCAN-FOR-ASSET  thru  AA042-EXIT
004250                       varying  Acct-Ix from 1 by 1
004260                       until    Acct-Ix > WS-Acct-Count
004270                             or Contra-Found
004280     end-if.
004290     if       not Contra-Found
004300              display  GL035  upon console
004310     end-if.
004320 AA040-EXIT.
004330     exit.
004340*
004350 AA041-SCAN-FOR-CASH.
004360********************
004370*
004380     if       Tbl-Acct-Is-Active (Acct-Ix)
004390       and    Tbl-Type-Asset (Acct-Ix)
004400              move     WS-Acct-Tbl-Name (Acct-Ix) to WS-Lc-Name
004410              inspect  WS-Lc-Name converting
004420                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
004430                       "abcdefghijklmnopqrstuvwxyz"
004440              move     zero to WS-Scan-Pos
004450              inspect  WS-Lc-Name tallying WS-Scan-Pos
004460                       for characters before initial "cash"
004470              if       WS-Scan-Pos < 37
004480                       move  WS-Acct-Tbl-Code (Acct-Ix)
004490                             to WS-Contra-Acct-Code
004500                       set   Contra-Found to true
004510              end-if
004520     end-if.
004530 AA041-EXIT.
004540     exit.
004550*
004560 AA042-SCAN-FOR-ASSET.
004570*********************
004580*
004590     if       Tbl-Acct-Is-Active (Acct-Ix)
004600       and    Tbl-Type-Asset (Acct-Ix)
004610              move     WS-Acct-Tbl-Code (Acct-Ix) to
004620                       WS-Contra-Acct-Code
004630              set      Contra-Found to true
004640     end-if.
004650 AA042-EXIT.
004660     exit.
004670*
004680 AA044-FIND-ACCOUNT.
004690*******************
004700*
004710     search   all WS-Acct-Entry
004720              at end
004730                       set   Acct-Not-Found to true
004740              when     WS-Acct-Tbl-Code (Acct-Ix) = WS-Lookup-Code
004750                       set   Acct-Found to true
004760     end-search.
004770 AA044-EXIT.
004780     exit.
004790*
004800 AA045-CALL-PERIOD-GUARD.
004810************************
004820*
004830     move     spaces to WS-Gl-Call-Data.
004840     move     "PERDGUARD"    to Cd-Function.
004850     move     Trx-Acct-Code  to Cd-Acct-Code.
004860     move     Trx-Date       to Cd-As-Of-Date.
004870     call     "GL910" using WS-Gl-Call-Data.
004880 AA045-EXIT.
004890     exit.
004900*
004910 AA050-BUILD-ENTRY.
004920******************
004930*
004940*  Acct-Ix still indexes the named account's WS-Acct-Table entry
004950*  from AA044 - used here only to test its type for the debit or
004960*  credit side; the search key is not disturbed by AA045's CALL.
004970*
004980     if       Trx-Amount < zero
004990              compute  WS-Amt-Abs = Trx-Amount * -1
005000     else
005010              move     Trx-Amount to WS-Amt-Abs
005020     end-if.
005030*
005040     move     "N" to WS-Debit-Side-Sw.
005050     evaluate true
005060        when  Trx-Amount > zero
005070          and (Tbl-Type-Asset (Acct-Ix)
005080            or Tbl-Type-Expense (Acct-Ix))
005090              move  "Y" to WS-Debit-Side-Sw
005100        when  Trx-Amount < zero
005110          and (Tbl-Type-Revenue (Acct-Ix)
005120            or Tbl-Type-Liability (Acct-Ix)
005130            or Tbl-Type-Equity (Acct-Ix))
005140              move  "Y" to WS-Debit-Side-Sw
005150        when  other
005160              move  "N" to WS-Debit-Side-Sw
005170     end-evaluate.
005180*
005190     add      1 to WS-Entry-No.
005200     move     spaces to GL-Jlnl-Record.
005210     move     WS-Entry-No to Jl-Entry-No.
005220     move     Trx-Date    to Jl-Date.
005230     move     "TRX-"      to Jl-Reference (1:4).
005240     move     Trx-Id      to Jl-Reference (5:6).
005250     move     Trx-Acct-Code to Jl-Acct-Code.
005260     move     Trx-Desc      to Jl-Desc.
005270     if       Named-Acct-Is-Debit
005280              move  WS-Amt-Abs to Jl-Debit
005290              move  zero       to Jl-Credit
005300     else
005310              move  zero       to Jl-Debit
005320              move  WS-Amt-Abs to Jl-Credit
005330     end-if.
005340     write    GL-Jlnl-Record.
005350*
005360     move     WS-Contra-Acct-Code to Jl-Acct-Code.
005370     if       Named-Acct-Is-Debit
005380              move  zero       to Jl-Debit
005390              move  WS-Amt-Abs to Jl-Credit
005400     else
005410              move  WS-Amt-Abs to Jl-Debit
005420              move  zero       to Jl-Credit
005430     end-if.
005440     write    GL-Jlnl-Record.
005450*
005460     add      1 to WS-Entries-Posted.
005470     add      WS-Amt-Abs to WS-Total-Debits.
005480     add      WS-Amt-Abs to WS-Total-Credits.
005490 AA050-EXIT.
005500     exit.
005510*
005520 AA090-CLOSE-FILES.
005530******************
005540*
005550     close    GL-Param-File.
005560     close    GL-Acct-File.
005570     close    GL-Trx-File.
005580     close    GL-Jlnl-File.
005590     close    GL-Errl-File.
005600 AA090-EXIT.
005610     exit.
005620*
005630 AA095-UPDATE-PARAM.
005640*******************
005650*
005660     move     1 to RRN.
005670     move     WS-Entry-No to Pr1-Last-Entry-No.
005680     rewrite  GL-Param-Record.
005690 AA095-EXIT.
005700     exit.
