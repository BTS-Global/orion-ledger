000010********************************************
000020*                                          *
000030*  File Description - GL Account          *
000040*       Suggestion (Classifier Output)    *
000050*                                          *
000060********************************************
000070*
000080* 09/05/87 vbc - Created.
000090 FD  GL-Sug-File.
000100 copy "wsglsug.cob".
