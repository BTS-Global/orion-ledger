000010********************************************
000020*                                          *
000030*  File Control Entry - Shared 132        *
000040*       Column Print File                 *
000050*                                          *
000060********************************************
000070*
000080* 01/06/87 vbc - Created.  Assign literal overridden per program
000090*                copy of this member (GL020PRT/GL040PRT/GL050PRT/
000100*                GL060PRT) by the job control, not by this code.
000110     select  Print-File     assign       "GLPRINT"
000120                             organization sequential
000130                             status       WS-Print-Status.
000140*
