000010****************************************************************
000020*                                                               *
000030*                General Ledger Transaction Edit               *
000040*        Validates Raw Imported Transactions And Resolves      *
000050*                  Debit/Credit Column Amounts                 *
000060*                                                               *
000070****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120 program-id.         gl010.
000130*
000140*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000150*                        Applewood Computers.
000160*
000170*    Installation.      Applewood Computers Accounting System.
000180*
000190*    Date-Written.      02/04/87.
000200*
000210*    Date-Compiled.
000220*
000230*    Security.           Copyright (C) 1987-2026 & later, Vincent
000240*                        Bryan Coen.  Distributed under the GNU
000250*                        General Public License.  See the file
000260*                        COPYING for details.
000270*
000280*    Remarks.            General Ledger Transaction Edit.  First
000290*                        pass over the raw bank/import feed in
000300*                        GL-Trx-File - checks the date, the
000310*                        amount (single column or separate debit
000320*                        and credit columns), the description and
000330*                        the optional type flag, and rewrites the
000340*                        record in its resolved GL-Trx-Record form
000350*                        ready for GL020/GL030.  Rejects are
000360*                        logged to GL-Errl-File, not abended.
000370*
000380*    Version.            See Prog-Name in WS.
000390*
000400*    Called modules.     None.
000410*
000420*    Files used.
000430*                        gltrx.    Raw transaction feed, rewritten
000440*                                  in place.
000450*                        glerrl.   Reject / audit log.
000460*
000470*    Error messages used.
000480*                        GL010 - GL016.
000490*
000500* Changes:
000510* 02/04/87 vbc - 1.0.00 Created.  Single amount column, one date
000520*                       format (dd/mm/ccyy) only.
000530* 11/11/91 vbc - 1.1.00 Added the separate debit/credit column
000540*                       feed used by the new lockbox bank, and the
000550*                       five extra date formats that come with it
000560*                       (ticket GL-0008).
000570* 19/02/99 vbc - 1.1.01 Y2K review - all dates carried as CCYYMMDD
000580*                       internally, external YY forms not taken,
000590*                       no change required.
000600* 23/07/05 jrt - 1.2.00 Description minimum length dropped from 5
000610*                       to 3 chars to stop the statement-fee lines
000620*                       ("ATM", "FEE") being rejected.
000630* 09/03/11 vbc - 1.2.01 Trx-Type edit added - garbage in the type
000640*                       column was overwriting dr/cr resolution
000650*                       silently (ticket GL-0041).
000660*
000670******************************************************************
000680*
000690* Copyright Notice.
000700* ****************
000710*
000720* These files and programs are part of the Applewood Computers
000730* Accounting System General Ledger module and are Copyright (c)
000740* Vincent B Coen. 1987-2026 and later.
000750*
000760* This program is free software; you can redistribute it and/or
000770* modify it under the terms of the GNU General Public License as
000780* published by the Free Software Foundation; version 3 and later,
000790* for personal usage only and that includes use within a business
000800* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000810*
000820* ACAS is distributed in the hope that it will be useful, but
000830* WITHOUT ANY WARRANTY; without even the implied warranty of
000840* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000850* GNU General Public License for more details.
000860*
000870******************************************************************
000880*
000890 environment             division.
000900*===============================
000910*
000920 copy "envdiv.cob".
000930*
000940 input-output            section.
000950 file-control.
000960 copy "selgltrx.cob".
000970 copy "selglerrl.cob".
000980*
000990 data                    division.
001000*===============================
001010*
001020 file section.
001030*
001040 copy "fdgltrx.cob".
001050 copy "fdglerrl.cob".
001060*
001070 working-storage section.
001080*------------------------
001090 77  Prog-Name           pic x(15)  value "GL010 (1.2.01)".
001100*
001110 01  WS-File-Statuses.
001120     03  GL-Trx-Status       pic xx     value "00".
001130     03  GL-Errl-Status      pic xx     value "00".
001140     03  filler              pic x(4).
001150*
001160 01  WS-Switches.
001170     03  WS-Trx-Eof-Sw       pic x      value "N".
001180         88  Trx-At-Eof          value "Y".
001190     03  WS-Amt-Neg-Sw       pic x      value "N".
001200         88  Amt-Is-Negative     value "Y".
001210     03  WS-Amt-Ok-Sw        pic x      value "N".
001220         88  Amount-Is-Ok        value "Y".
001230     03  WS-Date-Ok-Sw       pic x      value "N".
001240         88  Date-Is-Ok          value "Y".
001250     03  WS-Rec-Ok-Sw        pic x      value "Y".
001260         88  Record-Is-Ok        value "Y".
001270     03  filler              pic x(3).
001280*
001290 01  WS-Counters.
001300     03  WS-Valid-Count      pic 9(6)   comp.
001310     03  WS-Invalid-Count    pic 9(6)   comp.
001320     03  WS-Total-Count      pic 9(6)   comp.
001330     03  WS-Scan-Ix          pic 99     comp.
001340     03  WS-Out-Ix           pic 99     comp.
001350     03  WS-Dot-Pos          pic 99     comp.
001360     03  WS-Last-Non-Space   pic 99     comp.
001370     03  WS-Div-Junk         pic 9(4)   comp.
001380     03  WS-Mod-4            pic 99     comp.
001390     03  WS-Mod-100          pic 999    comp.
001400     03  WS-Mod-400          pic 999    comp.
001410     03  filler              pic x(4).
001420*
001430*  Calendar-check table (days in month, non-leap) - also used to
001440*  give this program its required REDEFINES and a 2nd example of
001450*  the literal-table idiom used throughout GL.
001460*
001470 01  WS-Days-In-Month-Literals.
001480     05  filler              pic 99     value 31.
001490     05  filler              pic 99     value 28.
001500     05  filler              pic 99     value 31.
001510     05  filler              pic 99     value 30.
001520     05  filler              pic 99     value 31.
001530     05  filler              pic 99     value 30.
001540     05  filler              pic 99     value 31.
001550     05  filler              pic 99     value 31.
001560     05  filler              pic 99     value 30.
001570     05  filler              pic 99     value 31.
001580     05  filler              pic 99     value 30.
001590     05  filler              pic 99     value 31.
001600 01  WS-Days-In-Month-Tbl redefines WS-Days-In-Month-Literals.
001610     03  WS-Days-In-Month    pic 99     occurs 12.
001620*
001630*  Date-parse work area - one set of parsed fields, tried against
001640*  six accepted external formats in turn (YYYY-MM-DD first, as the
001650*  import spec requires, then the slash and dash variants).
001660*
001670 01  WS-Parsed-Date.
001680     03  WS-Parse-Yyyy       pic 9(4).
001690     03  WS-Parse-Mm         pic 99.
001700     03  WS-Parse-Dd         pic 99.
001710 01  WS-Parsed-Date-Bin redefines WS-Parsed-Date pic 9(8).
001720*
001730 01  WS-Edit-Date            pic 9(8)   value zero.
001740*
001750*  Amount-cleaning work area - reused for the single amount column
001760*  and, when that is blank, for the separate debit and credit
001770*  columns.  Currency signs, commas and embedded spaces are
001780*  squeezed out leaving only digits, a decimal point and a leading
001790*  paren/minus sign for negative amounts.
001800*
001810 01  WS-Amt-Raw              pic x(16).
001820 01  WS-Amt-Char-Tbl redefines WS-Amt-Raw.
001830     03  WS-Amt-Char         pic x      occurs 16.
001840 01  WS-Amt-Compact          pic x(16).
001850 01  WS-Amt-Compact-Tbl redefines WS-Amt-Compact.
001860     03  WS-Amt-Comp-Char    pic x      occurs 16.
001870 01  WS-Amt-Invalid-Sw       pic x      value "N".
001880     88  Amt-Has-Bad-Char        value "Y".
001890*
001900 01  WS-Amt-Num-Text.
001910     03  WS-Amt-Int-Text     pic x(13) justified right.
001920     03  WS-Amt-Frac-Text    pic xx    justified right.
001930 01  WS-Amt-Num-Value redefines WS-Amt-Num-Text
001940                         pic 9(13)v99.
001950*
001960 01  WS-Resolved-Amount      pic s9(13)v99  value zero.
001970 01  WS-Debit-Amount         pic s9(13)v99  value zero.
001980 01  WS-Credit-Amount        pic s9(13)v99  value zero.
001990 01  WS-Debit-Present-Sw     pic x      value "N".
002000     88  Debit-Present           value "Y".
002010 01  WS-Credit-Present-Sw    pic x      value "N".
002020     88  Credit-Present          value "Y".
002030*
002040 01  Error-Messages.
002050     03  GL010           pic x(40)  value
002060         "GL010 GL Trx file open error, status   ".
002070     03  GL011           pic x(40)  value
002080         "GL011 GL Errl file open error, status  ".
002090     03  GL012           pic x(22)  value "GL012 Bad date".
002100     03  GL013           pic x(22)  value "GL013 Bad amount".
002110     03  GL014           pic x(22)  value "GL014 Desc too short".
002120     03  GL015           pic x(22)  value "GL015 Bad type".
002130     03  GL016           pic x(22)  value "GL016 No amt given".
002140     03  filler          pic x(6).
002150*
002160 01  Error-Code          pic 999.
002170*
002180 procedure division.
002190*===================
002200*
002210 AA000-MAIN                   section.
002220*****************************
002230*
002240     perform  AA010-OPEN-FILES       thru  AA010-EXIT.
002250     perform  AA015-READ-TRX         thru  AA015-EXIT.
002260     perform  AA020-EDIT-RECORD      thru  AA020-EXIT
002270              until    Trx-At-Eof.
002280     perform  AA090-CLOSE-FILES      thru  AA090-EXIT.
002290     display  "GL010 valid   " WS-Valid-Count   upon console.
002300     display  "GL010 invalid " WS-Invalid-Count upon console.
002310     display  "GL010 total   " WS-Total-Count   upon console.
002320     stop     run.
002330*
002340 AA010-OPEN-FILES.
002350*****************
002360*
002370     open     i-o      GL-Trx-File.
002380     if       GL-Trx-Status not = "00"
002390              move     GL-Trx-Status to Error-Code
002400              display  GL010   upon console
002410              display  Error-Code upon console
002420              stop     run
002430     end-if.
002440     open     output   GL-Errl-File.
002450     if       GL-Errl-Status not = "00"
002460              move     GL-Errl-Status to Error-Code
002470              display  GL011   upon console
002480              close    GL-Trx-File
002490              stop     run
002500     end-if.
002510     move     zero to WS-Valid-Count  WS-Invalid-Count
002511                             WS-Total-Count.
002520 AA010-EXIT.
002530     exit.
002540*
002550 AA015-READ-TRX.
002560***************
002570*
002580     read     GL-Trx-File into GL-Trx-Raw-Record
002590              at end
002600                       set   Trx-At-Eof to true
002610     end-read.
002620 AA015-EXIT.
002630     exit.
002640*
002650 AA020-EDIT-RECORD.
002660******************
002670*
002680     add      1 to WS-Total-Count.
002690     set      Record-Is-Ok to true.
002700     perform  AA030-EDIT-DATE       thru  AA030-EXIT.
002710     perform  AA040-EDIT-AMOUNT     thru  AA040-EXIT.
002720     perform  AA050-EDIT-DESC-TYPE  thru  AA050-EXIT.
002730     if       Record-Is-Ok
002740              perform  AA060-RESOLVE-DR-CR  thru  AA060-EXIT
002750     end-if.
002760     if       Record-Is-Ok
002770              move     "Y" to Trx-Validated
002780              add      1 to WS-Valid-Count
002790     else
002800              move     "N" to Trx-Validated
002810              add      1 to WS-Invalid-Count
002820     end-if.
002830     move     TrxR-Id        to Trx-Id.
002840     move     WS-Edit-Date   to Trx-Date.
002850     move     TrxR-Desc      to Trx-Desc.
002860     move     WS-Resolved-Amount to Trx-Amount.
002870     move     spaces         to Trx-Acct-Code.
002880     rewrite  GL-Trx-Record.
002890     perform  AA015-READ-TRX  thru AA015-EXIT.
002900 AA020-EXIT.
002910     exit.
002920*
002930 AA030-EDIT-DATE.
002940****************
002950*
002960* Accepted formats, tried in this order (the order the conversion
002970* batch itself tries them, so an ambiguous slash/dash date parses
002980* the same way here as it would on the way in) -
002990*      YYYY-MM-DD   MM/DD/YYYY   DD/MM/YYYY
003000*      MM-DD-YYYY   DD-MM-YYYY   YYYY/MM/DD
003010*
003020     move     "N"   to WS-Date-Ok-Sw.
003030     move     zero  to WS-Edit-Date.
003040*
003050     if       TrxR-Date-Text(1:4) is numeric
003060       and    TrxR-Date-Text(5:1) = "-"
003070       and    TrxR-Date-Text(6:2) is numeric
003080       and    TrxR-Date-Text(8:1) = "-"
003090       and    TrxR-Date-Text(9:2) is numeric
003100              move  TrxR-Date-Text(1:4) to WS-Parse-Yyyy
003110              move  TrxR-Date-Text(6:2) to WS-Parse-Mm
003120              move  TrxR-Date-Text(9:2) to WS-Parse-Dd
003130              perform  AA031-CHECK-CALENDAR  thru  AA031-EXIT
003140              if    Date-Is-Ok  go to AA030-EXIT
003150     end-if.
003160*
003170     if       TrxR-Date-Text(1:2) is numeric
003180       and    TrxR-Date-Text(3:1) = "/"
003190       and    TrxR-Date-Text(4:2) is numeric
003200       and    TrxR-Date-Text(6:1) = "/"
003210       and    TrxR-Date-Text(7:4) is numeric
003220              move  TrxR-Date-Text(1:2) to WS-Parse-Mm
003230              move  TrxR-Date-Text(4:2) to WS-Parse-Dd
003240              move  TrxR-Date-Text(7:4) to WS-Parse-Yyyy
003250              perform  AA031-CHECK-CALENDAR  thru  AA031-EXIT
003260              if    Date-Is-Ok  go to AA030-EXIT
003270     end-if.
003280*
003290     if       TrxR-Date-Text(1:2) is numeric
003300       and    TrxR-Date-Text(3:1) = "/"
003310       and    TrxR-Date-Text(4:2) is numeric
003320       and    TrxR-Date-Text(6:1) = "/"
003330       and    TrxR-Date-Text(7:4) is numeric
003340              move  TrxR-Date-Text(1:2) to WS-Parse-Dd
003350              move  TrxR-Date-Text(4:2) to WS-Parse-Mm
003360              move  TrxR-Date-Text(7:4) to WS-Parse-Yyyy
003370              perform  AA031-CHECK-CALENDAR  thru  AA031-EXIT
003380              if    Date-Is-Ok  go to AA030-EXIT
003390     end-if.
003400*
003410     if       TrxR-Date-Text(1:2) is numeric
003420       and    TrxR-Date-Text(3:1) = "-"
003430       and    TrxR-Date-Text(4:2) is numeric
003440       and    TrxR-Date-Text(6:1) = "-"
003450       and    TrxR-Date-Text(7:4) is numeric
003460              move  TrxR-Date-Text(1:2) to WS-Parse-Mm
003470              move  TrxR-Date-Text(4:2) to WS-Parse-Dd
003480              move  TrxR-Date-Text(7:4) to WS-Parse-Yyyy
003490              perform  AA031-CHECK-CALENDAR  thru  AA031-EXIT
003500              if    Date-Is-Ok  go to AA030-EXIT
003510     end-if.
003520*
003530     if       TrxR-Date-Text(1:2) is numeric
003540       and    TrxR-Date-Text(3:1) = "-"
003550       and    TrxR-Date-Text(4:2) is numeric
003560       and    TrxR-Date-Text(6:1) = "-"
003570       and    TrxR-Date-Text(7:4) is numeric
003580              move  TrxR-Date-Text(1:2) to WS-Parse-Dd
003590              move  TrxR-Date-Text(4:2) to WS-Parse-Mm
003600              move  TrxR-Date-Text(7:4) to WS-Parse-Yyyy
003610              perform  AA031-CHECK-CALENDAR  thru  AA031-EXIT
003620              if    Date-Is-Ok  go to AA030-EXIT
003630     end-if.
003640*
003650     if       TrxR-Date-Text(1:4) is numeric
003660       and    TrxR-Date-Text(5:1) = "/"
003670       and    TrxR-Date-Text(6:2) is numeric
003680       and    TrxR-Date-Text(8:1) = "/"
003690       and    TrxR-Date-Text(9:2) is numeric
003700              move  TrxR-Date-Text(1:4) to WS-Parse-Yyyy
003710              move  TrxR-Date-Text(6:2) to WS-Parse-Mm
003720              move  TrxR-Date-Text(9:2) to WS-Parse-Dd
003730              perform  AA031-CHECK-CALENDAR  thru  AA031-EXIT
003740              if    Date-Is-Ok  go to AA030-EXIT
003750     end-if.
003760*
003770     move     "GL012" to Erl-Error-Code.
003780     move     GL012   to Erl-Error-Text.
003790     move     TrxR-Id to Erl-Trx-Id.
003800     write    GL-Errl-Record.
003810     set      Record-Is-Ok to false.
003820 AA030-EXIT.
003830     exit.
003840*
003850 AA031-CHECK-CALENDAR.
003860*********************
003870*
003880* Basic calendar test only - month 1-12, day within the days-in-
003890* month table, February 29 allowed only in a leap year.  Good
003900* enough for a bank-feed date column; it is not a full calendar
003910* package.
003920*
003930     move     "N" to WS-Date-Ok-Sw.
003940     if       WS-Parse-Mm < 1 or > 12          go to AA031-EXIT.
003950     if       WS-Parse-Dd < 1                  go to AA031-EXIT.
003960     if       WS-Parse-Dd > WS-Days-In-Month (WS-Parse-Mm)
003970              if    WS-Parse-Mm = 2
003980                and WS-Parse-Dd = 29
003990                       divide   WS-Parse-Yyyy by 4
004000                                giving   WS-Div-Junk
004001                                remainder WS-Mod-4
004010                       divide   WS-Parse-Yyyy by 100
004020                                giving   WS-Div-Junk
004021                                remainder WS-Mod-100
004030                       divide   WS-Parse-Yyyy by 400
004040                                giving   WS-Div-Junk
004041                                remainder WS-Mod-400
004050                       if    WS-Mod-4 not = 0
004060                             go to AA031-EXIT
004070                       end-if
004080                       if    WS-Mod-100 = 0 and WS-Mod-400 not = 0
004090                             go to AA031-EXIT
004100                       end-if
004110              else
004120                       go to AA031-EXIT
004130              end-if
004140     end-if.
004150     compute  WS-Edit-Date = (WS-Parse-Yyyy * 10000)
004160                            + (WS-Parse-Mm * 100)
004170                            +  WS-Parse-Dd.
004180     set      Date-Is-Ok to true.
004190 AA031-EXIT.
004200     exit.
004210*
004220 AA040-EDIT-AMOUNT.
004230******************
004240*
004250* A single amount column wins if present; otherwise the separate
004260* debit/credit columns are cleaned and resolved in AA060 once the
004270* rest of the record has passed its other edits.
004280*
004290     move     zero to WS-Debit-Amount WS-Credit-Amount.
004300     move     "N"  to WS-Debit-Present-Sw WS-Credit-Present-Sw.
004310     move     zero to WS-Resolved-Amount.
004320*
004330     if       TrxR-Amount-Text not = spaces
004340              move     TrxR-Amount-Text to WS-Amt-Raw
004350              perform  AA041-CLEAN-AMOUNT thru AA041-EXIT
004360              if       Amount-Is-Ok
004370                       move  WS-Amt-Num-Value
004371                                           to WS-Resolved-Amount
004380                       if    Amt-Is-Negative
004390                             compute WS-Resolved-Amount =
004400                                     WS-Resolved-Amount * -1
004410                       end-if
004420                       go to AA040-EXIT
004430              else
004440                       move     "GL013" to Erl-Error-Code
004450                       move     GL013   to Erl-Error-Text
004460                       move     TrxR-Id to Erl-Trx-Id
004470                       write    GL-Errl-Record
004480                       set      Record-Is-Ok to false
004490                       go to AA040-EXIT
004500              end-if
004510     end-if.
004520*
004530     if       TrxR-Debit-Text not = spaces
004540              move     TrxR-Debit-Text to WS-Amt-Raw
004550              perform  AA041-CLEAN-AMOUNT thru AA041-EXIT
004560              if       Amount-Is-Ok
004570                       move  WS-Amt-Num-Value to WS-Debit-Amount
004580                       set   Debit-Present to true
004590              end-if
004600     end-if.
004610     if       TrxR-Credit-Text not = spaces
004620              move     TrxR-Credit-Text to WS-Amt-Raw
004630              perform  AA041-CLEAN-AMOUNT thru AA041-EXIT
004640              if       Amount-Is-Ok
004650                       move  WS-Amt-Num-Value to WS-Credit-Amount
004660                       set   Credit-Present to true
004670              end-if
004680     end-if.
004690*
004700     if       TrxR-Amount-Text = spaces
004710       and    not Debit-Present
004720       and    not Credit-Present
004730              move     "GL016" to Erl-Error-Code
004740              move     GL016   to Erl-Error-Text
004750              move     TrxR-Id to Erl-Trx-Id
004760              write    GL-Errl-Record
004770              set      Record-Is-Ok to false
004780     end-if.
004790 AA040-EXIT.
004800     exit.
004810*
004820 AA041-CLEAN-AMOUNT.
004830*******************
004840*
004850* Strips "$", "," and embedded spaces out of WS-Amt-Raw, notes a
004860* leading minus sign or wrapping parens as a negative amount, and
004870* packs what is left (digits and at most one decimal point) into
004880* WS-Amt-Num-Value as an unsigned 9(13)V99.  WS-Amt-Neg-Sw /
004890* WS-Amt-Invalid-Sw carry the sign and the error flag back to the
004900* caller.
004910*
004920     move     "N"     to WS-Amt-Neg-Sw.
004930     move     "N"     to WS-Amt-Invalid-Sw.
004940     move     "N"     to WS-Amt-Ok-Sw.
004950     move     spaces  to WS-Amt-Compact.
004960     move     zero    to WS-Out-Ix.
004970     move     zero    to WS-Amt-Num-Value.
004980*
004990     perform  AA042-COMPACT-ONE-CHAR  thru  AA042-EXIT
005000              varying WS-Scan-Ix from 1 by 1
005010              until    WS-Scan-Ix > 16.
005020*
005030     if       Amt-Has-Bad-Char or WS-Out-Ix = zero
005040              go to AA041-EXIT.
005050*
005060     move     zero to WS-Dot-Pos.
005070     perform  AA043-FIND-DOT  thru  AA043-EXIT
005080              varying WS-Scan-Ix from 1 by 1
005090              until    WS-Scan-Ix > WS-Out-Ix.
005100*
005110     move     spaces to WS-Amt-Num-Text.
005120     if       WS-Dot-Pos = zero
005130              if       WS-Out-Ix > 13
005140                       set   Amt-Has-Bad-Char to true
005150                       go to AA041-EXIT
005160              end-if
005170              move     WS-Amt-Compact (1:WS-Out-Ix)
005171                       to WS-Amt-Int-Text
005180              move     "00" to WS-Amt-Frac-Text
005190     else
005200              if       WS-Dot-Pos = 1 or (WS-Dot-Pos - 1) > 13
005210                       set   Amt-Has-Bad-Char to true
005220                       go to AA041-EXIT
005230              end-if
005240              move     WS-Amt-Compact (1:WS-Dot-Pos - 1) to
005250                       WS-Amt-Int-Text
005260              if       WS-Dot-Pos = WS-Out-Ix
005270                       move  "00" to WS-Amt-Frac-Text
005280              else
005290                       move  WS-Amt-Compact (WS-Dot-Pos + 1:
005300                             WS-Out-Ix - WS-Dot-Pos)
005310                             to WS-Amt-Frac-Text
005320              end-if
005330     end-if.
005340*
005350     inspect  WS-Amt-Num-Text replacing all space by "0".
005360     set      Amount-Is-Ok to true.
005370 AA041-EXIT.
005380     exit.
005390*
005400 AA042-COMPACT-ONE-CHAR.
005410***********************
005420*
005430     evaluate WS-Amt-Char (WS-Scan-Ix)
005440         when  "$"
005450         when  ","
005460         when  space
005470               continue
005480         when  "("
005490         when  "-"
005500               set   Amt-Is-Negative to true
005510         when  ")"
005520               continue
005530         when  "0" when "1" when "2" when "3" when "4"
005540         when  "5" when "6" when "7" when "8" when "9"
005550         when  "."
005560               add   1 to WS-Out-Ix
005570               move  WS-Amt-Char (WS-Scan-Ix)
005580                     to WS-Amt-Comp-Char (WS-Out-Ix)
005590         when  other
005600               set   Amt-Has-Bad-Char to true
005610     end-evaluate.
005620 AA042-EXIT.
005630     exit.
005640*
005650 AA043-FIND-DOT.
005660***************
005670*
005680     if       WS-Amt-Comp-Char (WS-Scan-Ix) = "."
005690              move     WS-Scan-Ix to WS-Dot-Pos
005700     end-if.
005710 AA043-EXIT.
005720     exit.
005730*
005740 AA050-EDIT-DESC-TYPE.
005750*********************
005760*
005770     move     zero to WS-Last-Non-Space.
005780     perform  AA051-SCAN-DESC-END  thru  AA051-EXIT
005790              varying WS-Scan-Ix from 60 by -1
005800              until    WS-Scan-Ix < 1
005810                    or WS-Last-Non-Space not = zero.
005820     if       WS-Last-Non-Space < 3
005830              move     "GL014" to Erl-Error-Code
005840              move     GL014   to Erl-Error-Text
005850              move     TrxR-Id to Erl-Trx-Id
005860              write    GL-Errl-Record
005870              set      Record-Is-Ok to false
005880     end-if.
005890*
005900     if       TrxR-Type not = spaces
005910       and    TrxR-Type not = "DEBIT "
005920       and    TrxR-Type not = "CREDIT"
005930              move     "GL015" to Erl-Error-Code
005940              move     GL015   to Erl-Error-Text
005950              move     TrxR-Id to Erl-Trx-Id
005960              write    GL-Errl-Record
005970              set      Record-Is-Ok to false
005980     end-if.
005990     go       to AA050-EXIT.
006000 AA051-SCAN-DESC-END.
006010********************
006020*
006030     if       TrxR-Desc (WS-Scan-Ix:1) not = space
006040              move     WS-Scan-Ix to WS-Last-Non-Space
006050     end-if.
006060 AA051-EXIT.
006070     exit.
006080*
006090 AA050-EXIT.
006100     exit.
006110*
006120 AA060-RESOLVE-DR-CR.
006130********************
006140*
006150* TrxR-Amount-Text, when present, has already set WS-Resolved-
006160* Amount in AA040 and this paragraph is skipped for that record.
006170* Otherwise resolve from the separate debit/credit columns per
006180* the U2 column rule - both present nets credit less debit; one
006190* column only carries its own sign (debit negative, credit
006200* positive).
006210*
006220     if       TrxR-Amount-Text not = spaces
006230              go to AA060-EXIT.
006240     if       Debit-Present and Credit-Present
006250              compute  WS-Resolved-Amount =
006260                       WS-Credit-Amount - WS-Debit-Amount
006270     else
006280              if       Debit-Present
006290                       compute  WS-Resolved-Amount =
006300                                WS-Debit-Amount * -1
006310              else
006320                       if    Credit-Present
006330                             move  WS-Credit-Amount to
006340                                   WS-Resolved-Amount
006350                       end-if
006360              end-if
006370     end-if.
006380 AA060-EXIT.
006390     exit.
006400*
006410 AA090-CLOSE-FILES.
006420******************
006430*
006440     close    GL-Trx-File.
006450     close    GL-Errl-File.
006460 AA090-EXIT.
006470     exit.
