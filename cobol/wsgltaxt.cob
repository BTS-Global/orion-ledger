000010********************************************
000020*                                          *
000030*  Working Storage - GL Individual Filing   *
000040*   Status Standard Deduction Table         *
000050*   Used By gl060 (Tax Calculation)         *
000060*                                          *
000070*  Loaded at compile time by Filler/Value,  *
000080*  same table technique as Ded-FWT-Sin/Mar  *
000090*  in the old payroll deduction file.       *
000100********************************************
000110*
000120* 17/11/94 vbc - Created for the first IRS 1040 work.
000130* 19/02/99 vbc - Y2K review - no date fields here, n/c.
000140* 08/01/19 vbc - Annual uplift - all five deduction amounts
000150*                rekeyed to current IRS published figures.
000160 01  WS-Taxt-Literals.
000170     05  filler            pic x(17)  value "SINGLE           ".
000180     05  filler            pic s9(7)v99 comp-3 value 14600.00.
000190     05  filler            pic x(17)  value "MARRIED_JOINT    ".
000200     05  filler            pic s9(7)v99 comp-3 value 29200.00.
000210     05  filler            pic x(17)  value "MARRIED_SEPARATE ".
000220     05  filler            pic s9(7)v99 comp-3 value 14600.00.
000230     05  filler            pic x(17)  value "HEAD_OF_HOUSEHOLD".
000240     05  filler            pic s9(7)v99 comp-3 value 21900.00.
000250     05  filler            pic x(17)  value "QUALIFYING_WIDOW ".
000260     05  filler            pic s9(7)v99 comp-3 value 29200.00.
000270*
000280 01  WS-Taxt-Table redefines WS-Taxt-Literals.
000290     03  Taxt-Entry            occurs 5.
000300         05  Taxt-Status       pic x(17).
000310         05  Taxt-Std-Deduction pic s9(7)v99 comp-3.
000320*
000330* Default used when Filer-Status matches none of the above.
000340*
000350 01  WS-Taxt-Default       pic s9(7)v99 comp-3 value 14600.00.
000360*
