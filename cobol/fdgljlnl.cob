000010********************************************
000020*                                          *
000030*  File Description - GL Journal          *
000040*       Line (Posted Ledger)              *
000050*                                          *
000060********************************************
000070*
000080* 02/04/87 vbc - Created.
000090 FD  GL-Jlnl-File.
000100 copy "wsgljlnl.cob".
