000010****************************************************************
000020*                                                               *
000030*             General Ledger Income Tax Computation            *
000040*            Corporate (Form 1120) and Individual (1040)       *
000050*                                                               *
000060****************************************************************
000070*
000080 identification          division.
000090*===============================
000100*
000110 program-id.         gl060.
000120*
000130*    Author.             V B Coen FBCS, FIDM, FIDPM, for
000140*                        Applewood Computers.
000150*
000160*    Installation.      Applewood Computers Accounting System.
000170*
000180*    Date-Written.      14/01/93.
000190*
000200*    Date-Compiled.
000210*
000220*    Security.           Copyright (C) 1987-2026 & later, Vincent
000230*                        Bryan Coen.  Distributed under the GNU
000240*                        General Public License.  See the file
000250*                        COPYING for details.
000260*
000270*    Remarks.            Tax Computation.  Makes the same single
000280*                        accumulation pass as GL040/GL050 to get
000290*                        the period's revenue and expense totals,
000300*                        computes corporate tax at a flat rate on
000310*                        the resulting net income (Form 1120),
000320*                        then
000330*                        computes individual tax from the filer
000340*                        block carried in GL-Param-File (Form
000350*                        1040) using the standard-deduction table
000360*                        by filing status.  One print line per
000370*                        filer.
000380*
000390*    Version.            See Prog-Name in WS.
000400*
000410*    Called modules.     None.
000420*
000430*    Files used.
000440*                        glparam.  Report period dates, filer
000450*                                  block (status, income,
000460*                                  adjustments).
000470*                        glacct.   Chart of Accounts master.
000480*                        gljlnl.   Posted ledger lines.
000490*                        GLPRINT.  Tax summary (manual print).
000500*
000510*    Error messages used.
000520*                        GL060 - GL063.
000530*
000540* Changes:
000550* 14/01/93 vbc - 1.0.00 Created, corporate computation only.
000560* 30/10/02 jrt - 1.1.00 Individual computation added against the
000570*                       new Pr1-Filer block in GL-Param-File
000580*                       (ticket GL-0041).
000590* 19/02/99 vbc - 1.1.01 Y2K review - no dates held by this program
000600*                       beyond the report period already reviewed
000610*                       under GL040, no change.
000620* 12/03/07 jrt - 1.1.02 Unrecognised filing status now falls back
000630*                       to the SINGLE deduction instead of zero,
000640*                       matching the Revenue rule-of-thumb (ticket
000650*                       GL-0071).
000660*
000670******************************************************************
000680*
000690* Copyright Notice.
000700* ****************
000710*
000720* These files and programs are part of the Applewood Computers
000730* Accounting System General Ledger module and are Copyright (c)
000740* Vincent B Coen. 1987-2026 and later.
000750*
000760* This program is free software; you can redistribute it and/or
000770* modify it under the terms of the GNU General Public License as
000780* published by the Free Software Foundation; version 3 and later,
000790* for personal usage only and that includes use within a business
000800* but EXCLUDES repackaging or Resale, Rental or Hire in any way.
000810*
000820* ACAS is distributed in the hope that it will be useful, but
000830* WITHOUT ANY WARRANTY; without even the implied warranty of
000840* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000850* GNU General Public License for more details.
000860*
000870******************************************************************
000880*
000890 environment             division.
000900*===============================
000910*
000920 copy "envdiv.cob".
000930*
000940 input-output            section.
000950 file-control.
000960 copy "selglparam.cob".
000970 copy "selglacct.cob".
000980 copy "selgljlnl.cob".
000990 copy "selprint.cob".
001000*
001010 data                    division.
001020*===============================
001030*
001040 file section.
001050*
001060 copy "fdglparam.cob".
001070 copy "fdglacct.cob".
001080 copy "fdgljlnl.cob".
001090 copy "fdprint.cob".
001100*
001110 working-storage section.
001120*------------------------
001130 77  Prog-Name           pic x(15)  value "GL060 (1.1.02)".
001140*
001150 01  WS-File-Statuses.
001160     03  GL-Param-Status     pic xx     value "00".
001170     03  GL-Acct-Status      pic xx     value "00".
001180     03  GL-Jlnl-Status      pic xx     value "00".
001190     03  WS-Print-Status     pic xx     value "00".
001200     03  filler              pic x(2).
001210*
001220 01  WS-Switches.
001230     03  WS-Jlnl-Eof-Sw      pic x      value "N".
001240         88  Jlnl-At-Eof         value "Y".
001250     03  WS-Slot-Found-Sw    pic x      value "N".
001260         88  Slot-Found          value "Y".
001270     03  WS-Status-Found-Sw  pic x      value "N".
001280         88  Status-Found        value "Y".
001290     03  filler              pic x(5).
001300*
001310 01  WS-Counters.
001320     03  WS-Acct-Count       pic 9(3)   comp.
001330     03  Bal-Ix              pic 9(3)   comp.
001340     03  WS-Ded-Ix           pic 9      comp.
001350     03  RRN                 pic 9      comp.
001360     03  filler              pic x(3).
001370*
001380*  Report period - same zero-means-open-ended convention as GL040
001390*  and GL050; the net income driving the corporate tax is always
001400*  taken over this range.
001410*
001420 01  WS-Start-Group.
001430     03  WS-Start-Cc         pic 99      value zero.
001440     03  WS-Start-Yy         pic 99      value zero.
001450     03  WS-Start-Mm         pic 99      value zero.
001460     03  WS-Start-Dd         pic 99      value zero.
001470 01  WS-Period-Start redefines WS-Start-Group  pic 9(8).
001480*
001490 01  WS-End-Group.
001500     03  WS-End-Cc           pic 99      value zero.
001510     03  WS-End-Yy           pic 99      value zero.
001520     03  WS-End-Mm           pic 99      value zero.
001530     03  WS-End-Dd           pic 99      value zero.
001540 01  WS-Period-End redefines WS-End-Group      pic 9(8).
001550*
001560*  Chart of Accounts loaded to table once, then added to in a
001570*  single pass of GL-Jlnl-File - same idiom as GL040/GL050.
001580*
001590 01  WS-Bal-Table.
001600     03  WS-Bal-Entry            occurs 1 to 200 times
001610                                 depending on WS-Acct-Count
001620                                 ascending key WS-Bal-Code
001630                                 indexed by Bal-Ix.
001640         05  WS-Bal-Code         pic x(4).
001650         05  WS-Bal-Type         pic x(9).
001660             88  Bal-Is-Revenue      value "REVENUE".
001670             88  Bal-Is-Expense      value "EXPENSE".
001680         05  WS-Bal-Active       pic x.
001690             88  Bal-Is-Active       value "Y".
001700         05  WS-Bal-Debit        pic 9(13)v99   value zero.
001710         05  WS-Bal-Credit       pic 9(13)v99   value zero.
001720*
001730*  Raw balance work area and its signed REDEFINES, used to fold
001740*  each account's contribution into the revenue/expense totals.
001750*
001760 01  WS-Raw-Work.
001770     03  WS-Raw-Balance      pic 9(13)v99   value zero.
001780 01  WS-Raw-Balance-Signed redefines WS-Raw-Work
001790                         pic s9(13)v99.
001800*
001810 01  WS-Total-Revenue        pic s9(13)v99  value zero.
001820 01  WS-Total-Expense        pic s9(13)v99  value zero.
001830 01  WS-Net-Income           pic s9(13)v99  value zero.
001840 01  WS-Corp-Tax             pic s9(13)v99  value zero.
001850*
001860*  Standard deduction table by filing status - the five statuses
001870*  this linkage area is ever built for, plus the SINGLE fallback
001880*  used when Filer-Status does not match any of them.
001890*
001900 copy "wsgltaxt.cob".
001910*
001920 01  WS-Std-Deduction        pic s9(13)v99  value zero.
001930 01  WS-Agi                  pic s9(13)v99  value zero.
001940 01  WS-Taxable-Income       pic s9(13)v99  value zero.
001950 01  WS-Indiv-Tax            pic s9(13)v99  value zero.
001960*
001970 01  WS-Amount-Ed             pic z,zzz,zzz,zz9.99-.
001980*
001990 01  Error-Messages.
002000     03  GL060           pic x(40)  value
002010         "GL060 GL Param file open error, status ".
002020     03  GL061           pic x(40)  value
002030         "GL061 GL Acct file open error, status  ".
002040     03  GL062           pic x(40)  value
002050         "GL062 GL Jlnl file open error, status  ".
002060     03  GL063           pic x(40)  value
002070         "GL063 Print file open error, status    ".
002080     03  filler          pic x(8).
002090*
002100 01  Error-Code              pic 999.
002110*
002120 procedure division.
002130*===================
002140*
002150 AA000-MAIN                   section.
002160*****************************
002170*
002180     perform  AA010-OPEN-FILES          thru  AA010-EXIT.
002190     perform  AA013-READ-PARAM          thru  AA013-EXIT.
002200     perform  AA015-LOAD-ACCOUNTS       thru  AA015-EXIT.
002210     perform  AA020-ACCUMULATE-PERIOD   thru  AA020-EXIT.
002220     perform  AA030-CORP-TAX            thru  AA030-EXIT.
002230     perform  AA040-INDIVIDUAL-TAX      thru  AA040-EXIT.
002240     perform  AA090-CLOSE-FILES         thru  AA090-EXIT.
002250     stop     run.
002260*
002270 AA010-OPEN-FILES.
002280*****************
002290*
002300     open     input    GL-Param-File.
002310     if       GL-Param-Status not = "00"
002320              move     GL-Param-Status to Error-Code
002330              display  GL060   upon console
002340              display  Error-Code upon console
002350              stop     run
002360     end-if.
002370     open     input    GL-Acct-File.
002380     if       GL-Acct-Status not = "00"
002390              move     GL-Acct-Status to Error-Code
002400              display  GL061   upon console
002410              close    GL-Param-File
002420              stop     run
002430     end-if.
002440     open     input    GL-Jlnl-File.
002450     if       GL-Jlnl-Status not = "00"
002460              move     GL-Jlnl-Status to Error-Code
002470              display  GL062   upon console
002480              close    GL-Param-File  GL-Acct-File
002490              stop     run
002500     end-if.
002510     open     output   Print-File.
002520     if       WS-Print-Status not = "00"
002530              move     WS-Print-Status to Error-Code
002540              display  GL063   upon console
002550              close    GL-Param-File  GL-Acct-File  GL-Jlnl-File
002560              stop     run
002570     end-if.
002580 AA010-EXIT.
002590     exit.
002600*
002610 AA013-READ-PARAM.
002620*****************
002630*
002640     move     1 to RRN.
002650     read     GL-Param-File.
002660     move     Pr1-Report-Period-Start to WS-Period-Start.
002670     move     Pr1-Report-Period-End   to WS-Period-End.
002680 AA013-EXIT.
002690     exit.
002700*
002710 AA015-LOAD-ACCOUNTS.
002720********************
002730*
002740     move     zero to WS-Acct-Count.
002750     perform  AA016-READ-ONE-ACCOUNT  thru  AA016-EXIT
002760              until    GL-Acct-Status not = "00"
002770                    or WS-Acct-Count >= 200.
002780 AA015-EXIT.
002790     exit.
002800*
002810 AA016-READ-ONE-ACCOUNT.
002820***********************
002830*
002840     read     GL-Acct-File
002850              at end   move  "10" to GL-Acct-Status
002860     end-read.
002870     if       GL-Acct-Status = "00"
002880              add      1 to WS-Acct-Count
002890              move     Acct-Code   to WS-Bal-Code (WS-Acct-Count)
002900              move     Acct-Type   to WS-Bal-Type (WS-Acct-Count)
002910              move     Acct-Active
002920                           to WS-Bal-Active (WS-Acct-Count)
002930              move     zero to WS-Bal-Debit  (WS-Acct-Count)
002940              move     zero to WS-Bal-Credit (WS-Acct-Count)
002950     end-if.
002960 AA016-EXIT.
002970     exit.
002980*
002990 AA020-ACCUMULATE-PERIOD.
003000************************
003010*
003020     perform  AA021-READ-ONE-JLNL  thru  AA021-EXIT
003030              until    Jlnl-At-Eof.
003040 AA020-EXIT.
003050     exit.
003060*
003070 AA021-READ-ONE-JLNL.
003080********************
003090*
003100     read     GL-Jlnl-File
003110              at end   set   Jlnl-At-Eof to true
003120                       go to AA021-EXIT
003130     end-read.
003140     if       WS-Period-Start not = zero
003150       and    Jl-Date < WS-Period-Start
003160              go to    AA021-EXIT
003170     end-if.
003180     if       WS-Period-End   not = zero
003190       and    Jl-Date > WS-Period-End
003200              go to    AA021-EXIT
003210     end-if.
003220     perform  AA022-FIND-BAL-SLOT  thru  AA022-EXIT.
003230     if       Slot-Found
003240              add      Jl-Debit  to WS-Bal-Debit  (Bal-Ix)
003250              add      Jl-Credit to WS-Bal-Credit (Bal-Ix)
003260     end-if.
003270 AA021-EXIT.
003280     exit.
003290*
003300 AA022-FIND-BAL-SLOT.
003310********************
003320*
003330     search   all WS-Bal-Entry
003340              at end
003350                       set   WS-Slot-Found-Sw to "N"
003360              when     WS-Bal-Code (Bal-Ix) = Jl-Acct-Code
003370                       set   Slot-Found to true
003380     end-search.
003390 AA022-EXIT.
003400     exit.
003410*
003420 AA030-CORP-TAX.
003430***************
003440*
003450     move     zero to WS-Total-Revenue  WS-Total-Expense.
003460     perform  AA031-FOLD-ONE-ACCOUNT  thru  AA031-EXIT
003470              varying  Bal-Ix from 1 by 1
003480              until    Bal-Ix > WS-Acct-Count.
003490     compute  WS-Net-Income = WS-Total-Revenue - WS-Total-Expense.
003500     compute  WS-Corp-Tax rounded = WS-Net-Income * .21.
003510     move     space to Print-CC-Byte.
003520     move     spaces to Print-Text.
003530     move     "CORPORATE TAX COMPUTATION (FORM 1120)"
003540                  to Print-Text (1:38).
003550     write    Print-Record.
003560     move     spaces to Print-Text.
003570     move     "  Net Income" to Print-Text (1:12).
003580     move     WS-Net-Income to WS-Amount-Ed.
003590     move     WS-Amount-Ed  to Print-Text (44:18).
003600     write    Print-Record.
003610     move     spaces to Print-Text.
003620     move     "  Tax at 21%" to Print-Text (1:12).
003630     move     WS-Corp-Tax   to WS-Amount-Ed.
003640     move     WS-Amount-Ed  to Print-Text (44:18).
003650     write    Print-Record.
003660 AA030-EXIT.
003670     exit.
003680*
003690 AA031-FOLD-ONE-ACCOUNT.
003700***********************
003710*
003720     if       not Bal-Is-Active (Bal-Ix)
003730              go to    AA031-EXIT
003740     end-if.
003750     if       Bal-Is-Revenue (Bal-Ix)
003760              compute  WS-Raw-Balance = WS-Bal-Credit (Bal-Ix)
003770                                       - WS-Bal-Debit  (Bal-Ix)
003780              add      WS-Raw-Balance-Signed to WS-Total-Revenue
003790     end-if.
003800     if       Bal-Is-Expense (Bal-Ix)
003810              compute  WS-Raw-Balance = WS-Bal-Debit  (Bal-Ix)
003820                                       - WS-Bal-Credit (Bal-Ix)
003830              add      WS-Raw-Balance-Signed to WS-Total-Expense
003840     end-if.
003850 AA031-EXIT.
003860     exit.
003870*
003880 AA040-INDIVIDUAL-TAX.
003890*********************
003900*
003910     move     "N" to WS-Status-Found-Sw.
003920     move     WS-Taxt-Default to WS-Std-Deduction.
003930     perform  AA041-TEST-ONE-STATUS  thru  AA041-EXIT
003940              varying  WS-Ded-Ix from 1 by 1
003950              until    WS-Ded-Ix > 5
003960                    or Status-Found.
003970     compute  WS-Agi = Filer-Total-Income - Filer-Adjustments.
003980     compute  WS-Taxable-Income = WS-Agi - WS-Std-Deduction.
003990     if       WS-Taxable-Income < zero
004000              move     zero to WS-Taxable-Income
004010     end-if.
004020     compute  WS-Indiv-Tax rounded = WS-Taxable-Income * .22.
004030     move     space to Print-CC-Byte.
004040     move     spaces to Print-Text.
004050     move     "INDIVIDUAL TAX COMPUTATION (FORM 1040)"
004060                  to Print-Text (1:39).
004070     write    Print-Record.
004080     move     spaces to Print-Text.
004090     move     "  Filer" to Print-Text (1:7).
004100     move     Filer-Name to Print-Text (10:32).
004110     write    Print-Record.
004120     move     spaces to Print-Text.
004130     move     "  Adjusted Gross Income" to Print-Text (1:23).
004140     move     WS-Agi        to WS-Amount-Ed.
004150     move     WS-Amount-Ed  to Print-Text (44:18).
004160     write    Print-Record.
004170     move     spaces to Print-Text.
004180     move     "  Standard Deduction" to Print-Text (1:20).
004190     move     WS-Std-Deduction to WS-Amount-Ed.
004200     move     WS-Amount-Ed  to Print-Text (44:18).
004210     write    Print-Record.
004220     move     spaces to Print-Text.
004230     move     "  Taxable Income" to Print-Text (1:16).
004240     move     WS-Taxable-Income to WS-Amount-Ed.
004250     move     WS-Amount-Ed  to Print-Text (44:18).
004260     write    Print-Record.
004270     move     spaces to Print-Text.
004280     move     "  Tax at 22%" to Print-Text (1:12).
004290     move     WS-Indiv-Tax  to WS-Amount-Ed.
004300     move     WS-Amount-Ed  to Print-Text (44:18).
004310     write    Print-Record.
004320 AA040-EXIT.
004330     exit.
004340*
004350 AA041-TEST-ONE-STATUS.
004360**********************
004370*
004380     if       Taxt-Status (WS-Ded-Ix) = Filer-Status
004390              move     Taxt-Std-Deduction (WS-Ded-Ix)
004400                           to WS-Std-Deduction
004410              set      Status-Found to true
004420     end-if.
004430 AA041-EXIT.
004440     exit.
004450*
004460 AA090-CLOSE-FILES.
004470******************
004480*
004490     close    GL-Param-File.
004500     close    GL-Acct-File.
004510     close    GL-Jlnl-File.
004520     close    Print-File.
004530 AA090-EXIT.
004540     exit.
