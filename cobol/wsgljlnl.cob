000010********************************************
000020*                                          *
000030*  Record Definition For GL Journal        *
000040*      Line (Posted Ledger) File            *
000050*     Uses Jl-Entry-No as key               *
000060********************************************
000070*  File size 120 bytes, two records written per entry.
000080*
000090* 02/04/87 vbc - Created.
000100* 14/07/91 vbc - Split Jl-Debit / Jl-Credit into two zoned fields
000110*                instead of one signed amount, so the trial
000120*                balance print (gl040) does not need to test sign.
000130* 19/02/99 vbc - Y2K review - Jl-Date already CCYYMMDD, n/c.
000140 01  GL-Jlnl-Record.
000150     03  Jl-Entry-No           pic 9(6).
000160     03  Jl-Date               pic 9(8).
000170* ccyymmdd
000180     03  Jl-Reference          pic x(12).
000190* "TRX-" + Trx-Id
000200     03  Jl-Acct-Code          pic x(4).
000210     03  Jl-Debit              pic 9(13)v99.
000220     03  Jl-Credit             pic 9(13)v99.
000230     03  Jl-Desc               pic x(60).
000240     03  filler                pic x(12).
000250* reserved
000260*
000270* Report-line view of the same 01 - used by gl040/gl050 while the
000280* posted file is accumulated into the in-memory account-balance
000290* table (see WS-Balance-Table in each of those programs).
000300*
000310 01  GL-Jlnl-Acct-View redefines GL-Jlnl-Record.
000320     03  JlV-Entry-No          pic 9(6).
000330     03  JlV-Date              pic 9(8).
000340     03  JlV-Reference         pic x(12).
000350     03  JlV-Acct-Code         pic x(4).
000360     03  JlV-Amounts.
000370         05  JlV-Debit         pic 9(13)v99.
000380         05  JlV-Credit        pic 9(13)v99.
000390     03  filler                pic x(72).
000400*
