000010********************************************
000020*                                          *
000030*  File Description - Shared 132          *
000040*       Column Print File                 *
000050*                                          *
000060********************************************
000070*
000080* 01/06/87 vbc - Created.  Used as-is (no Report Writer) by the
000090*                programs that build their own print lines -
000100*                GL050 and GL060.  Programs that use Report
000110*                Writer (GL020, GL040) code their own FD with a
000120*                REPORTS clause instead of copying this member.
000130 FD  Print-File.
000140 01  Print-Record.
000150     03  Print-CC-Byte         pic x.
000160* space = single, "0" = double, "1" = new page (C01/top-of-form)
000170     03  Print-Text            pic x(131).
